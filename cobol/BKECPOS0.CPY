000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECPOS0                                           *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: AREA DE TRABAJO DE CUENTA/POSICION Y TOTALES DE  *
000900*               CORRIDA, RESIDENTE EN BK1C001.  ACUMULA CAJA,    *
001000*               POSICION ABIERTA, BITACORA DE PNL REALIZADO Y    *
001100*               LOS ACUMULADORES DE RETORNOS PARA EL SHARPE      *
001200*               SIMPLIFICADO (SIN GUARDAR LA CURVA COMPLETA).    *
001300*                                                                *
001400******************************************************************
001500*  L O G   D E   M O D I F I C A C I O N E S                     *
001600******************************************************************
001700*  AUTOR       FECHA        DESCRIPCION                          *
001800*  ----------  ----------   ---------------------------------    *
001900*  J.RONDON    12/03/1994   VERSION INICIAL                       *
002000*  M.USECHE    15/09/1995   SE AGREGA CONTROL DE GRID (BASE/NIVEL)*
002100*  R.PRIETO    22/11/1997   SE AGREGAN ACUMULADORES DE DRAWDOWN   *
002200*  R.PRIETO    10/06/1998   SE AGREGAN ACUMULADORES DE SHARPE     *
002300******************************************************************
002400 01  POS0-AREA-TRABAJO.
002500     05  POS0-SALDO-CAJA           PIC S9(9)V9(6) COMP-3.
002600     05  POS0-POS-LADO             PIC X(05).
002700         88  POS0-88-POS-LONG            VALUE 'LONG'.
002800         88  POS0-88-POS-SHORT           VALUE 'SHORT'.
002900         88  POS0-88-POS-FLAT            VALUE 'FLAT'.
003000     05  POS0-POS-PRECIO-ENTRADA   PIC S9(3)V9(6) COMP-3.
003100     05  POS0-POS-TAMANO           PIC S9(9)V9(6) COMP-3.
003200     05  POS0-POS-COMISION-ENTR    PIC S9(9)V9(6) COMP-3.
003300     05  POS0-PNL-REALIZADO-ACUM   PIC S9(9)V9(6) COMP-3.
003400     05  POS0-TOTAL-TRADES         PIC 9(07) COMP.
003500     05  POS0-TRADES-GANADORES     PIC 9(07) COMP.
003600     05  POS0-TRADES-PERDEDORES    PIC 9(07) COMP.
003700     05  POS0-PICO-EQUIDAD         PIC S9(9)V9(6) COMP-3.
003800     05  POS0-DRAWDOWN-MAX         PIC S9(9)V9(6) COMP-3.
003900     05  POS0-PRIMER-TICK-CORRIDA  PIC X(01).
004000         88  POS0-88-PRIMER-TICK-CORR    VALUE 'Y'.
004100     05  POS0-PREV-EQUIDAD         PIC S9(9)V9(6) COMP-3.
004200     05  POS0-NUM-RETORNOS         PIC 9(07) COMP.
004300     05  POS0-SUMA-RETORNOS        PIC S9(9)V9(6) COMP-3.
004400     05  POS0-SUMA-RETORNOS-CUAD   PIC S9(9)V9(6) COMP-3.
004500     05  POS0-SALDO-INICIAL-CORR   PIC S9(9)V9(6) COMP-3.
004600     05  POS0-TICKS-PROCESADOS     PIC 9(09) COMP.
004700     05  POS0-PNL-MERCADO-ANT      PIC S9(9)V9(6) COMP-3.
004800     05  FILLER                    PIC X(15).
