000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: BK2C010                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/09/1995                                    *
000600*                                                                *
000700*  AUTOR: M. USECHE                                              *
000800*                                                                *
000900*  APLICACION: BK1 - BACKTESTING DE ESTRATEGIAS DE MERCADOS DE   *
001000*              PREDICCION (PREDICTBACK)                         *
001100*                                                                *
001200*  DESCRIPCION: SUBPROGRAMA ADMINISTRADOR DE INDICADORES.        *
001300*               MANTIENE EN WORKING-STORAGE EL ESTADO            *
001400*               PERSISTENTE DE HASTA 20 INDICADORES (PROMEDIO    *
001500*               MOVIL SIMPLE, PROMEDIO MOVIL EXPONENCIAL, INDICE *
001600*               DE FUERZA RELATIVA, CONVERGENCIA/DIVERGENCIA DE  *
001700*               PROMEDIOS MOVILES Y BANDAS DE BOLLINGER).  SE    *
001800*               INVOCA CON FUNCION 'R' UNA SOLA VEZ AL INICIO DE *
001900*               LA CORRIDA PARA CARGAR LAS DEFINICIONES, Y CON   *
002000*               FUNCION 'U' EN CADA TICK PARA ACTUALIZAR LOS     *
002100*               VALORES Y DEVOLVER EL CONJUNTO DE VALORES        *
002200*               (VALUE SET) QUE CONSUME BK3C020.                *
002300******************************************************************
002400*  L O G   D E   M O D I F I C A C I O N E S                     *
002500******************************************************************
002600*  AUTOR       FECHA        DESCRIPCION                          *
002700*  ----------  ----------   ---------------------------------    *
002800*  M.USECHE    15/09/1995   VERSION INICIAL - SMA Y EMA           *
002900*                           SOLAMENTE.                           *
003000*  M.USECHE    03/10/1995   SE AGREGA RSI (SUAVIZADO DE WILDER).  *
003100*  R.PRIETO    22/11/1997   SE AGREGA MACD Y BANDAS DE BOLLINGER; *
003200*                           SE CONSTRUYE EL CONJUNTO DE VALORES   *
003300*                           (VALUE SET) DEVUELTO A BK3C020.       *
003400*  R.PRIETO    10/06/1998   SE CAMBIA LA VENTANA DE SMA/BOLLINGER *
003500*                           A SUMA CORRIDA CON PUNTERO CIRCULAR   *
003600*                           PARA EVITAR RESUMAR CADA TICK         *
003700*                           (INC-0289 - TIEMPOS DE CORRIDA).      *
003800*  A.SALAZAR   04/02/1999   REVISION Y2K - NO SE ENCONTRARON      *
003900*                           CAMPOS DE FECHA DE 2 DIGITOS EN ESTE  *
004000*                           PROGRAMA; SE DEJA CONSTANCIA.         *
004100*  O.MATUTE    09/09/2003   SE AMPLIA LA VENTANA MAXIMA DE        *
004200*                           SMA/BOLLINGER A 250 MUESTRAS Y EL     *
004300*                           CONJUNTO DE VALORES A 110 ENTRADAS    *
004400*                           (INC-0617 - ESTRATEGIAS CUSTOM CON    *
004500*                           MUCHOS INDICADORES BOLLINGER).        *
004600*  O.MATUTE    14/01/2004   SE AGREGA COMMAREA DE RETORNO RET0    *
004700*                           A LA LLAMADA (FALTABA EN EL COPY DE   *
004800*                           LINKAGE - INC-0629).                 *
004900*  O.MATUTE    28/01/2004   LA FUNCION 'R' AHORA VALIDA TIPO Y    *
005000*                           PERIODO DE CADA INDICADOR Y RECHAZA   *
005100*                           NOMBRES DUPLICADOS, DEVOLVIENDO       *
005200*                           ME02/ME03/ME04 EN RET0-COD-ERROR EN   *
005300*                           VEZ DE DEJAR QUE BK1C001 VALIDARA LA  *
005400*                           TABLA A CIEGAS (AUDITORIA - INC-0641).*
005500******************************************************************
005600*                                                                *
005700*         I D E N T I F I C A T I O N   D I V I S I O N          *
005800*                                                                *
005900*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
006000*                                                                *
006100******************************************************************
006200 IDENTIFICATION DIVISION.
006300*
006400 PROGRAM-ID.    BK2C010.
006500 AUTHOR.        M. USECHE.
006600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
006700 DATE-WRITTEN.  15/09/1995.
006800 DATE-COMPILED.
006900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
007000******************************************************************
007100*                                                                *
007200*        E N V I R O N M E N T         D I V I S I O N           *
007300*                                                                *
007400*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
007500*                                                                *
007600******************************************************************
007700 ENVIRONMENT DIVISION.
007800*
007900 CONFIGURATION SECTION.
008000*
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300*
008400******************************************************************
008500*                                                                *
008600*             D A T A   D I V I S I O N                         *
008700*                                                                *
008800******************************************************************
008900 DATA DIVISION.
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300******************************************************************
009400*          CONSTANTES Y CAMPOS DE TRABAJO GENERALES               *
009500******************************************************************
009600 01  WS-CONSTANTES-GENERALES.
009700     05  WS-MAX-MUESTRAS-VENTANA   PIC 9(03) COMP VALUE 250.
009800     05  WS-MAX-ITER-RAIZ          PIC 9(02) COMP VALUE 12.
009900     05  FILLER                    PIC X(04).
010000*
010100 01  WS-CONSTANTES-GENERALES-R REDEFINES WS-CONSTANTES-GENERALES.
010200     05  WS-CONSTANTES-VISTA-X     PIC X(08).
010300*
010400 01  WS-SUBINDICES-TRABAJO.
010500     05  WS-I                      PIC 9(04) COMP VALUE ZERO.
010600     05  WS-K                      PIC 9(04) COMP VALUE ZERO.
010700     05  FILLER                    PIC X(04).
010800*
010900 01  WS-SUBINDICES-TRABAJO-R REDEFINES WS-SUBINDICES-TRABAJO.
011000     05  WS-SUBINDICES-VISTA-X     PIC X(08).
011100*
011200******************************************************************
011300*          CAMPOS DE TRABAJO DE LA RAIZ CUADRADA (NEWTON)         *
011400*   NO SE USA LA FUNCION INTRINSECA SQRT EN ESTE DEPARTAMENTO -   *
011500*   EL COMPILADOR DEL BATCH DE PRODUCCION NO LA SOPORTA.          *
011600******************************************************************
011700 01  WS-RAIZ-CUADRADA.
011800     05  WS-RAIZ-ENTRADA           PIC S9(9)V9(6) COMP-3.
011900     05  WS-RAIZ-X                 PIC S9(9)V9(6) COMP-3.
012000     05  WS-RAIZ-SALIDA            PIC S9(9)V9(6) COMP-3.
012100     05  WS-RAIZ-CONTADOR          PIC 9(02) COMP.
012200     05  FILLER                    PIC X(04).
012300*
012400******************************************************************
012500*   VISTA DE DIAGNOSTICO (PARRAFO 9000, SOPORTE DE PRODUCCION) -  *
012600*   PERMITE VOLCAR LA RAIZ EN CURSO COMO ALFANUMERICO SIN TENER   *
012700*   QUE DESEMPACAR CADA CAMPO COMP-3 POR SEPARADO.                *
012800******************************************************************
012900 01  WS-RAIZ-CUADRADA-R REDEFINES WS-RAIZ-CUADRADA.
013000     05  WS-RAIZ-VISTA-X           PIC X(30).
013100*
013200******************************************************************
013300*          CAMPOS DE TRABAJO DE LAS FORMULAS DE INDICADORES       *
013400******************************************************************
013500 01  WS-AREA-CALCULO.
013600     05  WS-MULTIPLICADOR          PIC S9(1)V9(8) COMP-3.
013700     05  WS-CAMBIO-PRECIO          PIC S9(5)V9(6) COMP-3.
013800     05  WS-GANANCIA-TICK          PIC S9(5)V9(6) COMP-3.
013900     05  WS-PERDIDA-TICK           PIC S9(5)V9(6) COMP-3.
014000     05  WS-FUERZA-RELATIVA        PIC S9(5)V9(6) COMP-3.
014100     05  WS-DIFERENCIA-PRECIO      PIC S9(5)V9(6) COMP-3.
014200     05  WS-DIFERENCIA-CUAD        PIC S9(9)V9(6) COMP-3.
014300     05  WS-SUMA-CUADRADOS         PIC S9(9)V9(6) COMP-3.
014400     05  WS-VARIANZA-MUESTRA       PIC S9(9)V9(6) COMP-3.
014500     05  FILLER                    PIC X(05).
014600*
014700******************************************************************
014800*          ESTADO PERSISTENTE DE CADA INDICADOR DEFINIDO          *
014900*   ESTA TABLA SE CARGA UNA SOLA VEZ (FUNCION 'R') Y PERMANECE    *
015000*   EN MEMORIA DURANTE TODA LA CORRIDA; CADA ENTRADA GUARDA LO    *
015100*   QUE HACE FALTA PARA ACTUALIZAR EL INDICADOR TICK A TICK SIN   *
015200*   VOLVER A LEER HISTORIA.                                       *
015300******************************************************************
015400 01  WS-TABLA-INDICADORES.
015500     05  WS-NUM-INDICADORES        PIC 9(02) COMP.
015600     05  WS-INDICADOR OCCURS 20 TIMES
015700                       INDEXED BY WS-DX.
015800         10  WS-IND-NOMBRE          PIC X(12).
015900         10  WS-IND-TIPO            PIC X(10).
016000         10  WS-IND-PERIODO         PIC 9(04) COMP.
016100         10  WS-IND-RAPIDO          PIC 9(04) COMP.
016200         10  WS-IND-LENTO           PIC 9(04) COMP.
016300         10  WS-IND-SENAL           PIC 9(04) COMP.
016400         10  WS-IND-NUM-DESV        PIC S9(1)V9(2) COMP-3.
016500         10  WS-IND-LISTO           PIC X(01).
016600             88  WS-88-IND-LISTO        VALUE 'Y'.
016700         10  WS-IND-VALOR           PIC S9(9)V9(6) COMP-3.
016800         10  WS-IND-MUESTRAS        PIC 9(07) COMP.
016900         10  WS-IND-PTR-VENTANA     PIC 9(04) COMP.
017000         10  WS-IND-SUMA-VENTANA    PIC S9(9)V9(6) COMP-3.
017100         10  WS-IND-VENTANA
017200                 OCCURS 250 TIMES
017300                 PIC S9(3)V9(6) COMP-3.
017400         10  WS-IND-RSI-PREV-PRECIO PIC S9(3)V9(6) COMP-3.
017500         10  WS-IND-RSI-AVG-GAIN    PIC S9(9)V9(6) COMP-3.
017600         10  WS-IND-RSI-AVG-LOSS    PIC S9(9)V9(6) COMP-3.
017700         10  WS-IND-RSI-NUM-CAMBIOS PIC 9(07) COMP.
017800         10  WS-IND-MACD-F-MUESTRAS PIC 9(07) COMP.
017900         10  WS-IND-MACD-F-SUMA     PIC S9(9)V9(6) COMP-3.
018000         10  WS-IND-MACD-F-VALOR    PIC S9(9)V9(6) COMP-3.
018100         10  WS-IND-MACD-S-MUESTRAS PIC 9(07) COMP.
018200         10  WS-IND-MACD-S-SUMA     PIC S9(9)V9(6) COMP-3.
018300         10  WS-IND-MACD-S-VALOR    PIC S9(9)V9(6) COMP-3.
018400         10  WS-IND-MACD-G-MUESTRAS PIC 9(07) COMP.
018500         10  WS-IND-MACD-G-SUMA     PIC S9(9)V9(6) COMP-3.
018600         10  WS-IND-MACD-SENAL      PIC S9(9)V9(6) COMP-3.
018700         10  WS-IND-MACD-HISTOGRAMA PIC S9(9)V9(6) COMP-3.
018800         10  WS-IND-BOLL-DESV       PIC S9(9)V9(6) COMP-3.
018900         10  WS-IND-BOLL-SUPERIOR   PIC S9(9)V9(6) COMP-3.
019000         10  WS-IND-BOLL-INFERIOR   PIC S9(9)V9(6) COMP-3.
019100         10  WS-IND-BOLL-ANCHO      PIC S9(9)V9(6) COMP-3.
019200     05  FILLER                    PIC X(10).
019300*
019400******************************************************************
019500*         LINKAGE SECTION - CONJUNTO DE ENTRADA/SALIDA           *
019600******************************************************************
019700 LINKAGE SECTION.
019800*
019900 COPY BKECIND0.
020000*
020100 COPY BKECRET0.
020200*
020300******************************************************************
020400*                                                                *
020500*            P R O C E D U R E   D I V I S I O N                *
020600*                                                                *
020700******************************************************************
020800 PROCEDURE DIVISION USING IND0-COMMAREA RET0-COMMAREA.
020900*
021000 0000-MAINLINE.
021100*
021200     SET  RET0-88-OK                TO TRUE
021300*
021400     EVALUATE TRUE
021500         WHEN IND0-88-REINICIAR
021600             PERFORM 1000-RESET-INDICADORES
021700                THRU 1000-RESET-INDICADORES-EXIT
021800         WHEN IND0-88-ACTUALIZAR
021900             PERFORM 2000-ACTUALIZAR-INDICADORES
022000                THRU 2000-ACTUALIZAR-INDICADORES-EXIT
022100     END-EVALUATE
022200*
022300     GOBACK.
022400******************************************************************
022500*               1000-RESET-INDICADORES                           *
022600*   CARGA LAS DEFINICIONES RECIBIDAS DE BK1C001 Y BORRA TODO EL   *
022700*   ESTADO ACUMULADO (SE EJECUTA UNA SOLA VEZ AL INICIO DE LA     *
022800*   CORRIDA; NO SE REPITE EN LOS CAMBIOS DE MERCADO).             *
022900******************************************************************
023000 1000-RESET-INDICADORES.
023100*
023200     MOVE IND0-NUM-DEFS              TO WS-NUM-INDICADORES
023300*
023400     IF  WS-NUM-INDICADORES > ZERO
023500         PERFORM 1010-RESET-UN-INDICADOR
023600            THRU 1010-RESET-UN-INDICADOR-EXIT
023700            VARYING WS-I FROM 1 BY 1
023800              UNTIL WS-I > WS-NUM-INDICADORES
023900                 OR RET0-88-COD-ERROR
024000     END-IF
024100*
024200     IF  WS-NUM-INDICADORES > 1
024300     AND NOT RET0-88-COD-ERROR
024400         PERFORM 1020-VALIDAR-UN-DUPLICADO
024500            THRU 1020-VALIDAR-UN-DUPLICADO-EXIT
024600            VARYING WS-I FROM 2 BY 1
024700              UNTIL WS-I > WS-NUM-INDICADORES
024800                 OR RET0-88-COD-ERROR
024900     END-IF
025000*
025100     .
025200 1000-RESET-INDICADORES-EXIT.
025300     EXIT.
025400******************************************************************
025500*               1010-RESET-UN-INDICADOR                          *
025600******************************************************************
025700 1010-RESET-UN-INDICADOR.
025800*
025900     SET  IND0-DX  TO WS-I
026000     SET  WS-DX    TO WS-I
026100*
026200     MOVE IND0-DEF-NOMBRE  (IND0-DX) TO WS-IND-NOMBRE  (WS-DX)
026300     MOVE IND0-DEF-TIPO    (IND0-DX) TO WS-IND-TIPO    (WS-DX)
026400     MOVE IND0-DEF-PERIODO (IND0-DX) TO WS-IND-PERIODO (WS-DX)
026500     MOVE IND0-DEF-RAPIDO  (IND0-DX) TO WS-IND-RAPIDO  (WS-DX)
026600     MOVE IND0-DEF-LENTO   (IND0-DX) TO WS-IND-LENTO   (WS-DX)
026700     MOVE IND0-DEF-SENAL   (IND0-DX) TO WS-IND-SENAL   (WS-DX)
026800     MOVE IND0-DEF-NUM-DESV(IND0-DX) TO WS-IND-NUM-DESV(WS-DX)
026900*
027000     PERFORM 1015-VALIDAR-UN-INDICADOR
027100        THRU 1015-VALIDAR-UN-INDICADOR-EXIT
027200*
027300     MOVE 'N'                        TO WS-IND-LISTO       (WS-DX)
027400     MOVE ZERO                       TO WS-IND-VALOR       (WS-DX)
027500                                         WS-IND-MUESTRAS    (WS-DX)
027600                                         WS-IND-PTR-VENTANA (WS-DX)
027700                                         WS-IND-SUMA-VENTANA(WS-DX)
027800                                         WS-IND-RSI-PREV-PRECIO
027900                                                            (WS-DX)
028000                                         WS-IND-RSI-AVG-GAIN(WS-DX)
028100                                         WS-IND-RSI-AVG-LOSS(WS-DX)
028200                                         WS-IND-RSI-NUM-CAMBIOS
028300                                                            (WS-DX)
028400                                         WS-IND-MACD-F-MUESTRAS
028500                                                            (WS-DX)
028600                                         WS-IND-MACD-F-SUMA (WS-DX)
028700                                         WS-IND-MACD-F-VALOR(WS-DX)
028800                                         WS-IND-MACD-S-MUESTRAS
028900                                                            (WS-DX)
029000                                         WS-IND-MACD-S-SUMA (WS-DX)
029100                                         WS-IND-MACD-S-VALOR(WS-DX)
029200                                         WS-IND-MACD-G-MUESTRAS
029300                                                            (WS-DX)
029400                                         WS-IND-MACD-G-SUMA (WS-DX)
029500                                         WS-IND-MACD-SENAL  (WS-DX)
029600                                         WS-IND-MACD-HISTOGRAMA
029700                                                            (WS-DX)
029800                                         WS-IND-BOLL-DESV   (WS-DX)
029900                                         WS-IND-BOLL-SUPERIOR
030000                                                            (WS-DX)
030100                                         WS-IND-BOLL-INFERIOR
030200                                                            (WS-DX)
030300                                         WS-IND-BOLL-ANCHO  (WS-DX)
030400*
030500     .
030600 1010-RESET-UN-INDICADOR-EXIT.
030700     EXIT.
030800******************************************************************
030900*               1015-VALIDAR-UN-INDICADOR                        *
031000*   RECHAZA LA DEFINICION SI EL TIPO ES DESCONOCIDO, EL PERIODO   *
031100*   NO ALCANZA EL MINIMO DEL TIPO, O (CASO MACD) RAPIDO/LENTO/    *
031200*   SENAL NO CUMPLEN LA REGLA RAPIDO < LENTO Y SENAL >= 1.        *
031300******************************************************************
031400 1015-VALIDAR-UN-INDICADOR.
031500*
031600     EVALUATE TRUE
031700         WHEN IND0-DEF-TIPO (IND0-DX) = 'BOLLINGER'
031800             IF  IND0-DEF-PERIODO (IND0-DX) < 2
031900                 MOVE IND0-DEF-NOMBRE (IND0-DX) TO RET0-VAR1-ERROR
032000                 SET  RET0-88-INDICADOR-INVALIDO TO TRUE
032100             END-IF
032200         WHEN IND0-DEF-TIPO (IND0-DX) = 'MACD'
032300             IF  IND0-DEF-RAPIDO (IND0-DX)
032400                     NOT < IND0-DEF-LENTO (IND0-DX)
032500             OR  IND0-DEF-SENAL  (IND0-DX) < 1
032600                 MOVE IND0-DEF-NOMBRE (IND0-DX) TO RET0-VAR1-ERROR
032700                 SET  RET0-88-MACD-PERIODOS      TO TRUE
032800             END-IF
032900         WHEN IND0-DEF-TIPO (IND0-DX) = 'SMA' OR
033000              IND0-DEF-TIPO (IND0-DX) = 'EMA' OR
033100              IND0-DEF-TIPO (IND0-DX) = 'RSI'
033200             IF  IND0-DEF-PERIODO (IND0-DX) < 1
033300                 MOVE IND0-DEF-NOMBRE (IND0-DX) TO RET0-VAR1-ERROR
033400                 SET  RET0-88-INDICADOR-INVALIDO TO TRUE
033500             END-IF
033600         WHEN OTHER
033700             MOVE IND0-DEF-NOMBRE (IND0-DX) TO RET0-VAR1-ERROR
033800             SET  RET0-88-INDICADOR-INVALIDO TO TRUE
033900     END-EVALUATE
034000*
034100     .
034200 1015-VALIDAR-UN-INDICADOR-EXIT.
034300     EXIT.
034400******************************************************************
034500*               1020-VALIDAR-UN-DUPLICADO                        *
034600*   COMPARA EL INDICADOR WS-I CONTRA CADA INDICADOR ANTERIOR      *
034700*   (1 .. WS-I - 1) EN BUSCA DE UN NOMBRE REPETIDO.               *
034800******************************************************************
034900 1020-VALIDAR-UN-DUPLICADO.
035000*
035100     PERFORM 1025-COMPARAR-NOMBRE
035200        THRU 1025-COMPARAR-NOMBRE-EXIT
035300        VARYING WS-K FROM 1 BY 1
035400          UNTIL WS-K >= WS-I
035500             OR RET0-88-COD-ERROR
035600*
035700     .
035800 1020-VALIDAR-UN-DUPLICADO-EXIT.
035900     EXIT.
036000******************************************************************
036100*               1025-COMPARAR-NOMBRE                              *
036200******************************************************************
036300 1025-COMPARAR-NOMBRE.
036400*
036500     IF  WS-IND-NOMBRE (WS-K) = WS-IND-NOMBRE (WS-I)
036600         MOVE WS-IND-NOMBRE (WS-I)      TO RET0-VAR1-ERROR
036700         SET  RET0-88-INDICADOR-DUPLIC  TO TRUE
036800     END-IF
036900*
037000     .
037100 1025-COMPARAR-NOMBRE-EXIT.
037200     EXIT.
037300******************************************************************
037400*            2000-ACTUALIZAR-INDICADORES                         *
037500*   CALCULA TODOS LOS INDICADORES DEFINIDOS CONTRA EL PRECIO DEL  *
037600*   TICK ACTUAL Y ARMA EL CONJUNTO DE VALORES (VALUE SET) QUE SE  *
037700*   DEVUELVE A BK1C001 PARA PASAR A BK3C020.  EL PRIMER VALOR     *
037800*   DEL CONJUNTO ES SIEMPRE EL PRECIO DEL TICK (PRICE).           *
037900******************************************************************
038000 2000-ACTUALIZAR-INDICADORES.
038100*
038200     MOVE ZERO                       TO IND0-NUM-VALORES
038300     SET  IND0-88-TODOS-LISTOS       TO TRUE
038400*
038500     ADD  1                          TO IND0-NUM-VALORES
038600     SET  IND0-VX                    TO IND0-NUM-VALORES
038700     MOVE 'PRICE'                    TO IND0-VAL-NOMBRE(IND0-VX)
038800     MOVE IND0-TICK-PRECIO           TO IND0-VAL-VALOR (IND0-VX)
038900     SET  IND0-88-VAL-LISTO (IND0-VX) TO TRUE
039000*
039100     IF  WS-NUM-INDICADORES = ZERO
039200         SET  IND0-TODOS-LISTOS TO SPACES
039300     ELSE
039400         PERFORM 2010-ACTUALIZAR-UN-INDICADOR
039500            THRU 2010-ACTUALIZAR-UN-INDICADOR-EXIT
039600            VARYING WS-I FROM 1 BY 1
039700              UNTIL WS-I > WS-NUM-INDICADORES
039800     END-IF
039900*
040000     .
040100 2000-ACTUALIZAR-INDICADORES-EXIT.
040200     EXIT.
040300******************************************************************
040400*            2010-ACTUALIZAR-UN-INDICADOR                        *
040500******************************************************************
040600 2010-ACTUALIZAR-UN-INDICADOR.
040700*
040800     SET  WS-DX  TO WS-I
040900*
041000     EVALUATE WS-IND-TIPO (WS-DX)
041100         WHEN 'SMA'
041200             PERFORM 2100-CALC-SMA THRU 2100-CALC-SMA-EXIT
041300         WHEN 'EMA'
041400             PERFORM 2200-CALC-EMA THRU 2200-CALC-EMA-EXIT
041500         WHEN 'RSI'
041600             PERFORM 2300-CALC-RSI THRU 2300-CALC-RSI-EXIT
041700         WHEN 'MACD'
041800             PERFORM 2400-CALC-MACD THRU 2400-CALC-MACD-EXIT
041900         WHEN 'BOLLINGER'
042000             PERFORM 2500-CALC-BOLL THRU 2500-CALC-BOLL-EXIT
042100     END-EVALUATE
042200*
042300     IF  NOT WS-88-IND-LISTO (WS-DX)
042400         SET  IND0-TODOS-LISTOS TO SPACES
042500     END-IF
042600*
042700     PERFORM 2900-AGREGAR-VALOR-BASE
042800        THRU 2900-AGREGAR-VALOR-BASE-EXIT
042900*
043000     EVALUATE WS-IND-TIPO (WS-DX)
043100         WHEN 'MACD'
043200             PERFORM 2910-AGREGAR-VALORES-MACD
043300                THRU 2910-AGREGAR-VALORES-MACD-EXIT
043400         WHEN 'BOLLINGER'
043500             PERFORM 2920-AGREGAR-VALORES-BOLL
043600                THRU 2920-AGREGAR-VALORES-BOLL-EXIT
043700     END-EVALUATE
043800*
043900     .
044000 2010-ACTUALIZAR-UN-INDICADOR-EXIT.
044100     EXIT.
044200******************************************************************
044300*                  2100-CALC-SMA                                 *
044400*   PROMEDIO MOVIL SIMPLE - VENTANA CIRCULAR CON SUMA CORRIDA.    *
044500*   NO QUEDA LISTO HASTA HABER VISTO TANTAS MUESTRAS COMO EL      *
044600*   PERIODO CONFIGURADO.                                         *
044700******************************************************************
044800 2100-CALC-SMA.
044900*
045000     ADD  1 TO WS-IND-MUESTRAS (WS-DX)
045100     ADD  1 TO WS-IND-PTR-VENTANA (WS-DX)
045200     IF  WS-IND-PTR-VENTANA (WS-DX) > WS-IND-PERIODO (WS-DX)
045300         MOVE 1 TO WS-IND-PTR-VENTANA (WS-DX)
045400     END-IF
045500*
045600     IF  WS-IND-MUESTRAS (WS-DX) > WS-IND-PERIODO (WS-DX)
045700         SUBTRACT WS-IND-VENTANA (WS-DX, WS-IND-PTR-VENTANA(WS-DX))
045800             FROM WS-IND-SUMA-VENTANA (WS-DX)
045900     END-IF
046000*
046100     MOVE IND0-TICK-PRECIO
046200         TO WS-IND-VENTANA (WS-DX, WS-IND-PTR-VENTANA (WS-DX))
046300     ADD  IND0-TICK-PRECIO TO WS-IND-SUMA-VENTANA (WS-DX)
046400*
046500     IF  WS-IND-MUESTRAS (WS-DX) NOT < WS-IND-PERIODO (WS-DX)
046600         COMPUTE WS-IND-VALOR (WS-DX) ROUNDED =
046700             WS-IND-SUMA-VENTANA (WS-DX) / WS-IND-PERIODO (WS-DX)
046800         SET  WS-88-IND-LISTO (WS-DX) TO TRUE
046900     END-IF
047000*
047100     .
047200 2100-CALC-SMA-EXIT.
047300     EXIT.
047400******************************************************************
047500*                  2200-CALC-EMA                                 *
047600*   PROMEDIO MOVIL EXPONENCIAL.  LAS PRIMERAS "PERIODO" MUESTRAS  *
047700*   SE ACUMULAN PARA SEMBRAR EL VALOR INICIAL CON UN SMA; DE AHI  *
047800*   EN ADELANTE SE APLICA EL MULTIPLICADOR 2/(PERIODO+1).         *
047900******************************************************************
048000 2200-CALC-EMA.
048100*
048200     ADD  1 TO WS-IND-MUESTRAS (WS-DX)
048300*
048400     IF  WS-IND-MUESTRAS (WS-DX) < WS-IND-PERIODO (WS-DX)
048500         ADD  IND0-TICK-PRECIO TO WS-IND-SUMA-VENTANA (WS-DX)
048600     ELSE
048700         IF  WS-IND-MUESTRAS (WS-DX) = WS-IND-PERIODO (WS-DX)
048800             ADD  IND0-TICK-PRECIO TO WS-IND-SUMA-VENTANA (WS-DX)
048900             COMPUTE WS-IND-VALOR (WS-DX) ROUNDED =
049000                 WS-IND-SUMA-VENTANA (WS-DX) /
049100                     WS-IND-PERIODO (WS-DX)
049200             SET  WS-88-IND-LISTO (WS-DX) TO TRUE
049300         ELSE
049400             COMPUTE WS-MULTIPLICADOR ROUNDED =
049500                 2 / (WS-IND-PERIODO (WS-DX) + 1)
049600             COMPUTE WS-IND-VALOR (WS-DX) ROUNDED =
049700                 (IND0-TICK-PRECIO * WS-MULTIPLICADOR) +
049800                 (WS-IND-VALOR (WS-DX) *
049900                     (1 - WS-MULTIPLICADOR))
050000         END-IF
050100     END-IF
050200*
050300     .
050400 2200-CALC-EMA-EXIT.
050500     EXIT.
050600******************************************************************
050700*                  2300-CALC-RSI                                 *
050800*   INDICE DE FUERZA RELATIVA CON SUAVIZADO DE WILDER.  REQUIERE  *
050900*   PERIODO+1 PRECIOS (EL PRIMERO SOLO SIRVE DE REFERENCIA PARA   *
051000*   EL PRIMER CAMBIO).                                            *
051100******************************************************************
051200 2300-CALC-RSI.
051300*
051400     ADD  1 TO WS-IND-MUESTRAS (WS-DX)
051500*
051600     IF  WS-IND-MUESTRAS (WS-DX) = 1
051700         MOVE IND0-TICK-PRECIO
051800             TO WS-IND-RSI-PREV-PRECIO (WS-DX)
051900     ELSE
052000         COMPUTE WS-CAMBIO-PRECIO =
052100             IND0-TICK-PRECIO - WS-IND-RSI-PREV-PRECIO (WS-DX)
052200*
052300         IF  WS-CAMBIO-PRECIO > ZERO
052400             MOVE WS-CAMBIO-PRECIO  TO WS-GANANCIA-TICK
052500             MOVE ZERO              TO WS-PERDIDA-TICK
052600         ELSE
052700             MOVE ZERO              TO WS-GANANCIA-TICK
052800             COMPUTE WS-PERDIDA-TICK = WS-CAMBIO-PRECIO * -1
052900         END-IF
053000*
053100         ADD  1 TO WS-IND-RSI-NUM-CAMBIOS (WS-DX)
053200*
053300         IF  WS-IND-RSI-NUM-CAMBIOS (WS-DX) NOT > WS-IND-PERIODO
053400                                                       (WS-DX)
053500             ADD  WS-GANANCIA-TICK
053600                 TO WS-IND-RSI-AVG-GAIN (WS-DX)
053700             ADD  WS-PERDIDA-TICK
053800                 TO WS-IND-RSI-AVG-LOSS (WS-DX)
053900             IF  WS-IND-RSI-NUM-CAMBIOS (WS-DX) = WS-IND-PERIODO
054000                                                       (WS-DX)
054100                 COMPUTE WS-IND-RSI-AVG-GAIN (WS-DX) ROUNDED =
054200                     WS-IND-RSI-AVG-GAIN (WS-DX) /
054300                         WS-IND-PERIODO (WS-DX)
054400                 COMPUTE WS-IND-RSI-AVG-LOSS (WS-DX) ROUNDED =
054500                     WS-IND-RSI-AVG-LOSS (WS-DX) /
054600                         WS-IND-PERIODO (WS-DX)
054700                 PERFORM 2310-CALC-VALOR-RSI
054800                    THRU 2310-CALC-VALOR-RSI-EXIT
054900                 SET  WS-88-IND-LISTO (WS-DX) TO TRUE
055000             END-IF
055100         ELSE
055200             COMPUTE WS-IND-RSI-AVG-GAIN (WS-DX) ROUNDED =
055300                 (WS-IND-RSI-AVG-GAIN (WS-DX) *
055400                     (WS-IND-PERIODO (WS-DX) - 1) +
055500                         WS-GANANCIA-TICK) /
055600                             WS-IND-PERIODO (WS-DX)
055700             COMPUTE WS-IND-RSI-AVG-LOSS (WS-DX) ROUNDED =
055800                 (WS-IND-RSI-AVG-LOSS (WS-DX) *
055900                     (WS-IND-PERIODO (WS-DX) - 1) +
056000                         WS-PERDIDA-TICK) /
056100                             WS-IND-PERIODO (WS-DX)
056200             PERFORM 2310-CALC-VALOR-RSI
056300                THRU 2310-CALC-VALOR-RSI-EXIT
056400         END-IF
056500*
056600         MOVE IND0-TICK-PRECIO
056700             TO WS-IND-RSI-PREV-PRECIO (WS-DX)
056800     END-IF
056900*
057000     .
057100 2300-CALC-RSI-EXIT.
057200     EXIT.
057300******************************************************************
057400*              2310-CALC-VALOR-RSI                               *
057500******************************************************************
057600 2310-CALC-VALOR-RSI.
057700*
057800     IF  WS-IND-RSI-AVG-LOSS (WS-DX) = ZERO
057900         MOVE 100 TO WS-IND-VALOR (WS-DX)
058000     ELSE
058100         COMPUTE WS-FUERZA-RELATIVA ROUNDED =
058200             WS-IND-RSI-AVG-GAIN (WS-DX) /
058300                 WS-IND-RSI-AVG-LOSS (WS-DX)
058400         COMPUTE WS-IND-VALOR (WS-DX) ROUNDED =
058500             100 - (100 / (1 + WS-FUERZA-RELATIVA))
058600     END-IF
058700*
058800     .
058900 2310-CALC-VALOR-RSI-EXIT.
059000     EXIT.
059100******************************************************************
059200*                 2400-CALC-MACD                                 *
059300*   CONVERGENCIA/DIVERGENCIA DE PROMEDIOS MOVILES: DOS EMA        *
059400*   (RAPIDO Y LENTO) SOBRE EL PRECIO, UNA TERCERA EMA (SENAL)     *
059500*   SOBRE LA LINEA MACD RESULTANTE.                               *
059600******************************************************************
059700 2400-CALC-MACD.
059800*
059900     PERFORM 2410-CALC-EMA-RAPIDO-MACD
060000        THRU 2410-CALC-EMA-RAPIDO-MACD-EXIT
060100     PERFORM 2420-CALC-EMA-LENTO-MACD
060200        THRU 2420-CALC-EMA-LENTO-MACD-EXIT
060300*
060400     IF  WS-IND-MACD-F-MUESTRAS (WS-DX) NOT < WS-IND-RAPIDO
060500                                                   (WS-DX)
060600     AND WS-IND-MACD-S-MUESTRAS (WS-DX) NOT < WS-IND-LENTO
060700                                                   (WS-DX)
060800         COMPUTE WS-IND-VALOR (WS-DX) ROUNDED =
060900             WS-IND-MACD-F-VALOR (WS-DX) -
061000                 WS-IND-MACD-S-VALOR (WS-DX)
061100         PERFORM 2430-CALC-SENAL-MACD
061200            THRU 2430-CALC-SENAL-MACD-EXIT
061300     END-IF
061400*
061500     .
061600 2400-CALC-MACD-EXIT.
061700     EXIT.
061800******************************************************************
061900*            2410-CALC-EMA-RAPIDO-MACD                           *
062000******************************************************************
062100 2410-CALC-EMA-RAPIDO-MACD.
062200*
062300     ADD  1 TO WS-IND-MACD-F-MUESTRAS (WS-DX)
062400*
062500     IF  WS-IND-MACD-F-MUESTRAS (WS-DX) < WS-IND-RAPIDO (WS-DX)
062600         ADD  IND0-TICK-PRECIO TO WS-IND-MACD-F-SUMA (WS-DX)
062700     ELSE
062800         IF  WS-IND-MACD-F-MUESTRAS (WS-DX) = WS-IND-RAPIDO
062900                                                   (WS-DX)
063000             ADD  IND0-TICK-PRECIO
063100                 TO WS-IND-MACD-F-SUMA (WS-DX)
063200             COMPUTE WS-IND-MACD-F-VALOR (WS-DX) ROUNDED =
063300                 WS-IND-MACD-F-SUMA (WS-DX) /
063400                     WS-IND-RAPIDO (WS-DX)
063500         ELSE
063600             COMPUTE WS-MULTIPLICADOR ROUNDED =
063700                 2 / (WS-IND-RAPIDO (WS-DX) + 1)
063800             COMPUTE WS-IND-MACD-F-VALOR (WS-DX) ROUNDED =
063900                 (IND0-TICK-PRECIO * WS-MULTIPLICADOR) +
064000                 (WS-IND-MACD-F-VALOR (WS-DX) *
064100                     (1 - WS-MULTIPLICADOR))
064200         END-IF
064300     END-IF
064400*
064500     .
064600 2410-CALC-EMA-RAPIDO-MACD-EXIT.
064700     EXIT.
064800******************************************************************
064900*            2420-CALC-EMA-LENTO-MACD                            *
065000******************************************************************
065100 2420-CALC-EMA-LENTO-MACD.
065200*
065300     ADD  1 TO WS-IND-MACD-S-MUESTRAS (WS-DX)
065400*
065500     IF  WS-IND-MACD-S-MUESTRAS (WS-DX) < WS-IND-LENTO (WS-DX)
065600         ADD  IND0-TICK-PRECIO TO WS-IND-MACD-S-SUMA (WS-DX)
065700     ELSE
065800         IF  WS-IND-MACD-S-MUESTRAS (WS-DX) = WS-IND-LENTO
065900                                                   (WS-DX)
066000             ADD  IND0-TICK-PRECIO
066100                 TO WS-IND-MACD-S-SUMA (WS-DX)
066200             COMPUTE WS-IND-MACD-S-VALOR (WS-DX) ROUNDED =
066300                 WS-IND-MACD-S-SUMA (WS-DX) /
066400                     WS-IND-LENTO (WS-DX)
066500         ELSE
066600             COMPUTE WS-MULTIPLICADOR ROUNDED =
066700                 2 / (WS-IND-LENTO (WS-DX) + 1)
066800             COMPUTE WS-IND-MACD-S-VALOR (WS-DX) ROUNDED =
066900                 (IND0-TICK-PRECIO * WS-MULTIPLICADOR) +
067000                 (WS-IND-MACD-S-VALOR (WS-DX) *
067100                     (1 - WS-MULTIPLICADOR))
067200         END-IF
067300     END-IF
067400*
067500     .
067600 2420-CALC-EMA-LENTO-MACD-EXIT.
067700     EXIT.
067800******************************************************************
067900*             2430-CALC-SENAL-MACD                               *
068000*   SUAVIZA LA LINEA MACD RECIEN CALCULADA CON UNA TERCERA EMA;   *
068100*   EL HISTOGRAMA ES LA DIFERENCIA ENTRE LA LINEA Y LA SENAL.     *
068200*   QUEDA LISTO (88-IND-LISTO) SOLO CUANDO LA SENAL EXISTE.       *
068300******************************************************************
068400 2430-CALC-SENAL-MACD.
068500*
068600     ADD  1 TO WS-IND-MACD-G-MUESTRAS (WS-DX)
068700*
068800     IF  WS-IND-MACD-G-MUESTRAS (WS-DX) < WS-IND-SENAL (WS-DX)
068900         ADD  WS-IND-VALOR (WS-DX)
069000             TO WS-IND-MACD-G-SUMA (WS-DX)
069100     ELSE
069200         IF  WS-IND-MACD-G-MUESTRAS (WS-DX) = WS-IND-SENAL
069300                                                   (WS-DX)
069400             ADD  WS-IND-VALOR (WS-DX)
069500                 TO WS-IND-MACD-G-SUMA (WS-DX)
069600             COMPUTE WS-IND-MACD-SENAL (WS-DX) ROUNDED =
069700                 WS-IND-MACD-G-SUMA (WS-DX) /
069800                     WS-IND-SENAL (WS-DX)
069900             SET  WS-88-IND-LISTO (WS-DX) TO TRUE
070000         ELSE
070100             COMPUTE WS-MULTIPLICADOR ROUNDED =
070200                 2 / (WS-IND-SENAL (WS-DX) + 1)
070300             COMPUTE WS-IND-MACD-SENAL (WS-DX) ROUNDED =
070400                 (WS-IND-VALOR (WS-DX) * WS-MULTIPLICADOR) +
070500                 (WS-IND-MACD-SENAL (WS-DX) *
070600                     (1 - WS-MULTIPLICADOR))
070700         END-IF
070800     END-IF
070900*
071000     IF  WS-88-IND-LISTO (WS-DX)
071100         COMPUTE WS-IND-MACD-HISTOGRAMA (WS-DX) =
071200             WS-IND-VALOR (WS-DX) - WS-IND-MACD-SENAL (WS-DX)
071300     END-IF
071400*
071500     .
071600 2430-CALC-SENAL-MACD-EXIT.
071700     EXIT.
071800******************************************************************
071900*                  2500-CALC-BOLL                                *
072000*   BANDAS DE BOLLINGER.  MEDIA Y VARIANZA DE LA POBLACION SOBRE  *
072100*   LA MISMA VENTANA CIRCULAR QUE EL SMA; LA DESVIACION ESTANDAR  *
072200*   SE OBTIENE CON LA RAIZ DE NEWTON (PARRAFO 2510).              *
072300******************************************************************
072400 2500-CALC-BOLL.
072500*
072600     ADD  1 TO WS-IND-MUESTRAS (WS-DX)
072700     ADD  1 TO WS-IND-PTR-VENTANA (WS-DX)
072800     IF  WS-IND-PTR-VENTANA (WS-DX) > WS-IND-PERIODO (WS-DX)
072900         MOVE 1 TO WS-IND-PTR-VENTANA (WS-DX)
073000     END-IF
073100*
073200     IF  WS-IND-MUESTRAS (WS-DX) > WS-IND-PERIODO (WS-DX)
073300         SUBTRACT WS-IND-VENTANA (WS-DX, WS-IND-PTR-VENTANA(WS-DX))
073400             FROM WS-IND-SUMA-VENTANA (WS-DX)
073500     END-IF
073600*
073700     MOVE IND0-TICK-PRECIO
073800         TO WS-IND-VENTANA (WS-DX, WS-IND-PTR-VENTANA (WS-DX))
073900     ADD  IND0-TICK-PRECIO TO WS-IND-SUMA-VENTANA (WS-DX)
074000*
074100     IF  WS-IND-MUESTRAS (WS-DX) NOT < WS-IND-PERIODO (WS-DX)
074200         COMPUTE WS-IND-VALOR (WS-DX) ROUNDED =
074300             WS-IND-SUMA-VENTANA (WS-DX) / WS-IND-PERIODO (WS-DX)
074400*
074500         MOVE ZERO TO WS-SUMA-CUADRADOS
074600         PERFORM 2510-SUMAR-CUADRADO-BOLL
074700            THRU 2510-SUMAR-CUADRADO-BOLL-EXIT
074800            VARYING WS-K FROM 1 BY 1
074900              UNTIL WS-K > WS-IND-PERIODO (WS-DX)
075000*
075100         COMPUTE WS-VARIANZA-MUESTRA ROUNDED =
075200             WS-SUMA-CUADRADOS / WS-IND-PERIODO (WS-DX)
075300         MOVE WS-VARIANZA-MUESTRA TO WS-RAIZ-ENTRADA
075400         PERFORM 2520-CALC-RAIZ-CUADRADA
075500            THRU 2520-CALC-RAIZ-CUADRADA-EXIT
075600         MOVE WS-RAIZ-SALIDA TO WS-IND-BOLL-DESV (WS-DX)
075700*
075800         COMPUTE WS-IND-BOLL-SUPERIOR (WS-DX) ROUNDED =
075900             WS-IND-VALOR (WS-DX) +
076000                 (WS-IND-BOLL-DESV (WS-DX) *
076100                     WS-IND-NUM-DESV (WS-DX))
076200         COMPUTE WS-IND-BOLL-INFERIOR (WS-DX) ROUNDED =
076300             WS-IND-VALOR (WS-DX) -
076400                 (WS-IND-BOLL-DESV (WS-DX) *
076500                     WS-IND-NUM-DESV (WS-DX))
076600*
076700         IF  WS-IND-VALOR (WS-DX) NOT = ZERO
076800             COMPUTE WS-IND-BOLL-ANCHO (WS-DX) ROUNDED =
076900                 (WS-IND-BOLL-SUPERIOR (WS-DX) -
077000                     WS-IND-BOLL-INFERIOR (WS-DX)) /
077100                         WS-IND-VALOR (WS-DX)
077200         ELSE
077300             MOVE ZERO TO WS-IND-BOLL-ANCHO (WS-DX)
077400         END-IF
077500*
077600         SET  WS-88-IND-LISTO (WS-DX) TO TRUE
077700     END-IF
077800*
077900     .
078000 2500-CALC-BOLL-EXIT.
078100     EXIT.
078200******************************************************************
078300*           2510-SUMAR-CUADRADO-BOLL                             *
078400******************************************************************
078500 2510-SUMAR-CUADRADO-BOLL.
078600*
078700     COMPUTE WS-DIFERENCIA-PRECIO =
078800         WS-IND-VENTANA (WS-DX, WS-K) - WS-IND-VALOR (WS-DX)
078900     COMPUTE WS-DIFERENCIA-CUAD ROUNDED =
079000         WS-DIFERENCIA-PRECIO * WS-DIFERENCIA-PRECIO
079100     ADD  WS-DIFERENCIA-CUAD TO WS-SUMA-CUADRADOS
079200*
079300     .
079400 2510-SUMAR-CUADRADO-BOLL-EXIT.
079500     EXIT.
079600******************************************************************
079700*          2520-CALC-RAIZ-CUADRADA                               *
079800*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON SOBRE CAMPOS    *
079900*   DECIMALES FIJOS.  DOCE ITERACIONES SON SUFICIENTES PARA LA    *
080000*   PRECISION DE 6 DECIMALES QUE MANEJA ESTE SISTEMA.             *
080100******************************************************************
080200 2520-CALC-RAIZ-CUADRADA.
080300*
080400     IF  WS-RAIZ-ENTRADA NOT > ZERO
080500         MOVE ZERO TO WS-RAIZ-SALIDA
080600     ELSE
080700         MOVE WS-RAIZ-ENTRADA         TO WS-RAIZ-X
080800         PERFORM 2530-ITERAR-RAIZ-CUADRADA
080900            THRU 2530-ITERAR-RAIZ-CUADRADA-EXIT
081000            VARYING WS-RAIZ-CONTADOR FROM 1 BY 1
081100              UNTIL WS-RAIZ-CONTADOR > WS-MAX-ITER-RAIZ
081200         MOVE WS-RAIZ-X               TO WS-RAIZ-SALIDA
081300     END-IF
081400*
081500     .
081600 2520-CALC-RAIZ-CUADRADA-EXIT.
081700     EXIT.
081800******************************************************************
081900*         2530-ITERAR-RAIZ-CUADRADA                              *
082000******************************************************************
082100 2530-ITERAR-RAIZ-CUADRADA.
082200*
082300     COMPUTE WS-RAIZ-X ROUNDED =
082400         (WS-RAIZ-X + (WS-RAIZ-ENTRADA / WS-RAIZ-X)) / 2
082500*
082600     .
082700 2530-ITERAR-RAIZ-CUADRADA-EXIT.
082800     EXIT.
082900******************************************************************
083000*          2900-AGREGAR-VALOR-BASE                               *
083100*   AGREGA EL VALOR PRINCIPAL DEL INDICADOR AL CONJUNTO DE        *
083200*   VALORES (VALUE SET) QUE RECIBIRA BK3C020.                     *
083300******************************************************************
083400 2900-AGREGAR-VALOR-BASE.
083500*
083600     ADD  1                          TO IND0-NUM-VALORES
083700     SET  IND0-VX                    TO IND0-NUM-VALORES
083800     MOVE WS-IND-NOMBRE (WS-DX)      TO IND0-VAL-NOMBRE(IND0-VX)
083900     MOVE WS-IND-VALOR  (WS-DX)      TO IND0-VAL-VALOR (IND0-VX)
084000     MOVE WS-IND-LISTO  (WS-DX)      TO IND0-VAL-LISTO (IND0-VX)
084100*
084200     .
084300 2900-AGREGAR-VALOR-BASE-EXIT.
084400     EXIT.
084500******************************************************************
084600*         2910-AGREGAR-VALORES-MACD                               *
084700*   AGREGA LOS VALORES DERIVADOS DE MACD: NOMBRE_SIGNAL Y         *
084800*   NOMBRE_HISTOGRAM, SIEMPRE CON EL MISMO ESTADO "LISTO" DEL     *
084900*   VALOR BASE.                                                  *
085000******************************************************************
085100 2910-AGREGAR-VALORES-MACD.
085200*
085300     ADD  1                          TO IND0-NUM-VALORES
085400     SET  IND0-VX                    TO IND0-NUM-VALORES
085500     STRING WS-IND-NOMBRE (WS-DX) DELIMITED BY SPACE
085600            '_SIGNAL'              DELIMITED BY SIZE
085700            INTO IND0-VAL-NOMBRE (IND0-VX)
085800     MOVE WS-IND-MACD-SENAL (WS-DX)  TO IND0-VAL-VALOR (IND0-VX)
085900     MOVE WS-IND-LISTO (WS-DX)       TO IND0-VAL-LISTO (IND0-VX)
086000*
086100     ADD  1                          TO IND0-NUM-VALORES
086200     SET  IND0-VX                    TO IND0-NUM-VALORES
086300     STRING WS-IND-NOMBRE (WS-DX) DELIMITED BY SPACE
086400            '_HISTOGRAM'           DELIMITED BY SIZE
086500            INTO IND0-VAL-NOMBRE (IND0-VX)
086600     MOVE WS-IND-MACD-HISTOGRAMA(WS-DX) TO IND0-VAL-VALOR(IND0-VX)
086700     MOVE WS-IND-LISTO (WS-DX)       TO IND0-VAL-LISTO (IND0-VX)
086800*
086900     .
087000 2910-AGREGAR-VALORES-MACD-EXIT.
087100     EXIT.
087200******************************************************************
087300*         2920-AGREGAR-VALORES-BOLL                              *
087400*   AGREGA LOS CUATRO VALORES DERIVADOS DE BOLLINGER: NOMBRE_     *
087500*   UPPER, NOMBRE_LOWER, NOMBRE_MIDDLE Y NOMBRE_BANDWIDTH.        *
087600******************************************************************
087700 2920-AGREGAR-VALORES-BOLL.
087800*
087900     ADD  1                          TO IND0-NUM-VALORES
088000     SET  IND0-VX                    TO IND0-NUM-VALORES
088100     STRING WS-IND-NOMBRE (WS-DX) DELIMITED BY SPACE
088200            '_UPPER'               DELIMITED BY SIZE
088300            INTO IND0-VAL-NOMBRE (IND0-VX)
088400     MOVE WS-IND-BOLL-SUPERIOR(WS-DX) TO IND0-VAL-VALOR(IND0-VX)
088500     MOVE WS-IND-LISTO (WS-DX)        TO IND0-VAL-LISTO(IND0-VX)
088600*
088700     ADD  1                          TO IND0-NUM-VALORES
088800     SET  IND0-VX                    TO IND0-NUM-VALORES
088900     STRING WS-IND-NOMBRE (WS-DX) DELIMITED BY SPACE
089000            '_LOWER'               DELIMITED BY SIZE
089100            INTO IND0-VAL-NOMBRE (IND0-VX)
089200     MOVE WS-IND-BOLL-INFERIOR(WS-DX) TO IND0-VAL-VALOR(IND0-VX)
089300     MOVE WS-IND-LISTO (WS-DX)        TO IND0-VAL-LISTO(IND0-VX)
089400*
089500     ADD  1                          TO IND0-NUM-VALORES
089600     SET  IND0-VX                    TO IND0-NUM-VALORES
089700     STRING WS-IND-NOMBRE (WS-DX) DELIMITED BY SPACE
089800            '_MIDDLE'              DELIMITED BY SIZE
089900            INTO IND0-VAL-NOMBRE (IND0-VX)
090000     MOVE WS-IND-VALOR (WS-DX)        TO IND0-VAL-VALOR(IND0-VX)
090100     MOVE WS-IND-LISTO (WS-DX)        TO IND0-VAL-LISTO(IND0-VX)
090200*
090300     ADD  1                          TO IND0-NUM-VALORES
090400     SET  IND0-VX                    TO IND0-NUM-VALORES
090500     STRING WS-IND-NOMBRE (WS-DX) DELIMITED BY SPACE
090600            '_BANDWIDTH'           DELIMITED BY SIZE
090700            INTO IND0-VAL-NOMBRE (IND0-VX)
090800     MOVE WS-IND-BOLL-ANCHO (WS-DX)   TO IND0-VAL-VALOR(IND0-VX)
090900     MOVE WS-IND-LISTO (WS-DX)        TO IND0-VAL-LISTO(IND0-VX)
091000*
091100     .
091200 2920-AGREGAR-VALORES-BOLL-EXIT.
091300     EXIT.
