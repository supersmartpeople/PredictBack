000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECCFG                                            *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LAYOUT DEL ARCHIVO CONFIG.  CONTIENE SIEMPRE UN  *
000900*               REGISTRO DE PARAMETROS DE ESTRATEGIA SEGUIDO,    *
001000*               DE FORMA OPCIONAL, POR REGISTROS DE DEFINICION   *
001100*               DE INDICADOR Y DE CONDICION DE REGLA (SOLO       *
001200*               ESTRATEGIA CUSTOM).  EL BYTE CFG-REC-TYPE        *
001300*               DISTINGUE LOS TRES TIPOS DE REGISTRO DEL MISMO   *
001400*               ARCHIVO SECUENCIAL.                               *
001500*                                                                *
001600******************************************************************
001700*  L O G   D E   M O D I F I C A C I O N E S                     *
001800******************************************************************
001900*  AUTOR       FECHA        DESCRIPCION                          *
002000*  ----------  ----------   ---------------------------------    *
002100*  J.RONDON    12/03/1994   VERSION INICIAL - SOLO PARAMETROS     *
002200*  M.USECHE    15/09/1995   SE AGREGA TABLA DE INDICADORES        *
002300*  M.USECHE    03/10/1995   SE AGREGA TABLA DE REGLAS CUSTOM      *
002400*  R.PRIETO    22/11/1997   REDEFINES POR TIPO DE REGISTRO        *
002500*  A.SALAZAR   04/02/1999   REVISION Y2K - SIN CAMPOS DE FECHA    *
002600******************************************************************
002700 01  CONFIG-RECORD.
002800     05  CFG-REC-TYPE              PIC X(01).
002900         88  CFG-REC-PARAMETRO            VALUE 'P'.
003000         88  CFG-REC-INDICADOR            VALUE 'I'.
003100         88  CFG-REC-REGLA                VALUE 'R'.
003200     05  CFG-REC-DATOS             PIC X(148).
003300     05  FILLER                    PIC X(01).
003400*
003500 01  STRATEGY-PARAMETER-RECORD REDEFINES CONFIG-RECORD.
003600     05  FILLER                    PIC X(01).
003700     05  CFG-STRATEGY-TYPE         PIC X(10).
003800         88  CFG-TIPO-GRID               VALUE 'GRID'.
003900         88  CFG-TIPO-MOMENTUM           VALUE 'MOMENTUM'.
004000         88  CFG-TIPO-CUSTOM             VALUE 'CUSTOM'.
004100     05  CFG-INITIAL-BALANCE       PIC S9(9)V9(6) COMP-3.
004200     05  CFG-ORDER-SIZE            PIC S9(9)V9(6) COMP-3.
004300     05  CFG-FEE-RATE              PIC S9(1)V9(6) COMP-3.
004400     05  CFG-GRID-SIZE             PIC 9(02).
004500     05  CFG-GRID-SPACING         PIC S9(1)V9(6) COMP-3.
004600     05  CFG-PROTECT-THRESHOLD    PIC 9(02).
004700     05  CFG-LOOKBACK-WINDOW      PIC 9(04).
004800     05  CFG-MOMENTUM-THRESHOLD   PIC S9(1)V9(6) COMP-3.
004900     05  FILLER                    PIC X(103).
005000*
005100 01  INDICATOR-DEFINITION-RECORD REDEFINES CONFIG-RECORD.
005200     05  FILLER                    PIC X(01).
005300     05  IND-NAME                  PIC X(12).
005400     05  IND-TYPE                  PIC X(10).
005500         88  IND-TIPO-SMA                VALUE 'SMA'.
005600         88  IND-TIPO-EMA                VALUE 'EMA'.
005700         88  IND-TIPO-RSI                VALUE 'RSI'.
005800         88  IND-TIPO-MACD               VALUE 'MACD'.
005900         88  IND-TIPO-BOLLINGER          VALUE 'BOLLINGER'.
006000     05  IND-PERIOD                PIC 9(04).
006100     05  IND-FAST-PERIOD           PIC 9(04).
006200     05  IND-SLOW-PERIOD           PIC 9(04).
006300     05  IND-SIG-PERIOD            PIC 9(04).
006400     05  IND-NUM-STD               PIC S9(1)V9(2) COMP-3.
006500     05  FILLER                    PIC X(109).
006600*
006700 01  RULE-CONDITION-RECORD REDEFINES CONFIG-RECORD.
006800     05  FILLER                    PIC X(01).
006900     05  RULE-SIGNAL               PIC X(04).
007000         88  RULE-ES-BUY                 VALUE 'BUY'.
007100         88  RULE-ES-SELL                VALUE 'SELL'.
007200     05  RULE-GROUP                PIC 9(02).
007300     05  COND-INDICATOR            PIC X(12).
007400     05  COND-OPERATOR             PIC X(12).
007500         88  COND-OP-GT                  VALUE 'GT'.
007600         88  COND-OP-LT                  VALUE 'LT'.
007700         88  COND-OP-GE                  VALUE 'GE'.
007800         88  COND-OP-LE                  VALUE 'LE'.
007900         88  COND-OP-CRUZA-ARRIBA        VALUE 'CROSS-ABOVE'.
008000         88  COND-OP-CRUZA-ABAJO         VALUE 'CROSS-BELOW'.
008100     05  COND-VALUE                PIC S9(5)V9(6) COMP-3.
008200     05  COND-CMP-IND              PIC X(12).
008300     05  FILLER                    PIC X(101).
