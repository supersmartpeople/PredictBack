000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: BK3C020                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/09/1995                                    *
000600*                                                                *
000700*  AUTOR: M. USECHE                                              *
000800*                                                                *
000900*  APLICACION: BK1 - BACKTESTING DE ESTRATEGIAS DE MERCADOS DE   *
001000*              PREDICCION (PREDICTBACK)                         *
001100*                                                                *
001200*  DESCRIPCION: SUBPROGRAMA GENERADOR DE SENALES.  DESPACHA LA   *
001300*               ESTRATEGIA CONFIGURADA (GRID, MOMENTUM O CUSTOM) *
001400*               Y DEVUELVE 0, 1 O 2 ORDENES DE MERCADO PARA EL   *
001500*               TICK ACTUAL.  FUNCION 'R' REINICIA TODO EL       *
001600*               ESTADO PERSISTENTE (GRID, MOMENTUM Y MEMORIA DE  *
001700*               VALORES ANTERIORES DE CUSTOM); FUNCION 'E'       *
001800*               EVALUA EL TICK.                                  *
001900******************************************************************
002000*  L O G   D E   M O D I F I C A C I O N E S                     *
002100******************************************************************
002200*  AUTOR       FECHA        DESCRIPCION                          *
002300*  ----------  ----------   ---------------------------------    *
002400*  M.USECHE    15/09/1995   VERSION INICIAL - GRID Y MOMENTUM     *
002500*                           SOLAMENTE.                           *
002600*  M.USECHE    03/10/1995   SE AGREGA ESTRATEGIA CUSTOM (TABLA    *
002700*                           DE REGLAS SOBRE INDICADORES).        *
002800*  R.PRIETO    22/11/1997   SE AGREGA MEMORIA DEL CONJUNTO DE     *
002900*                           VALORES ANTERIOR PARA LOS OPERADORES  *
003000*                           CROSS-ABOVE Y CROSS-BELOW.            *
003100*  R.PRIETO    10/06/1998   CORRECCION: EL NIVEL DE GRID NO SE    *
003200*                           RECENTRABA AL ESCAPAR DE LA BANDA     *
003300*                           (INC-0301).                          *
003400*  A.SALAZAR   04/02/1999   REVISION Y2K - NO SE ENCONTRARON      *
003500*                           CAMPOS DE FECHA DE 2 DIGITOS EN ESTE  *
003600*                           PROGRAMA; SE DEJA CONSTANCIA.         *
003700*  O.MATUTE    09/09/2003   SE AMPLIA EL HISTORICO DE MOMENTUM A   *
003800*                           9999 TICS (COTA DEL CAMPO DE          *
003900*                           CONFIGURACION) Y EL CONJUNTO DE       *
004000*                           VALORES A 110 ENTRADAS (INC-0617).    *
004100*  O.MATUTE    28/01/2004   LA FUNCION 'R' AHORA VALIDA EL TIPO   *
004200*                           DE ESTRATEGIA RECIBIDO Y DEVUELVE     *
004300*                           RET0-88-ESTRATEGIA-INVALIDA EN VEZ DE *
004400*                           DEJAR QUE BK1C001 LO HICIERA A        *
004500*                           CIEGAS (AUDITORIA - INC-0641).        *
004600******************************************************************
004700*                                                                *
004800*         I D E N T I F I C A T I O N   D I V I S I O N          *
004900*                                                                *
005000*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
005100*                                                                *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400*
005500 PROGRAM-ID.    BK3C020.
005600 AUTHOR.        M. USECHE.
005700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
005800 DATE-WRITTEN.  15/09/1995.
005900 DATE-COMPILED.
006000 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
006100******************************************************************
006200*                                                                *
006300*        E N V I R O N M E N T         D I V I S I O N           *
006400*                                                                *
006500*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100*
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500******************************************************************
007600*                                                                *
007700*             D A T A   D I V I S I O N                         *
007800*                                                                *
007900******************************************************************
008000 DATA DIVISION.
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400******************************************************************
008500*              ESTADO PERSISTENTE DE LA ESTRATEGIA GRID          *
008600******************************************************************
008700 01  WS-ESTADO-GRID.
008800     05  WS-GRID-PRIMER-TICK       PIC X(01).
008900         88  WS-88-GRID-PRIMER-TICK     VALUE 'Y'.
009000     05  WS-GRID-PROTECCION-ACTIVA PIC X(01).
009100         88  WS-88-GRID-PROTECCION-ACTIVA VALUE 'Y'.
009200     05  WS-GRID-BASE-PRECIO       PIC S9(3)V9(6) COMP-3.
009300     05  WS-GRID-NIVEL-ANTERIOR    PIC S9(5) COMP.
009400     05  FILLER                    PIC X(05).
009500*
009600******************************************************************
009700*   VISTA DE DIAGNOSTICO (PARRAFO 9000, SOPORTE DE PRODUCCION)    *
009800******************************************************************
009900 01  WS-ESTADO-GRID-R REDEFINES WS-ESTADO-GRID.
010000     05  WS-ESTADO-GRID-VISTA-X    PIC X(16).
010100*
010200******************************************************************
010300*          BANDERAS DE CONTROL DE LA ESTRATEGIA CUSTOM            *
010400******************************************************************
010500 01  WS-BANDERAS-CONTROL.
010600     05  WS-ALGUNA-COMPRA          PIC X(01).
010700         88  WS-88-ALGUNA-COMPRA        VALUE 'Y'.
010800     05  WS-ALGUNA-VENTA           PIC X(01).
010900         88  WS-88-ALGUNA-VENTA         VALUE 'Y'.
011000     05  WS-GRUPO-INICIADO         PIC X(01).
011100     05  WS-GRUPO-VERDADERO        PIC X(01).
011200     05  FILLER                    PIC X(04).
011300*
011400 01  WS-BANDERAS-CONTROL-R REDEFINES WS-BANDERAS-CONTROL.
011500     05  WS-BANDERAS-VISTA-X       PIC X(08).
011600*
011700******************************************************************
011800*          ESTADO PERSISTENTE DE LA ESTRATEGIA MOMENTUM           *
011900******************************************************************
012000 01  WS-MOM-CABECERA.
012100     05  WS-MOM-NUM-TICKS          PIC 9(04) COMP.
012200     05  WS-MOM-PTR                PIC 9(04) COMP.
012300     05  FILLER                    PIC X(04).
012400*
012500 01  WS-MOM-CABECERA-R REDEFINES WS-MOM-CABECERA.
012600     05  WS-MOM-CABECERA-VISTA-X   PIC X(08).
012700*
012800******************************************************************
012900*   HISTORICO CIRCULAR DE PRECIOS DE MOMENTUM.  EL TAMANO DE      *
013000*   9999 CUBRE EL RANGO MAXIMO DEL CAMPO DE CONFIGURACION         *
013100*   CFG-LOOKBACK-WINDOW (PIC 9(4)); SOLO SE USAN LAS PRIMERAS     *
013200*   STR0-MOM-LOOKBACK POSICIONES.                                 *
013300******************************************************************
013400 01  WS-MOM-HISTORIA-TABLA.
013500     05  WS-MOM-HISTORIA OCCURS 9999 TIMES
013600             INDEXED BY WS-MOM-IX
013700             PIC S9(3)V9(6) COMP-3.
013800     05  FILLER                    PIC X(10).
013900*
014000******************************************************************
014100*   MEMORIA DEL CONJUNTO DE VALORES DEL TICK ANTERIOR, USADA      *
014200*   POR LOS OPERADORES CROSS-ABOVE Y CROSS-BELOW DE CUSTOM.       *
014300******************************************************************
014400 01  WS-ESTADO-CUSTOM.
014500     05  WS-CUS-HAY-ANTERIOR       PIC X(01).
014600         88  WS-88-CUS-HAY-ANTERIOR     VALUE 'Y'.
014700     05  WS-CUS-NUM-VALORES-ANT    PIC 9(03) COMP.
014800     05  WS-CUS-VALORES-ANT OCCURS 110 TIMES
014900             INDEXED BY WS-CUS-VX.
015000         10  WS-CUS-ANT-NOMBRE      PIC X(12).
015100         10  WS-CUS-ANT-VALOR       PIC S9(9)V9(6) COMP-3.
015200         10  WS-CUS-ANT-LISTO       PIC X(01).
015300     05  FILLER                    PIC X(10).
015400*
015500******************************************************************
015600*          AREA DE TRABAJO - EVALUACION DE REGLAS CUSTOM          *
015700******************************************************************
015800 01  WS-AREA-TRABAJO-CUSTOM.
015900     05  WS-GRUPO-ACTUAL           PIC 9(02) COMP.
016000     05  WS-VALOR-IZQ              PIC S9(9)V9(6) COMP-3.
016100     05  WS-VALOR-IZQ-ANT          PIC S9(9)V9(6) COMP-3.
016200     05  WS-VALOR-DER              PIC S9(9)V9(6) COMP-3.
016300     05  WS-IZQ-ENCONTRADO         PIC X(01).
016400         88  WS-88-IZQ-ENCONTRADO       VALUE 'Y'.
016500     05  WS-DER-ENCONTRADO         PIC X(01).
016600         88  WS-88-DER-ENCONTRADO       VALUE 'Y'.
016700     05  WS-IZQ-ANT-ENCONTRADO     PIC X(01).
016800         88  WS-88-IZQ-ANT-ENCONTRADO   VALUE 'Y'.
016900     05  WS-COND-RESULTADO         PIC X(01).
017000         88  WS-88-COND-VERDADERA       VALUE 'Y'.
017100     05  FILLER                    PIC X(06).
017200*
017300******************************************************************
017400*          AREA DE TRABAJO - CALCULO DE MOMENTUM                  *
017500******************************************************************
017600 01  WS-AREA-TRABAJO-MOMENTUM.
017700     05  WS-MOM-PTR-SIG            PIC 9(04) COMP.
017800     05  WS-MOM-PRECIO-L           PIC S9(3)V9(6) COMP-3.
017900     05  WS-MOM-MOMENTUM           PIC S9(3)V9(6) COMP-3.
018000     05  WS-MOM-UMBRAL-NEG         PIC S9(1)V9(6) COMP-3.
018100     05  FILLER                    PIC X(05).
018200*
018300******************************************************************
018400*          AREA DE TRABAJO - CALCULO DE NIVEL DE GRID              *
018500******************************************************************
018600 01  WS-AREA-TRABAJO-GRID.
018700     05  WS-GRID-RATIO             PIC S9(3)V9(6) COMP-3.
018800     05  WS-GRID-RATIO-D           PIC S9(5)V9(6) COMP-3.
018900     05  WS-NIVEL-CRUDO            PIC S9(5) COMP.
019000     05  WS-LIMITE-PROTECCION      PIC S9(5) COMP.
019100     05  FILLER                    PIC X(04).
019200*
019300******************************************************************
019400*         LINKAGE SECTION - CONJUNTO DE ENTRADA/SALIDA           *
019500******************************************************************
019600 LINKAGE SECTION.
019700*
019800 COPY BKECSTR0.
019900*
020000 COPY BKECRET0.
020100*
020200******************************************************************
020300*                                                                *
020400*            P R O C E D U R E   D I V I S I O N                *
020500*                                                                *
020600******************************************************************
020700 PROCEDURE DIVISION USING STR0-COMMAREA RET0-COMMAREA.
020800*
020900 0000-MAINLINE.
021000*
021100     SET  RET0-88-OK                TO TRUE
021200*
021300     PERFORM 1000-DESPACHAR THRU 1000-DESPACHAR-EXIT
021400*
021500     GOBACK.
021600******************************************************************
021700*                   1000-DESPACHAR                                *
021800******************************************************************
021900 1000-DESPACHAR.
022000*
022100     EVALUATE TRUE
022200         WHEN STR0-88-REINICIAR
022300             PERFORM 1100-REINICIAR-ESTADO
022400                THRU 1100-REINICIAR-ESTADO-EXIT
022500         WHEN STR0-88-EVALUAR
022600             MOVE ZERO TO STR0-NUM-ORDENES
022700             EVALUATE STR0-TIPO-ESTRATEGIA
022800                 WHEN 'MOMENTUM'
022900                     PERFORM 2000-ESTRATEGIA-MOMENTUM
023000                        THRU 2000-ESTRATEGIA-MOMENTUM-EXIT
023100                 WHEN 'GRID'
023200                     PERFORM 3000-ESTRATEGIA-GRID
023300                        THRU 3000-ESTRATEGIA-GRID-EXIT
023400                 WHEN 'CUSTOM'
023500                     PERFORM 4000-ESTRATEGIA-CUSTOM
023600                        THRU 4000-ESTRATEGIA-CUSTOM-EXIT
023700             END-EVALUATE
023800     END-EVALUATE
023900*
024000     .
024100 1000-DESPACHAR-EXIT.
024200     EXIT.
024300******************************************************************
024400*                 1100-REINICIAR-ESTADO                          *
024500*   SE EJECUTA UNA SOLA VEZ AL INICIO DE LA CORRIDA; NO SE        *
024600*   REPITE EN LOS CAMBIOS DE MERCADO DEL MODO CONTINUO.           *
024700******************************************************************
024800 1100-REINICIAR-ESTADO.
024900*
025000     MOVE ZERO                      TO STR0-NUM-ORDENES
025100*
025200     PERFORM 1110-VALIDAR-ESTRATEGIA
025300        THRU 1110-VALIDAR-ESTRATEGIA-EXIT
025400*
025500     IF  RET0-88-COD-ERROR
025600         GO TO 1100-REINICIAR-ESTADO-EXIT
025700     END-IF
025800*
025900     SET  WS-88-GRID-PRIMER-TICK    TO TRUE
026000     MOVE 'N'                       TO WS-GRID-PROTECCION-ACTIVA
026100     MOVE ZERO                      TO WS-GRID-BASE-PRECIO
026200                                        WS-GRID-NIVEL-ANTERIOR
026300*
026400     MOVE ZERO                      TO WS-MOM-NUM-TICKS
026500                                        WS-MOM-PTR
026600*
026700     MOVE 'N'                       TO WS-CUS-HAY-ANTERIOR
026800     MOVE ZERO                      TO WS-CUS-NUM-VALORES-ANT
026900*
027000     .
027100 1100-REINICIAR-ESTADO-EXIT.
027200     EXIT.
027300******************************************************************
027400*              1110-VALIDAR-ESTRATEGIA                           *
027500*   RECHAZA EL TIPO DE ESTRATEGIA SI NO ES UNO DE LOS TRES        *
027600*   SOPORTADOS POR EL MOTOR (GRID, MOMENTUM, CUSTOM).             *
027700******************************************************************
027800 1110-VALIDAR-ESTRATEGIA.
027900*
028000     IF  STR0-TIPO-ESTRATEGIA NOT = 'GRID'
028100     AND STR0-TIPO-ESTRATEGIA NOT = 'MOMENTUM'
028200     AND STR0-TIPO-ESTRATEGIA NOT = 'CUSTOM'
028300         MOVE STR0-TIPO-ESTRATEGIA      TO RET0-VAR1-ERROR
028400         SET  RET0-88-ESTRATEGIA-INVALIDA TO TRUE
028500     END-IF
028600*
028700     .
028800 1110-VALIDAR-ESTRATEGIA-EXIT.
028900     EXIT.
029000******************************************************************
029100*              2000-ESTRATEGIA-MOMENTUM                          *
029200*   MOMENTUM = (PRECIO ACTUAL - PRECIO DE HACE L TICS) / PRECIO   *
029300*   DE HACE L TICS.  NO HAY SENAL HASTA HABER VISTO L TICS.       *
029400******************************************************************
029500 2000-ESTRATEGIA-MOMENTUM.
029600*
029700     ADD  1 TO WS-MOM-NUM-TICKS
029800     ADD  1 TO WS-MOM-PTR
029900     IF  WS-MOM-PTR > STR0-MOM-LOOKBACK
030000         MOVE 1 TO WS-MOM-PTR
030100     END-IF
030200     MOVE STR0-TICK-PRECIO TO WS-MOM-HISTORIA (WS-MOM-PTR)
030300*
030400     IF  WS-MOM-NUM-TICKS NOT < STR0-MOM-LOOKBACK
030500         COMPUTE WS-MOM-PTR-SIG = WS-MOM-PTR + 1
030600         IF  WS-MOM-PTR-SIG > STR0-MOM-LOOKBACK
030700             MOVE 1 TO WS-MOM-PTR-SIG
030800         END-IF
030900         MOVE WS-MOM-HISTORIA (WS-MOM-PTR-SIG)
031000             TO WS-MOM-PRECIO-L
031100*
031200         IF  WS-MOM-PRECIO-L NOT = ZERO
031300             COMPUTE WS-MOM-MOMENTUM ROUNDED =
031400                 (STR0-TICK-PRECIO - WS-MOM-PRECIO-L) /
031500                     WS-MOM-PRECIO-L
031600             COMPUTE WS-MOM-UMBRAL-NEG =
031700                 STR0-MOM-UMBRAL * -1
031800*
031900             IF  WS-MOM-MOMENTUM > STR0-MOM-UMBRAL
032000                 IF  STR0-88-FLAT OR STR0-88-SHORT
032100                     PERFORM 9100-EMITIR-BUY
032200                        THRU 9100-EMITIR-BUY-EXIT
032300                 END-IF
032400             ELSE
032500                 IF  WS-MOM-MOMENTUM < WS-MOM-UMBRAL-NEG
032600                     IF  STR0-88-FLAT OR STR0-88-LONG
032700                         PERFORM 9200-EMITIR-SELL
032800                            THRU 9200-EMITIR-SELL-EXIT
032900                     END-IF
033000                 END-IF
033100             END-IF
033200         END-IF
033300     END-IF
033400*
033500     .
033600 2000-ESTRATEGIA-MOMENTUM-EXIT.
033700     EXIT.
033800******************************************************************
033900*                3000-ESTRATEGIA-GRID                            *
034000*   NIVELES DE GRID ALREDEDOR DE UN PRECIO BASE, CON PROTECCION   *
034100*   OPCIONAL QUE CIERRA LA POSICION Y DETIENE LA NEGOCIACION      *
034200*   PARA EL RESTO DE LA CORRIDA.                                  *
034300******************************************************************
034400 3000-ESTRATEGIA-GRID.
034500*
034600     IF  NOT WS-88-GRID-PROTECCION-ACTIVA
034700         IF  WS-88-GRID-PRIMER-TICK
034800             MOVE STR0-TICK-PRECIO  TO WS-GRID-BASE-PRECIO
034900             MOVE ZERO               TO WS-GRID-NIVEL-ANTERIOR
035000             MOVE 'N'                TO WS-GRID-PRIMER-TICK
035100         ELSE
035200             PERFORM 3100-CALC-NIVEL-GRID
035300                THRU 3100-CALC-NIVEL-GRID-EXIT
035400*
035500             IF  STR0-GRID-PROTECCION > ZERO
035600                 COMPUTE WS-LIMITE-PROTECCION =
035700                     (STR0-GRID-TAMANO + STR0-GRID-PROTECCION)
035800                         * -1
035900                 IF  WS-NIVEL-CRUDO NOT > WS-LIMITE-PROTECCION
036000                     MOVE 'Y' TO WS-GRID-PROTECCION-ACTIVA
036100                     IF  STR0-88-LONG
036200                         PERFORM 9200-EMITIR-SELL
036300                            THRU 9200-EMITIR-SELL-EXIT
036400                     END-IF
036500                 END-IF
036600             END-IF
036700*
036800             IF  NOT WS-88-GRID-PROTECCION-ACTIVA
036900                 IF  WS-NIVEL-CRUDO > STR0-GRID-TAMANO OR
037000                     WS-NIVEL-CRUDO < (STR0-GRID-TAMANO * -1)
037100                     MOVE STR0-TICK-PRECIO
037200                                         TO WS-GRID-BASE-PRECIO
037300                     MOVE ZERO            TO WS-GRID-NIVEL-ANTERIOR
037400                 ELSE
037500                     IF  WS-NIVEL-CRUDO NOT = WS-GRID-NIVEL-ANTERIOR
037600                         IF  WS-NIVEL-CRUDO > WS-GRID-NIVEL-ANTERIOR
037700                             IF  STR0-88-FLAT OR STR0-88-LONG
037800                                 PERFORM 9200-EMITIR-SELL
037900                                    THRU 9200-EMITIR-SELL-EXIT
038000                             END-IF
038100                         ELSE
038200                             IF  STR0-88-FLAT OR STR0-88-SHORT
038300                                 PERFORM 9100-EMITIR-BUY
038400                                    THRU 9100-EMITIR-BUY-EXIT
038500                             END-IF
038600                         END-IF
038700                         MOVE WS-NIVEL-CRUDO
038800                             TO WS-GRID-NIVEL-ANTERIOR
038900                     END-IF
039000                 END-IF
039100             END-IF
039200         END-IF
039300     END-IF
039400*
039500     .
039600 3000-ESTRATEGIA-GRID-EXIT.
039700     EXIT.
039800******************************************************************
039900*              3100-CALC-NIVEL-GRID                               *
040000*   NIVEL CRUDO = TRUNCAR-ENTERO ((PRECIO/BASE - 1) / ESPACIADO), *
040100*   TRUNCADO HACIA CERO.  EL COMPUTE SIN ROUNDED SOBRE UN CAMPO   *
040200*   SIN DECIMALES TRUNCA LA PARTE FRACCIONARIA (NO REDONDEA).     *
040300******************************************************************
040400 3100-CALC-NIVEL-GRID.
040500*
040600     COMPUTE WS-GRID-RATIO ROUNDED =
040700         (STR0-TICK-PRECIO / WS-GRID-BASE-PRECIO) - 1
040800     COMPUTE WS-GRID-RATIO-D ROUNDED =
040900         WS-GRID-RATIO / STR0-GRID-ESPACIADO
041000     COMPUTE WS-NIVEL-CRUDO = WS-GRID-RATIO-D
041100*
041200     .
041300 3100-CALC-NIVEL-GRID-EXIT.
041400     EXIT.
041500******************************************************************
041600*              4000-ESTRATEGIA-CUSTOM                            *
041700*   EVALUA LOS GRUPOS DE REGLAS DE COMPRA Y VENTA SOBRE EL        *
041800*   CONJUNTO DE VALORES DEL TICK ACTUAL.  SOLO OPERA LARGO        *
041900*   (NUNCA VENDE EN CORTO); NO HACE NADA SI NO ESTAN LISTOS       *
042000*   TODOS LOS INDICADORES.                                        *
042100******************************************************************
042200 4000-ESTRATEGIA-CUSTOM.
042300*
042400     IF  STR0-88-TODOS-LISTOS
042500         MOVE 'N' TO WS-ALGUNA-COMPRA
042600         MOVE 'N' TO WS-ALGUNA-VENTA
042700*
042800         PERFORM 4100-EVALUAR-GRUPOS-COMPRA
042900            THRU 4100-EVALUAR-GRUPOS-COMPRA-EXIT
043000         PERFORM 4200-EVALUAR-GRUPOS-VENTA
043100            THRU 4200-EVALUAR-GRUPOS-VENTA-EXIT
043200*
043300         IF  STR0-88-FLAT AND WS-88-ALGUNA-COMPRA
043400             PERFORM 9100-EMITIR-BUY
043500                THRU 9100-EMITIR-BUY-EXIT
043600         END-IF
043700         IF  STR0-88-LONG AND WS-88-ALGUNA-VENTA
043800             PERFORM 9200-EMITIR-SELL
043900                THRU 9200-EMITIR-SELL-EXIT
044000         END-IF
044100     END-IF
044200*
044300     PERFORM 4900-GUARDAR-VALORES-ANTERIORES
044400        THRU 4900-GUARDAR-VALORES-ANTERIORES-EXIT
044500*
044600     .
044700 4000-ESTRATEGIA-CUSTOM-EXIT.
044800     EXIT.
044900******************************************************************
045000*           4100-EVALUAR-GRUPOS-COMPRA                           *
045100*   LAS REGLAS DE UN MISMO GRUPO DEBEN APARECER CONSECUTIVAS EN   *
045200*   LA TABLA DE REGLAS (REQUISITO DE CARGA DEL ARCHIVO CONFIG).   *
045300*   DENTRO DE UN GRUPO TODAS LAS CONDICIONES DEBEN CUMPLIRSE (Y); *
045400*   ENTRE GRUPOS BASTA QUE UNO SOLO SE CUMPLA (O).                *
045500******************************************************************
045600 4100-EVALUAR-GRUPOS-COMPRA.
045700*
045800     MOVE 'N' TO WS-GRUPO-INICIADO
045900     MOVE 'N' TO WS-GRUPO-VERDADERO
046000     MOVE ZERO TO WS-GRUPO-ACTUAL
046100*
046200     IF  STR0-NUM-REGLAS > ZERO
046300         PERFORM 4110-PROCESAR-REGLA-COMPRA
046400            THRU 4110-PROCESAR-REGLA-COMPRA-EXIT
046500            VARYING STR0-RX FROM 1 BY 1
046600              UNTIL STR0-RX > STR0-NUM-REGLAS
046700     END-IF
046800*
046900     IF  WS-GRUPO-INICIADO = 'Y' AND WS-GRUPO-VERDADERO = 'Y'
047000         MOVE 'Y' TO WS-ALGUNA-COMPRA
047100     END-IF
047200*
047300     .
047400 4100-EVALUAR-GRUPOS-COMPRA-EXIT.
047500     EXIT.
047600******************************************************************
047700*            4110-PROCESAR-REGLA-COMPRA                          *
047800******************************************************************
047900 4110-PROCESAR-REGLA-COMPRA.
048000*
048100     IF  STR0-R-SIGNAL (STR0-RX) = 'BUY'
048200         IF  WS-GRUPO-INICIADO = 'N'
048300             MOVE 'Y' TO WS-GRUPO-INICIADO
048400             MOVE STR0-R-GRUPO (STR0-RX) TO WS-GRUPO-ACTUAL
048500             MOVE 'Y' TO WS-GRUPO-VERDADERO
048600         ELSE
048700             IF  STR0-R-GRUPO (STR0-RX) NOT = WS-GRUPO-ACTUAL
048800                 IF  WS-GRUPO-VERDADERO = 'Y'
048900                     MOVE 'Y' TO WS-ALGUNA-COMPRA
049000                 END-IF
049100                 MOVE STR0-R-GRUPO (STR0-RX) TO WS-GRUPO-ACTUAL
049200                 MOVE 'Y' TO WS-GRUPO-VERDADERO
049300             END-IF
049400         END-IF
049500*
049600         PERFORM 4500-EVALUAR-CONDICION-REGLA
049700            THRU 4500-EVALUAR-CONDICION-REGLA-EXIT
049800         IF  NOT WS-88-COND-VERDADERA
049900             MOVE 'N' TO WS-GRUPO-VERDADERO
050000         END-IF
050100     END-IF
050200*
050300     .
050400 4110-PROCESAR-REGLA-COMPRA-EXIT.
050500     EXIT.
050600******************************************************************
050700*            4200-EVALUAR-GRUPOS-VENTA                            *
050800******************************************************************
050900 4200-EVALUAR-GRUPOS-VENTA.
051000*
051100     MOVE 'N' TO WS-GRUPO-INICIADO
051200     MOVE 'N' TO WS-GRUPO-VERDADERO
051300     MOVE ZERO TO WS-GRUPO-ACTUAL
051400*
051500     IF  STR0-NUM-REGLAS > ZERO
051600         PERFORM 4210-PROCESAR-REGLA-VENTA
051700            THRU 4210-PROCESAR-REGLA-VENTA-EXIT
051800            VARYING STR0-RX FROM 1 BY 1
051900              UNTIL STR0-RX > STR0-NUM-REGLAS
052000     END-IF
052100*
052200     IF  WS-GRUPO-INICIADO = 'Y' AND WS-GRUPO-VERDADERO = 'Y'
052300         MOVE 'Y' TO WS-ALGUNA-VENTA
052400     END-IF
052500*
052600     .
052700 4200-EVALUAR-GRUPOS-VENTA-EXIT.
052800     EXIT.
052900******************************************************************
053000*            4210-PROCESAR-REGLA-VENTA                           *
053100******************************************************************
053200 4210-PROCESAR-REGLA-VENTA.
053300*
053400     IF  STR0-R-SIGNAL (STR0-RX) = 'SELL'
053500         IF  WS-GRUPO-INICIADO = 'N'
053600             MOVE 'Y' TO WS-GRUPO-INICIADO
053700             MOVE STR0-R-GRUPO (STR0-RX) TO WS-GRUPO-ACTUAL
053800             MOVE 'Y' TO WS-GRUPO-VERDADERO
053900         ELSE
054000             IF  STR0-R-GRUPO (STR0-RX) NOT = WS-GRUPO-ACTUAL
054100                 IF  WS-GRUPO-VERDADERO = 'Y'
054200                     MOVE 'Y' TO WS-ALGUNA-VENTA
054300                 END-IF
054400                 MOVE STR0-R-GRUPO (STR0-RX) TO WS-GRUPO-ACTUAL
054500                 MOVE 'Y' TO WS-GRUPO-VERDADERO
054600             END-IF
054700         END-IF
054800*
054900         PERFORM 4500-EVALUAR-CONDICION-REGLA
055000            THRU 4500-EVALUAR-CONDICION-REGLA-EXIT
055100         IF  NOT WS-88-COND-VERDADERA
055200             MOVE 'N' TO WS-GRUPO-VERDADERO
055300         END-IF
055400     END-IF
055500*
055600     .
055700 4210-PROCESAR-REGLA-VENTA-EXIT.
055800     EXIT.
055900******************************************************************
056000*           4500-EVALUAR-CONDICION-REGLA                         *
056100*   EVALUA LA CONDICION DE LA REGLA STR0-RX.  OPERANDO FALTANTE   *
056200*   (INDICADOR NO ENCONTRADO) HACE LA CONDICION FALSA.            *
056300******************************************************************
056400 4500-EVALUAR-CONDICION-REGLA.
056500*
056600     MOVE 'N' TO WS-COND-RESULTADO
056700*
056800     PERFORM 4510-BUSCAR-VALOR-IZQUIERDO
056900        THRU 4510-BUSCAR-VALOR-IZQUIERDO-EXIT
057000*
057100     IF  STR0-R-CMP-IND (STR0-RX) = SPACES
057200         MOVE STR0-R-VALOR (STR0-RX) TO WS-VALOR-DER
057300         SET  WS-88-DER-ENCONTRADO TO TRUE
057400     ELSE
057500         PERFORM 4520-BUSCAR-VALOR-DERECHO
057600            THRU 4520-BUSCAR-VALOR-DERECHO-EXIT
057700     END-IF
057800*
057900     IF  WS-88-IZQ-ENCONTRADO AND WS-88-DER-ENCONTRADO
058000         EVALUATE STR0-R-OPERADOR (STR0-RX)
058100             WHEN 'GT'
058200                 IF  WS-VALOR-IZQ > WS-VALOR-DER
058300                     MOVE 'Y' TO WS-COND-RESULTADO
058400                 END-IF
058500             WHEN 'LT'
058600                 IF  WS-VALOR-IZQ < WS-VALOR-DER
058700                     MOVE 'Y' TO WS-COND-RESULTADO
058800                 END-IF
058900             WHEN 'GE'
059000                 IF  WS-VALOR-IZQ NOT < WS-VALOR-DER
059100                     MOVE 'Y' TO WS-COND-RESULTADO
059200                 END-IF
059300             WHEN 'LE'
059400                 IF  WS-VALOR-IZQ NOT > WS-VALOR-DER
059500                     MOVE 'Y' TO WS-COND-RESULTADO
059600                 END-IF
059700             WHEN 'CROSS-ABOVE'
059800                 PERFORM 4530-EVALUAR-CRUCE-ARRIBA
059900                    THRU 4530-EVALUAR-CRUCE-ARRIBA-EXIT
060000             WHEN 'CROSS-BELOW'
060100                 PERFORM 4540-EVALUAR-CRUCE-ABAJO
060200                    THRU 4540-EVALUAR-CRUCE-ABAJO-EXIT
060300         END-EVALUATE
060400     END-IF
060500*
060600     .
060700 4500-EVALUAR-CONDICION-REGLA-EXIT.
060800     EXIT.
060900******************************************************************
061000*          4510-BUSCAR-VALOR-IZQUIERDO                           *
061100******************************************************************
061200 4510-BUSCAR-VALOR-IZQUIERDO.
061300*
061400     MOVE 'N' TO WS-IZQ-ENCONTRADO
061500*
061600     IF  STR0-NUM-VALORES > ZERO
061700         PERFORM 4511-COMPARAR-VALOR-IZQ
061800            THRU 4511-COMPARAR-VALOR-IZQ-EXIT
061900            VARYING STR0-VX FROM 1 BY 1
062000              UNTIL STR0-VX > STR0-NUM-VALORES
062100                 OR WS-88-IZQ-ENCONTRADO
062200     END-IF
062300*
062400     .
062500 4510-BUSCAR-VALOR-IZQUIERDO-EXIT.
062600     EXIT.
062700******************************************************************
062800*            4511-COMPARAR-VALOR-IZQ                             *
062900******************************************************************
063000 4511-COMPARAR-VALOR-IZQ.
063100*
063200     IF  STR0-VAL-NOMBRE (STR0-VX) = STR0-R-IND (STR0-RX)
063300         MOVE STR0-VAL-VALOR (STR0-VX) TO WS-VALOR-IZQ
063400         SET  WS-88-IZQ-ENCONTRADO TO TRUE
063500     END-IF
063600*
063700     .
063800 4511-COMPARAR-VALOR-IZQ-EXIT.
063900     EXIT.
064000******************************************************************
064100*          4520-BUSCAR-VALOR-DERECHO                             *
064200******************************************************************
064300 4520-BUSCAR-VALOR-DERECHO.
064400*
064500     MOVE 'N' TO WS-DER-ENCONTRADO
064600*
064700     IF  STR0-NUM-VALORES > ZERO
064800         PERFORM 4521-COMPARAR-VALOR-DER
064900            THRU 4521-COMPARAR-VALOR-DER-EXIT
065000            VARYING STR0-VX FROM 1 BY 1
065100              UNTIL STR0-VX > STR0-NUM-VALORES
065200                 OR WS-88-DER-ENCONTRADO
065300     END-IF
065400*
065500     .
065600 4520-BUSCAR-VALOR-DERECHO-EXIT.
065700     EXIT.
065800******************************************************************
065900*            4521-COMPARAR-VALOR-DER                             *
066000******************************************************************
066100 4521-COMPARAR-VALOR-DER.
066200*
066300     IF  STR0-VAL-NOMBRE (STR0-VX) = STR0-R-CMP-IND (STR0-RX)
066400         MOVE STR0-VAL-VALOR (STR0-VX) TO WS-VALOR-DER
066500         SET  WS-88-DER-ENCONTRADO TO TRUE
066600     END-IF
066700*
066800     .
066900 4521-COMPARAR-VALOR-DER-EXIT.
067000     EXIT.
067100******************************************************************
067200*           4530-EVALUAR-CRUCE-ARRIBA                            *
067300*   CROSS-ABOVE: VALOR IZQUIERDO ANTERIOR <= DERECHO Y VALOR      *
067400*   IZQUIERDO ACTUAL > DERECHO.  EL DERECHO SE EVALUA SIEMPRE A   *
067500*   SU VALOR ACTUAL.  SIN TICK ANTERIOR, LA CONDICION ES FALSA.   *
067600******************************************************************
067700 4530-EVALUAR-CRUCE-ARRIBA.
067800*
067900     IF  WS-88-CUS-HAY-ANTERIOR
068000         PERFORM 4550-BUSCAR-VALOR-IZQ-ANTERIOR
068100            THRU 4550-BUSCAR-VALOR-IZQ-ANTERIOR-EXIT
068200         IF  WS-88-IZQ-ANT-ENCONTRADO
068300             IF  WS-VALOR-IZQ-ANT NOT > WS-VALOR-DER
068400             AND WS-VALOR-IZQ NOT < WS-VALOR-DER
068500             AND WS-VALOR-IZQ NOT = WS-VALOR-DER
068600                 MOVE 'Y' TO WS-COND-RESULTADO
068700             END-IF
068800         END-IF
068900     END-IF
069000*
069100     .
069200 4530-EVALUAR-CRUCE-ARRIBA-EXIT.
069300     EXIT.
069400******************************************************************
069500*           4540-EVALUAR-CRUCE-ABAJO                             *
069600*   CROSS-BELOW: VALOR IZQUIERDO ANTERIOR >= DERECHO Y VALOR      *
069700*   IZQUIERDO ACTUAL < DERECHO.                                   *
069800******************************************************************
069900 4540-EVALUAR-CRUCE-ABAJO.
070000*
070100     IF  WS-88-CUS-HAY-ANTERIOR
070200         PERFORM 4550-BUSCAR-VALOR-IZQ-ANTERIOR
070300            THRU 4550-BUSCAR-VALOR-IZQ-ANTERIOR-EXIT
070400         IF  WS-88-IZQ-ANT-ENCONTRADO
070500             IF  WS-VALOR-IZQ-ANT NOT < WS-VALOR-DER
070600             AND WS-VALOR-IZQ < WS-VALOR-DER
070700                 MOVE 'Y' TO WS-COND-RESULTADO
070800             END-IF
070900         END-IF
071000     END-IF
071100*
071200     .
071300 4540-EVALUAR-CRUCE-ABAJO-EXIT.
071400     EXIT.
071500******************************************************************
071600*        4550-BUSCAR-VALOR-IZQ-ANTERIOR                          *
071700******************************************************************
071800 4550-BUSCAR-VALOR-IZQ-ANTERIOR.
071900*
072000     MOVE 'N' TO WS-IZQ-ANT-ENCONTRADO
072100*
072200     IF  WS-CUS-NUM-VALORES-ANT > ZERO
072300         PERFORM 4551-COMPARAR-VALOR-IZQ-ANT
072400            THRU 4551-COMPARAR-VALOR-IZQ-ANT-EXIT
072500            VARYING WS-CUS-VX FROM 1 BY 1
072600              UNTIL WS-CUS-VX > WS-CUS-NUM-VALORES-ANT
072700                 OR WS-88-IZQ-ANT-ENCONTRADO
072800     END-IF
072900*
073000     .
073100 4550-BUSCAR-VALOR-IZQ-ANTERIOR-EXIT.
073200     EXIT.
073300******************************************************************
073400*         4551-COMPARAR-VALOR-IZQ-ANT                            *
073500******************************************************************
073600 4551-COMPARAR-VALOR-IZQ-ANT.
073700*
073800     IF  WS-CUS-ANT-NOMBRE (WS-CUS-VX) = STR0-R-IND (STR0-RX)
073900         MOVE WS-CUS-ANT-VALOR (WS-CUS-VX) TO WS-VALOR-IZQ-ANT
074000         SET  WS-88-IZQ-ANT-ENCONTRADO TO TRUE
074100     END-IF
074200*
074300     .
074400 4551-COMPARAR-VALOR-IZQ-ANT-EXIT.
074500     EXIT.
074600******************************************************************
074700*        4900-GUARDAR-VALORES-ANTERIORES                         *
074800*   CONSERVA EL CONJUNTO DE VALORES DEL TICK ACTUAL COMO          *
074900*   "ANTERIOR" PARA LA PROXIMA EVALUACION DE CROSS-ABOVE Y        *
075000*   CROSS-BELOW.                                                  *
075100******************************************************************
075200 4900-GUARDAR-VALORES-ANTERIORES.
075300*
075400     MOVE STR0-NUM-VALORES TO WS-CUS-NUM-VALORES-ANT
075500*
075600     IF  STR0-NUM-VALORES > ZERO
075700         PERFORM 4910-COPIAR-VALOR-ANTERIOR
075800            THRU 4910-COPIAR-VALOR-ANTERIOR-EXIT
075900            VARYING STR0-VX FROM 1 BY 1
076000              UNTIL STR0-VX > STR0-NUM-VALORES
076100     END-IF
076200*
076300     SET  WS-88-CUS-HAY-ANTERIOR TO TRUE
076400*
076500     .
076600 4900-GUARDAR-VALORES-ANTERIORES-EXIT.
076700     EXIT.
076800******************************************************************
076900*          4910-COPIAR-VALOR-ANTERIOR                            *
077000******************************************************************
077100 4910-COPIAR-VALOR-ANTERIOR.
077200*
077300     SET  WS-CUS-VX TO STR0-VX
077400     MOVE STR0-VAL-NOMBRE (STR0-VX) TO WS-CUS-ANT-NOMBRE(WS-CUS-VX)
077500     MOVE STR0-VAL-VALOR  (STR0-VX) TO WS-CUS-ANT-VALOR (WS-CUS-VX)
077600     MOVE STR0-VAL-LISTO  (STR0-VX) TO WS-CUS-ANT-LISTO (WS-CUS-VX)
077700*
077800     .
077900 4910-COPIAR-VALOR-ANTERIOR-EXIT.
078000     EXIT.
078100******************************************************************
078200*                9100-EMITIR-BUY                                 *
078300******************************************************************
078400 9100-EMITIR-BUY.
078500*
078600     ADD  1 TO STR0-NUM-ORDENES
078700     SET  STR0-OX TO STR0-NUM-ORDENES
078800     MOVE 'BUY'              TO STR0-ORD-LADO   (STR0-OX)
078900     MOVE STR0-TAMANO-ORDEN  TO STR0-ORD-TAMANO (STR0-OX)
079000*
079100     .
079200 9100-EMITIR-BUY-EXIT.
079300     EXIT.
079400******************************************************************
079500*                9200-EMITIR-SELL                                *
079600******************************************************************
079700 9200-EMITIR-SELL.
079800*
079900     ADD  1 TO STR0-NUM-ORDENES
080000     SET  STR0-OX TO STR0-NUM-ORDENES
080100     MOVE 'SELL'             TO STR0-ORD-LADO   (STR0-OX)
080200     MOVE STR0-TAMANO-ORDEN  TO STR0-ORD-TAMANO (STR0-OX)
080300*
080400     .
080500 9200-EMITIR-SELL-EXIT.
080600     EXIT.
