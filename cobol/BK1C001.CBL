000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: BK1C001                                             *
000400*                                                                *
000500*  FECHA CREACION: 03/12/1994                                    *
000600*                                                                *
000700*  AUTOR: J. RONDON                                              *
000800*                                                                *
000900*  APLICACION: BK1 - BACKTESTING DE ESTRATEGIAS DE MERCADOS DE   *
001000*              PREDICCION (PREDICTBACK)                         *
001100*                                                                *
001200*  DESCRIPCION: PROGRAMA PRINCIPAL DEL BATCH DE BACKTESTING.     *
001300*               LEE EL ARCHIVO DE PARAMETROS (CONFIG), VALIDA LA *
001400*               CORRIDA, REPRODUCE CRONOLOGICAMENTE EL ARCHIVO   *
001500*               DE TICKS CONTRA LA ESTRATEGIA CONFIGURADA (VIA   *
001600*               BK3C020, APOYADO EN INDICADORES DE BK2C010),     *
001700*               CONTABILIZA CAJA/POSICION/COMISIONES, GRABA EL   *
001800*               DETALLE POR TICK (STATE) Y LA BITACORA DE        *
001900*               TRADES (BLOTTER), Y AL FINAL INVOCA A BK4C030    *
002000*               PARA PRODUCIR EL REPORTE DE RESULTADOS.  SOPORTA *
002100*               MODO CONTINUO (VARIOS MERCADOS EN UNA CORRIDA,   *
002200*               CON CIERRE FORZOSO DE POSICION EN CADA CAMBIO    *
002300*               DE MERCADO).                                    *
002400******************************************************************
002500*  L O G   D E   M O D I F I C A C I O N E S                     *
002600******************************************************************
002700*  AUTOR       FECHA        DESCRIPCION                          *
002800*  ----------  ----------   ---------------------------------    *
002900*  J.RONDON    03/12/1994   VERSION INICIAL - ESTRATEGIA GRID     *
003000*                           SOLAMENTE, UN SOLO MERCADO POR        *
003100*                           CORRIDA.                              *
003200*  J.RONDON    18/01/1995   SE AGREGA ESTRATEGIA MOMENTUM.        *
003300*  M.USECHE    15/09/1995   SE AGREGA ESTRATEGIA CUSTOM (REGLAS   *
003400*                           SOBRE INDICADORES) Y LLAMADA A        *
003500*                           BK2C010.                              *
003600*  M.USECHE    03/10/1995   SE AGREGA TABLA DE REGLAS Y EL        *
003700*                           CONJUNTO DE VALORES DERIVADOS         *
003800*                           (MACD/BOLLINGER) PASADO A BK3C020.    *
003900*  R.PRIETO    22/11/1997   SE AGREGA MODO CONTINUO (VARIOS       *
004000*                           MERCADOS) CON CIERRE FORZOSO Y        *
004100*                           SUBTOTAL DE CONTROL POR MERCADO.      *
004200*  R.PRIETO    10/06/1998   SE AGREGA ACUMULADORES DE DRAWDOWN Y   *
004300*                           SHARPE RATIO SIMPLIFICADO; SE LLAMA   *
004400*                           A BK4C030 PARA EL REPORTE FINAL.      *
004500*  A.SALAZAR   04/02/1999   REVISION Y2K - NO SE ENCONTRARON      *
004600*                           CAMPOS DE FECHA DE 2 DIGITOS EN ESTE  *
004700*                           PROGRAMA; SE DEJA CONSTANCIA.         *
004800*  A.SALAZAR   19/07/1999   CORRECCION: LA DERIVACION DE PRECIO   *
004900*                           (TAKER/MAKER) NO REDONDEABA A 6       *
005000*                           DECIMALES (INC-0445).                *
005100*  R.PRIETO    14/02/2001   CORRECCION: EL CIERRE FORZOSO DE FIN  *
005200*                           DE MERCADO NO ACTUALIZABA EL PICO DE  *
005300*                           EQUIDAD ANTES DE CALCULAR EL          *
005400*                           DRAWDOWN (INC-0512).                 *
005500*  O.MATUTE    09/09/2003   CORRECCION: VALIDAR PERIODOS DE       *
005600*                           INDICADORES Y NOMBRES DUPLICADOS      *
005700*                           ANTES DE INICIAR LA CORRIDA, NO       *
005800*                           DURANTE (INC-0601).                  *
005900*  O.MATUTE    28/01/2004   SE ELIMINA LA VALIDACION LOCAL DE     *
006000*                           1200/1210/1220 (DUPLICABA LO QUE YA   *
006100*                           SABEN BK2C010/BK3C020).  AHORA SE     *
006200*                           VERIFICA RET0-COMMAREA DESPUES DE     *
006300*                           CADA CALL (1200-VERIFICAR-RET0-       *
006400*                           COMMAREA) Y LA CORRIDA SIN TICS       *
006500*                           (ME05) TAMBIEN SE REPORTA POR ESA     *
006600*                           VIA (AUDITORIA - INC-0641).           *
006700******************************************************************
006800*                                                                *
006900*         I D E N T I F I C A T I O N   D I V I S I O N          *
007000*                                                                *
007100*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
007200*                                                                *
007300******************************************************************
007400 IDENTIFICATION DIVISION.
007500*
007600 PROGRAM-ID.    BK1C001.
007700 AUTHOR.        J. RONDON.
007800 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
007900 DATE-WRITTEN.  03/12/1994.
008000 DATE-COMPILED.
008100 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
008200******************************************************************
008300*                                                                *
008400*        E N V I R O N M E N T         D I V I S I O N           *
008500*                                                                *
008600*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
008700*                                                                *
008800******************************************************************
008900 ENVIRONMENT DIVISION.
009000*
009100 CONFIGURATION SECTION.
009200*
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800*
009900     SELECT TICKS-FILE    ASSIGN TO TICKIN
010000            ORGANIZATION  IS SEQUENTIAL
010100            FILE STATUS   IS WS-TICKS-STATUS.
010200*
010300     SELECT CONFIG-FILE   ASSIGN TO CONFGIN
010400            ORGANIZATION  IS SEQUENTIAL
010500            FILE STATUS   IS WS-CONFIG-STATUS.
010600*
010700     SELECT STATE-FILE    ASSIGN TO STATEOUT
010800            ORGANIZATION  IS SEQUENTIAL
010900            FILE STATUS   IS WS-STATE-STATUS.
011000*
011100     SELECT BLOTTER-FILE  ASSIGN TO BLOTOUT
011200            ORGANIZATION  IS SEQUENTIAL
011300            FILE STATUS   IS WS-BLOTTER-STATUS.
011400*
011500     SELECT REPORT-FILE   ASSIGN TO RPTOUT
011600            ORGANIZATION  IS LINE SEQUENTIAL
011700            FILE STATUS   IS WS-REPORT-STATUS.
011800******************************************************************
011900*                                                                *
012000*                D A T A            D I V I S I O N              *
012100*                                                                *
012200*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *
012300*                                                                *
012400******************************************************************
012500 DATA DIVISION.
012600*
012700 FILE SECTION.
012800*
012900 FD  TICKS-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200     COPY BKECTICK.
013300*
013400 FD  CONFIG-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700     COPY BKECCFG.
013800*
013900 FD  STATE-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200     COPY BKECSTT.
014300*
014400 FD  BLOTTER-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD.
014700     COPY BKECTRD.
014800*
014900 FD  REPORT-FILE
015000     LABEL RECORDS ARE OMITTED.
015100 01  REPORT-LINE.
015200     05  REPORT-LINE-DATOS         PIC X(130).
015300     05  FILLER                    PIC X(02).
015400******************************************************************
015500*                                                                *
015600*         W O R K I N G   S T O R A G E   S E C T I O N          *
015700*                                                                *
015800******************************************************************
015900 WORKING-STORAGE SECTION.
016000*
016100 01  WS-ESTADOS-ARCHIVO.
016200     05  WS-TICKS-STATUS           PIC X(02).
016300         88  WS-88-TICKS-OK             VALUE '00'.
016400         88  WS-88-TICKS-EOF             VALUE '10'.
016500     05  WS-CONFIG-STATUS          PIC X(02).
016600         88  WS-88-CONFIG-OK            VALUE '00'.
016700         88  WS-88-CONFIG-EOF            VALUE '10'.
016800     05  WS-STATE-STATUS           PIC X(02).
016900     05  WS-BLOTTER-STATUS         PIC X(02).
017000     05  WS-REPORT-STATUS          PIC X(02).
017100     05  FILLER                    PIC X(04).
017200*
017300 01  SW-SWITCHES.
017400     05  SW-FIN-TICKS              PIC X(01)   VALUE 'N'.
017500         88  FIN-TICKS                   VALUE 'Y'.
017600     05  SW-FIN-CONFIG             PIC X(01)   VALUE 'N'.
017700         88  FIN-CONFIG                  VALUE 'Y'.
017800     05  SW-ES-ULTIMO-TICK-MDO     PIC X(01)   VALUE 'N'.
017900         88  ES-ULTIMO-TICK-MDO          VALUE 'Y'.
018000     05  SW-HAY-TICK-SIGUIENTE     PIC X(01)   VALUE 'Y'.
018100         88  HAY-TICK-SIGUIENTE          VALUE 'Y'.
018200     05  FILLER                    PIC X(04).
018300*
018400 01  CT-CONSTANTES.
018500     05  CT-BK2C010                PIC X(08)   VALUE 'BK2C010'.
018600     05  CT-BK3C020                PIC X(08)   VALUE 'BK3C020'.
018700     05  CT-BK4C030                PIC X(08)   VALUE 'BK4C030'.
018800     05  FILLER                    PIC X(06).
018900*
019000 01  WS-PARAMETROS-CORRIDA.
019100     05  WS-CFG-TIPO-ESTRATEGIA    PIC X(10).
019200     05  WS-CFG-SALDO-INICIAL      PIC S9(9)V9(6) COMP-3.
019300     05  WS-CFG-TAMANO-ORDEN       PIC S9(9)V9(6) COMP-3.
019400     05  WS-CFG-TASA-COMISION      PIC S9(1)V9(6) COMP-3.
019500     05  WS-CFG-GRID-TAMANO        PIC 9(02).
019600     05  WS-CFG-GRID-ESPACIADO     PIC S9(1)V9(6) COMP-3.
019700     05  WS-CFG-GRID-PROTECCION    PIC 9(02).
019800     05  WS-CFG-LOOKBACK           PIC 9(04).
019900     05  WS-CFG-MOMENTUM-UMBRAL    PIC S9(1)V9(6) COMP-3.
020000     05  FILLER                    PIC X(05).
020100*
020200 01  WS-TICK-ACTUAL.
020300     05  WS-TICK-ACT-MERCADO       PIC X(20).
020400     05  WS-TICK-ACT-SEQ           PIC 9(09).
020500     05  WS-TICK-ACT-PRECIO        PIC S9(3)V9(6) COMP-3.
020600     05  WS-TICK-ACT-TAKER         PIC S9(9)V9(6) COMP-3.
020700     05  WS-TICK-ACT-MAKER         PIC S9(9)V9(6) COMP-3.
020800     05  FILLER                    PIC X(05).
020900*
021000 01  WS-TICK-SIGUIENTE.
021100     05  WS-TICK-SIG-MERCADO       PIC X(20).
021200     05  WS-TICK-SIG-SEQ           PIC 9(09).
021300     05  WS-TICK-SIG-PRECIO        PIC S9(3)V9(6) COMP-3.
021400     05  WS-TICK-SIG-TAKER         PIC S9(9)V9(6) COMP-3.
021500     05  WS-TICK-SIG-MAKER         PIC S9(9)V9(6) COMP-3.
021600     05  FILLER                    PIC X(05).
021700*
021800 01  WS-VARIABLES-AUXILIARES.
021900     05  WS-I                      PIC 9(04)      COMP.
022000     05  WS-TICK-PRECIO-EFECTIVO   PIC S9(3)V9(6) COMP-3.
022100     05  WS-TICKS-MERCADO          PIC 9(09)      COMP.
022200     05  WS-FEE                    PIC S9(9)V9(6) COMP-3.
022300     05  WS-FEE-SALIDA             PIC S9(9)V9(6) COMP-3.
022400     05  WS-PNL-CIERRE             PIC S9(9)V9(6) COMP-3.
022500     05  WS-VALOR-MERCADO          PIC S9(9)V9(6) COMP-3.
022600     05  WS-EQUIDAD-TICK           PIC S9(9)V9(6) COMP-3.
022700     05  WS-UNREALIZED-TICK        PIC S9(9)V9(6) COMP-3.
022800     05  WS-DRAWDOWN-TICK          PIC S9(9)V9(6) COMP-3.
022900     05  WS-RETORNO-TICK           PIC S9(9)V9(6) COMP-3.
023000     05  WS-RETORNO-TICK-CUAD      PIC S9(9)V9(6) COMP-3.
023100     05  WS-BLOTTER-LADO           PIC X(04).
023200     05  WS-BLOTTER-PRECIO         PIC S9(3)V9(6) COMP-3.
023300     05  WS-BLOTTER-TAMANO         PIC S9(9)V9(6) COMP-3.
023400     05  WS-BLOTTER-PNL            PIC S9(9)V9(6) COMP-3.
023500     05  WS-MSG-ABEND              PIC X(60).
023600     05  FILLER                    PIC X(10).
023700*
023800 01  WS-LINEA-SUBTOTAL.
023900     05  FILLER                    PIC X(09) VALUE 'MERCADO: '.
024000     05  WS-SUB-MERCADO            PIC X(20).
024100     05  FILLER                    PIC X(21)
024200                            VALUE '   TICKS PROCESADOS: '.
024300     05  WS-SUB-TICKS              PIC ZZZ,ZZ9.
024400     05  FILLER                    PIC X(23)
024500                            VALUE '   PNL REALIZADO ACUM: '.
024600     05  WS-SUB-PNL                PIC ZZZ,ZZZ,ZZ9.999999.
024700     05  FILLER                    PIC X(12) VALUE '   EQUIDAD: '.
024800     05  WS-SUB-EQUIDAD            PIC ZZZ,ZZZ,ZZ9.999999.
024900     05  FILLER                    PIC X(04) VALUE SPACES.
025000*
025100* --- LINEAS DEL REPORTE FINAL (SUMMARY), UNA POR 01, SEGUN EL
025200*     FORMATO FIJO DEL REPORTE DE RESULTADOS DE LA CORRIDA
025300 01  WS-LINEA-TITULO.
025400     05  FILLER                    PIC X(22)
025500                            VALUE '=== BACKTEST RESULTS: '.
025600     05  WS-T-NOMBRE               PIC X(20).
025700     05  FILLER                    PIC X(04) VALUE ' ==='.
025800     05  FILLER                    PIC X(86) VALUE SPACES.
025900*
026000 01  WS-LINEA-SALDO.
026100     05  FILLER                    PIC X(18)
026200                            VALUE 'INITIAL BALANCE:  '.
026300     05  WS-L-SALDO-INICIAL        PIC ZZZ,ZZZ,ZZ9.999999.
026400     05  FILLER                    PIC X(96) VALUE SPACES.
026500*
026600 01  WS-LINEA-EQUIDAD.
026700     05  FILLER                    PIC X(18)
026800                            VALUE 'FINAL EQUITY:     '.
026900     05  WS-L-EQUIDAD-FINAL        PIC ZZZ,ZZZ,ZZ9.999999.
027000     05  FILLER                    PIC X(96) VALUE SPACES.
027100*
027200 01  WS-LINEA-PNL.
027300     05  FILLER                    PIC X(18)
027400                            VALUE 'TOTAL PNL:        '.
027500     05  WS-L-TOTAL-PNL            PIC ZZZ,ZZZ,ZZ9.999999.
027600     05  FILLER                    PIC X(12) VALUE '   RETURN:  '.
027700     05  WS-L-RETURN-PCT           PIC ZZ9.99.
027800     05  FILLER                    PIC X(01) VALUE '%'.
027900     05  FILLER                    PIC X(77) VALUE SPACES.
028000*
028100 01  WS-LINEA-TRADES.
028200     05  FILLER                    PIC X(18)
028300                            VALUE 'TOTAL TRADES:     '.
028400     05  WS-L-TOTAL-TRADES         PIC ZZZ,ZZ9.
028500     05  FILLER                    PIC X(12) VALUE '   WINNERS: '.
028600     05  WS-L-WINNERS              PIC ZZZ,ZZ9.
028700     05  FILLER                    PIC X(11) VALUE '   LOSERS: '.
028800     05  WS-L-LOSERS               PIC ZZZ,ZZ9.
028900     05  FILLER                    PIC X(70) VALUE SPACES.
029000*
029100 01  WS-LINEA-WINRATE.
029200     05  FILLER                    PIC X(18)
029300                            VALUE 'WIN RATE:         '.
029400     05  WS-L-WIN-RATE             PIC ZZ9.99.
029500     05  FILLER                    PIC X(01) VALUE '%'.
029600     05  FILLER                    PIC X(107) VALUE SPACES.
029700*
029800 01  WS-LINEA-DRAWDOWN.
029900     05  FILLER                    PIC X(18)
030000                            VALUE 'MAX DRAWDOWN:     '.
030100     05  WS-L-MAX-DD               PIC ZZZ,ZZZ,ZZ9.999999.
030200     05  FILLER                    PIC X(04) VALUE '   ('.
030300     05  WS-L-MAX-DD-PCT           PIC ZZ9.99.
030400     05  FILLER                    PIC X(02) VALUE '%)'.
030500     05  FILLER                    PIC X(84) VALUE SPACES.
030600*
030700 01  WS-LINEA-SHARPE.
030800     05  FILLER                    PIC X(18)
030900                            VALUE 'SHARPE RATIO:     '.
031000     05  WS-L-SHARPE               PIC X(07).
031100     05  FILLER                    PIC X(107) VALUE SPACES.
031200*
031300 01  WS-ED-SHARPE-TMP.
031400     05  WS-ED-SHARPE-VALOR        PIC Z9.9999.
031500     05  FILLER                    PIC X(04).
031600*
031700* --- AREA DE TRABAJO DE CUENTA/POSICION Y ACUMULADORES DE CORRIDA
031800     COPY BKECPOS0.
031900* --- TABLAS DE INDICADORES Y REGLAS (SOLO ESTRATEGIA CUSTOM)
032000     COPY BKECCFGT.
032100* --- COPIA LOCAL DEL LINKAGE DE CADA SUBPROGRAMA LLAMADO
032200     COPY BKECIND0.
032300     COPY BKECSTR0.
032400     COPY BKECSTA0.
032500     COPY BKECRET0.
032600******************************************************************
032700*                                                                *
032800*                   PROCEDURE DIVISION                           *
032900*                                                                *
033000******************************************************************
033100 PROCEDURE DIVISION.
033200*
033300 MAINLINE.
033400*
033500     PERFORM 1000-INICIO
033600        THRU 1000-INICIO-EXIT
033700*
033800     PERFORM 2000-PROCESO-CORRIDA
033900        THRU 2000-PROCESO-CORRIDA-EXIT
034000        UNTIL FIN-TICKS
034100*
034200     PERFORM 6000-FIN
034300        THRU 6000-FIN-EXIT
034400*
034500     GOBACK
034600     .
034700******************************************************************
034800*                        1000-INICIO                             *
034900*   - ABRE CONFIG, CARGA PARAMETROS Y TABLAS, VALIDA LA CORRIDA   *
035000*   - ABRE TICKS/STATE/BLOTTER/REPORT E INICIALIZA CUENTA         *
035100******************************************************************
035200 1000-INICIO.
035300*
035400     PERFORM 1100-LEER-CONFIGURACION
035500        THRU 1100-LEER-CONFIGURACION-EXIT
035600*
035700     PERFORM 1500-REINICIAR-SUBPROGRAMAS
035800        THRU 1500-REINICIAR-SUBPROGRAMAS-EXIT
035900*
036000     PERFORM 1300-ABRIR-ARCHIVOS-CORRIDA
036100        THRU 1300-ABRIR-ARCHIVOS-CORRIDA-EXIT
036200*
036300     PERFORM 1400-INICIALIZAR-CUENTA
036400        THRU 1400-INICIALIZAR-CUENTA-EXIT
036500*
036600     .
036700 1000-INICIO-EXIT.
036800     EXIT.
036900******************************************************************
037000*                  1100-LEER-CONFIGURACION                       *
037100*   LEE EL PRIMER REGISTRO (PARAMETROS) Y LOS OPCIONALES DE       *
037200*   INDICADOR/REGLA HASTA FIN DE ARCHIVO CONFIG                  *
037300******************************************************************
037400 1100-LEER-CONFIGURACION.
037500*
037600     OPEN INPUT CONFIG-FILE
037700*
037800     IF  NOT WS-88-CONFIG-OK
037900         MOVE 'NO SE PUDO ABRIR CONFIG'  TO WS-MSG-ABEND
038000         PERFORM 9999-ABEND-CORRIDA THRU 9999-ABEND-CORRIDA-EXIT
038100     END-IF
038200*
038300     READ CONFIG-FILE
038400         AT END
038500             MOVE 'CONFIG VACIO - SE REQUIERE REGISTRO PARAMETROS'
038600                                         TO WS-MSG-ABEND
038700             PERFORM 9999-ABEND-CORRIDA
038800                THRU 9999-ABEND-CORRIDA-EXIT
038900     END-READ
039000*
039100     IF  NOT CFG-REC-PARAMETRO
039200         MOVE 'PRIMER REGISTRO CONFIG NO ES DE PARAMETROS'
039300                                         TO WS-MSG-ABEND
039400         PERFORM 9999-ABEND-CORRIDA THRU 9999-ABEND-CORRIDA-EXIT
039500     END-IF
039600*
039700     MOVE CFG-STRATEGY-TYPE         TO WS-CFG-TIPO-ESTRATEGIA
039800     MOVE CFG-INITIAL-BALANCE       TO WS-CFG-SALDO-INICIAL
039900     MOVE CFG-ORDER-SIZE            TO WS-CFG-TAMANO-ORDEN
040000     MOVE CFG-FEE-RATE               TO WS-CFG-TASA-COMISION
040100     MOVE CFG-GRID-SIZE              TO WS-CFG-GRID-TAMANO
040200     MOVE CFG-GRID-SPACING           TO WS-CFG-GRID-ESPACIADO
040300     MOVE CFG-PROTECT-THRESHOLD      TO WS-CFG-GRID-PROTECCION
040400     MOVE CFG-LOOKBACK-WINDOW        TO WS-CFG-LOOKBACK
040500     MOVE CFG-MOMENTUM-THRESHOLD     TO WS-CFG-MOMENTUM-UMBRAL
040600*
040700     MOVE ZERO                       TO CFGT-NUM-INDICADORES
040800     MOVE ZERO                       TO CFGT-NUM-REGLAS
040900*
041000     PERFORM 1120-LEER-UN-CONFIG THRU 1120-LEER-UN-CONFIG-EXIT
041100        UNTIL FIN-CONFIG
041200*
041300     CLOSE CONFIG-FILE
041400*
041500     .
041600 1100-LEER-CONFIGURACION-EXIT.
041700     EXIT.
041800******************************************************************
041900*               1120-LEER-UN-CONFIG                              *
042000******************************************************************
042100 1120-LEER-UN-CONFIG.
042200*
042300     READ CONFIG-FILE
042400         AT END
042500             SET FIN-CONFIG TO TRUE
042600         NOT AT END
042700             PERFORM 1150-CLASIFICAR-REGISTRO-CONFIG
042800                THRU 1150-CLASIFICAR-REGISTRO-CONFIG-EXIT
042900     END-READ
043000*
043100     .
043200 1120-LEER-UN-CONFIG-EXIT.
043300     EXIT.
043400******************************************************************
043500*            1150-CLASIFICAR-REGISTRO-CONFIG                     *
043600******************************************************************
043700 1150-CLASIFICAR-REGISTRO-CONFIG.
043800*
043900     EVALUATE TRUE
044000         WHEN CFG-REC-INDICADOR
044100             ADD 1 TO CFGT-NUM-INDICADORES
044200             SET CFGT-IX TO CFGT-NUM-INDICADORES
044300             MOVE IND-NAME          TO CFGT-IND-NOMBRE (CFGT-IX)
044400             MOVE IND-TYPE          TO CFGT-IND-TIPO   (CFGT-IX)
044500             MOVE IND-PERIOD        TO CFGT-IND-PERIODO(CFGT-IX)
044600             MOVE IND-FAST-PERIOD   TO CFGT-IND-RAPIDO (CFGT-IX)
044700             MOVE IND-SLOW-PERIOD   TO CFGT-IND-LENTO  (CFGT-IX)
044800             MOVE IND-SIG-PERIOD    TO CFGT-IND-SENAL  (CFGT-IX)
044900             MOVE IND-NUM-STD       TO CFGT-IND-NUM-DESV (CFGT-IX)
045000*
045100         WHEN CFG-REC-REGLA
045200             ADD 1 TO CFGT-NUM-REGLAS
045300             SET CFGT-RX TO CFGT-NUM-REGLAS
045400             MOVE RULE-SIGNAL       TO CFGT-R-SIGNAL   (CFGT-RX)
045500             MOVE RULE-GROUP        TO CFGT-R-GRUPO    (CFGT-RX)
045600             MOVE COND-INDICATOR    TO CFGT-R-IND      (CFGT-RX)
045700             MOVE COND-OPERATOR     TO CFGT-R-OPERADOR (CFGT-RX)
045800             MOVE COND-VALUE        TO CFGT-R-VALOR    (CFGT-RX)
045900             MOVE COND-CMP-IND      TO CFGT-R-CMP-IND  (CFGT-RX)
046000     END-EVALUATE
046100*
046200     .
046300 1150-CLASIFICAR-REGISTRO-CONFIG-EXIT.
046400     EXIT.
046500******************************************************************
046600*            1200-VERIFICAR-RET0-COMMAREA                        *
046700*   SE PERFORMEA DESPUES DE CADA CALL A BK2C010/BK3C020/BK4C030   *
046800*   Y DESPUES DE VALIDAR QUE EL ARCHIVO DE TICS NO ESTE VACIO.    *
046900*   LOS SUBPROGRAMAS DEVUELVEN ME01-ME04 EN LA FUNCION 'R' DE     *
047000*   REINICIO (VALIDAN ESTRATEGIA/INDICADORES CONTRA SUS PROPIOS   *
047100*   DATOS); ME05 LO DETECTA DIRECTAMENTE 1300-ABRIR-ARCHIVOS-     *
047200*   CORRIDA.  CUALQUIERA DE LOS CINCO ABORTA LA CORRIDA.          *
047300******************************************************************
047400 1200-VERIFICAR-RET0-COMMAREA.
047500*
047600     EVALUATE TRUE
047700         WHEN RET0-88-OK
047800             CONTINUE
047900         WHEN RET0-88-ESTRATEGIA-INVALIDA
048000             STRING 'TIPO DE ESTRATEGIA DESCONOCIDO (ME01): '
048100                    RET0-VAR1-ERROR     DELIMITED BY SIZE
048200               INTO WS-MSG-ABEND
048300             PERFORM 9999-ABEND-CORRIDA
048400                THRU 9999-ABEND-CORRIDA-EXIT
048500         WHEN RET0-88-INDICADOR-INVALIDO
048600             STRING 'TIPO/PERIODO DE INDICADOR INVALIDO (ME02): '
048700                    RET0-VAR1-ERROR     DELIMITED BY SIZE
048800               INTO WS-MSG-ABEND
048900             PERFORM 9999-ABEND-CORRIDA
049000                THRU 9999-ABEND-CORRIDA-EXIT
049100         WHEN RET0-88-INDICADOR-DUPLIC
049200             STRING 'NOMBRE DE INDICADOR DUPLICADO (ME03): '
049300                    RET0-VAR1-ERROR     DELIMITED BY SIZE
049400               INTO WS-MSG-ABEND
049500             PERFORM 9999-ABEND-CORRIDA
049600                THRU 9999-ABEND-CORRIDA-EXIT
049700         WHEN RET0-88-MACD-PERIODOS
049800             STRING 'MACD: RAPIDO/LENTO/SENAL INVALIDOS (ME04): '
049900                    RET0-VAR1-ERROR     DELIMITED BY SIZE
050000               INTO WS-MSG-ABEND
050100             PERFORM 9999-ABEND-CORRIDA
050200                THRU 9999-ABEND-CORRIDA-EXIT
050300         WHEN RET0-88-SIN-TICKS
050400             MOVE 'CORRIDA SIN REGISTROS DE TICKS (ME05)'
050500                                         TO WS-MSG-ABEND
050600             PERFORM 9999-ABEND-CORRIDA
050700                THRU 9999-ABEND-CORRIDA-EXIT
050800         WHEN OTHER
050900             MOVE 'RET0-COMMAREA EN ESTADO NO RECONOCIDO'
051000                                         TO WS-MSG-ABEND
051100             PERFORM 9999-ABEND-CORRIDA
051200                THRU 9999-ABEND-CORRIDA-EXIT
051300     END-EVALUATE
051400*
051500     .
051600 1200-VERIFICAR-RET0-COMMAREA-EXIT.
051700     EXIT.
051800******************************************************************
051900*             1300-ABRIR-ARCHIVOS-CORRIDA                        *
052000******************************************************************
052100 1300-ABRIR-ARCHIVOS-CORRIDA.
052200*
052300     OPEN INPUT  TICKS-FILE
052400     OPEN OUTPUT STATE-FILE
052500     OPEN OUTPUT BLOTTER-FILE
052600     OPEN OUTPUT REPORT-FILE
052700*
052800     IF  NOT WS-88-TICKS-OK
052900         MOVE 'NO SE PUDO ABRIR TICKS'   TO WS-MSG-ABEND
053000         PERFORM 9999-ABEND-CORRIDA THRU 9999-ABEND-CORRIDA-EXIT
053100     END-IF
053200*
053300     PERFORM 2110-LEER-TICK-SIGUIENTE
053400        THRU 2110-LEER-TICK-SIGUIENTE-EXIT
053500*
053600     IF  NOT HAY-TICK-SIGUIENTE
053700         SET  RET0-88-SIN-TICKS         TO TRUE
053800         PERFORM 1200-VERIFICAR-RET0-COMMAREA
053900            THRU 1200-VERIFICAR-RET0-COMMAREA-EXIT
054000     END-IF
054100*
054200     .
054300 1300-ABRIR-ARCHIVOS-CORRIDA-EXIT.
054400     EXIT.
054500******************************************************************
054600*               1400-INICIALIZAR-CUENTA                          *
054700******************************************************************
054800 1400-INICIALIZAR-CUENTA.
054900*
055000     MOVE WS-CFG-SALDO-INICIAL      TO POS0-SALDO-CAJA
055100     MOVE WS-CFG-SALDO-INICIAL      TO POS0-SALDO-INICIAL-CORR
055200     SET  POS0-88-POS-FLAT          TO TRUE
055300     MOVE ZERO                      TO POS0-POS-PRECIO-ENTRADA
055400                                        POS0-POS-TAMANO
055500                                        POS0-POS-COMISION-ENTR
055600                                        POS0-PNL-REALIZADO-ACUM
055700     MOVE ZERO                      TO POS0-TOTAL-TRADES
055800                                        POS0-TRADES-GANADORES
055900                                        POS0-TRADES-PERDEDORES
056000                                        POS0-DRAWDOWN-MAX
056100                                        POS0-NUM-RETORNOS
056200                                        POS0-SUMA-RETORNOS
056300                                        POS0-SUMA-RETORNOS-CUAD
056400                                        POS0-TICKS-PROCESADOS
056500     SET  POS0-88-PRIMER-TICK-CORR  TO TRUE
056600     MOVE ZERO                      TO WS-TICKS-MERCADO
056700     MOVE SPACES                    TO WS-TICK-ACT-MERCADO
056800*
056900     .
057000 1400-INICIALIZAR-CUENTA-EXIT.
057100     EXIT.
057200******************************************************************
057300*            1500-REINICIAR-SUBPROGRAMAS                         *
057400*   RESET UNICO AL INICIO DE TODA LA CORRIDA (NO SE REPITE EN     *
057500*   LOS CAMBIOS DE MERCADO)                                       *
057600******************************************************************
057700 1500-REINICIAR-SUBPROGRAMAS.
057800*
057900     SET  IND0-88-REINICIAR         TO TRUE
058000     MOVE CFGT-NUM-INDICADORES      TO IND0-NUM-DEFS
058100     PERFORM 1510-CARGAR-DEF-INDICADOR
058200        THRU 1510-CARGAR-DEF-INDICADOR-EXIT
058300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > CFGT-NUM-INDICADORES
058400*
058500     CALL CT-BK2C010 USING IND0-COMMAREA RET0-COMMAREA
058600*
058700     PERFORM 1200-VERIFICAR-RET0-COMMAREA
058800        THRU 1200-VERIFICAR-RET0-COMMAREA-EXIT
058900*
059000     SET  STR0-88-REINICIAR         TO TRUE
059100     MOVE WS-CFG-TIPO-ESTRATEGIA     TO STR0-TIPO-ESTRATEGIA
059200     MOVE WS-CFG-SALDO-INICIAL       TO STR0-SALDO-INICIAL
059300     MOVE WS-CFG-TAMANO-ORDEN        TO STR0-TAMANO-ORDEN
059400     MOVE WS-CFG-GRID-TAMANO         TO STR0-GRID-TAMANO
059500     MOVE WS-CFG-GRID-ESPACIADO      TO STR0-GRID-ESPACIADO
059600     MOVE WS-CFG-GRID-PROTECCION     TO STR0-GRID-PROTECCION
059700     MOVE WS-CFG-LOOKBACK            TO STR0-MOM-LOOKBACK
059800     MOVE WS-CFG-MOMENTUM-UMBRAL     TO STR0-MOM-UMBRAL
059900     MOVE CFGT-NUM-REGLAS            TO STR0-NUM-REGLAS
060000     PERFORM 1520-CARGAR-REGLA
060100        THRU 1520-CARGAR-REGLA-EXIT
060200        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > CFGT-NUM-REGLAS
060300*
060400     CALL CT-BK3C020 USING STR0-COMMAREA RET0-COMMAREA
060500*
060600     PERFORM 1200-VERIFICAR-RET0-COMMAREA
060700        THRU 1200-VERIFICAR-RET0-COMMAREA-EXIT
060800*
060900     .
061000 1500-REINICIAR-SUBPROGRAMAS-EXIT.
061100     EXIT.
061200******************************************************************
061300*              1510-CARGAR-DEF-INDICADOR                         *
061400******************************************************************
061500 1510-CARGAR-DEF-INDICADOR.
061600*
061700     SET  IND0-DX  TO WS-I
061800     SET  CFGT-IX  TO WS-I
061900     MOVE CFGT-IND-NOMBRE  (CFGT-IX) TO IND0-DEF-NOMBRE (IND0-DX)
062000     MOVE CFGT-IND-TIPO    (CFGT-IX) TO IND0-DEF-TIPO   (IND0-DX)
062100     MOVE CFGT-IND-PERIODO (CFGT-IX) TO IND0-DEF-PERIODO(IND0-DX)
062200     MOVE CFGT-IND-RAPIDO  (CFGT-IX) TO IND0-DEF-RAPIDO (IND0-DX)
062300     MOVE CFGT-IND-LENTO   (CFGT-IX) TO IND0-DEF-LENTO  (IND0-DX)
062400     MOVE CFGT-IND-SENAL   (CFGT-IX) TO IND0-DEF-SENAL  (IND0-DX)
062500     MOVE CFGT-IND-NUM-DESV(CFGT-IX) TO IND0-DEF-NUM-DESV(IND0-DX)
062600*
062700     .
062800 1510-CARGAR-DEF-INDICADOR-EXIT.
062900     EXIT.
063000******************************************************************
063100*                 1520-CARGAR-REGLA                               *
063200******************************************************************
063300 1520-CARGAR-REGLA.
063400*
063500     SET  STR0-RX  TO WS-I
063600     SET  CFGT-RX  TO WS-I
063700     MOVE CFGT-R-SIGNAL   (CFGT-RX) TO STR0-R-SIGNAL  (STR0-RX)
063800     MOVE CFGT-R-GRUPO    (CFGT-RX) TO STR0-R-GRUPO   (STR0-RX)
063900     MOVE CFGT-R-IND      (CFGT-RX) TO STR0-R-IND     (STR0-RX)
064000     MOVE CFGT-R-OPERADOR (CFGT-RX) TO STR0-R-OPERADOR(STR0-RX)
064100     MOVE CFGT-R-VALOR    (CFGT-RX) TO STR0-R-VALOR   (STR0-RX)
064200     MOVE CFGT-R-CMP-IND  (CFGT-RX) TO STR0-R-CMP-IND (STR0-RX)
064300*
064400     .
064500 1520-CARGAR-REGLA-EXIT.
064600     EXIT.
064700******************************************************************
064800*                 2000-PROCESO-CORRIDA                           *
064900*   CICLO PRINCIPAL DE REPRODUCCION CRONOLOGICA.  USA LECTURA     *
065000*   ANTICIPADA (LOOK-AHEAD) PARA DETECTAR EL ULTIMO TICK DE CADA  *
065100*   MERCADO ANTES DE GRABAR SU STATE-RECORD.                     *
065200******************************************************************
065300 2000-PROCESO-CORRIDA.
065400*
065500     MOVE WS-TICK-SIGUIENTE          TO WS-TICK-ACTUAL
065600*
065700     PERFORM 2110-LEER-TICK-SIGUIENTE
065800        THRU 2110-LEER-TICK-SIGUIENTE-EXIT
065900*
066000     SET  ES-ULTIMO-TICK-MDO TO FALSE
066100     IF  NOT HAY-TICK-SIGUIENTE
066200         SET ES-ULTIMO-TICK-MDO TO TRUE
066300     ELSE
066400         IF  WS-TICK-SIG-MERCADO NOT = WS-TICK-ACT-MERCADO
066500             SET ES-ULTIMO-TICK-MDO TO TRUE
066600         END-IF
066700     END-IF
066800*
066900     PERFORM 2150-PROCESAR-TICK
067000        THRU 2150-PROCESAR-TICK-EXIT
067100*
067200     .
067300 2000-PROCESO-CORRIDA-EXIT.
067400     EXIT.
067500******************************************************************
067600*             2110-LEER-TICK-SIGUIENTE                           *
067700******************************************************************
067800 2110-LEER-TICK-SIGUIENTE.
067900*
068000     READ TICKS-FILE
068100         AT END
068200             SET SW-HAY-TICK-SIGUIENTE TO FALSE
068300             SET FIN-TICKS             TO TRUE
068400         NOT AT END
068500             SET SW-HAY-TICK-SIGUIENTE TO TRUE
068600             MOVE TICK-MARKET-ID   TO WS-TICK-SIG-MERCADO
068700             MOVE TICK-SEQ         TO WS-TICK-SIG-SEQ
068800             MOVE TICK-PRICE       TO WS-TICK-SIG-PRECIO
068900             MOVE TICK-TAKER-AMT   TO WS-TICK-SIG-TAKER
069000             MOVE TICK-MAKER-AMT   TO WS-TICK-SIG-MAKER
069100     END-READ
069200*
069300     .
069400 2110-LEER-TICK-SIGUIENTE-EXIT.
069500     EXIT.
069600******************************************************************
069700*                2150-PROCESAR-TICK                              *
069800*   PROCESA UN TICK: PREPARA PRECIO, ACTUALIZA INDICADORES,       *
069900*   EVALUA ESTRATEGIA, EJECUTA ORDENES, CALCULA EQUIDAD, CIERRA   *
070000*   EL MERCADO SI CORRESPONDE Y GRABA EL STATE-RECORD (UNA SOLA   *
070100*   VEZ POR TICK, YA CON EL CIERRE FORZOSO REFLEJADO).            *
070200******************************************************************
070300 2150-PROCESAR-TICK.
070400*
070500     PERFORM 1600-DERIVAR-PRECIO
070600        THRU 1600-DERIVAR-PRECIO-EXIT
070700*
070800     PERFORM 2170-ACTUALIZAR-INDICADORES
070900        THRU 2170-ACTUALIZAR-INDICADORES-EXIT
071000*
071100     PERFORM 2180-EVALUAR-ESTRATEGIA
071200        THRU 2180-EVALUAR-ESTRATEGIA-EXIT
071300*
071400     IF  STR0-NUM-ORDENES > ZERO
071500         PERFORM 2200-EJECUTAR-ORDENES
071600            THRU 2200-EJECUTAR-ORDENES-EXIT
071700     END-IF
071800*
071900     PERFORM 2250-CALCULAR-EQUIDAD
072000        THRU 2250-CALCULAR-EQUIDAD-EXIT
072100*
072200     IF  ES-ULTIMO-TICK-MDO
072300         PERFORM 2400-CIERRE-MERCADO
072400            THRU 2400-CIERRE-MERCADO-EXIT
072500     END-IF
072600*
072700     PERFORM 2300-GRABAR-STATE
072800        THRU 2300-GRABAR-STATE-EXIT
072900*
073000     PERFORM 2260-ACTUALIZAR-PICO-DRAWDOWN
073100        THRU 2260-ACTUALIZAR-PICO-DRAWDOWN-EXIT
073200*
073300     ADD 1 TO WS-TICKS-MERCADO
073400     ADD 1 TO POS0-TICKS-PROCESADOS
073500*
073600     IF  ES-ULTIMO-TICK-MDO
073700         PERFORM 2500-SUBTOTAL-MERCADO
073800            THRU 2500-SUBTOTAL-MERCADO-EXIT
073900         MOVE ZERO  TO WS-TICKS-MERCADO
074000     END-IF
074100*
074200     .
074300 2150-PROCESAR-TICK-EXIT.
074400     EXIT.
074500******************************************************************
074600*                1600-DERIVAR-PRECIO                              *
074700*   DATAFMT: SI EL PRECIO VIENE EN CERO, SE DERIVA DE LOS MONTOS  *
074800*   DE TAKER/MAKER REDONDEADO A 6 DECIMALES (HALF-UP).            *
074900******************************************************************
075000 1600-DERIVAR-PRECIO.
075100*
075200     IF  WS-TICK-ACT-PRECIO = ZERO
075300         COMPUTE WS-TICK-PRECIO-EFECTIVO ROUNDED =
075400                 WS-TICK-ACT-TAKER / WS-TICK-ACT-MAKER
075500     ELSE
075600         MOVE WS-TICK-ACT-PRECIO      TO WS-TICK-PRECIO-EFECTIVO
075700     END-IF
075800*
075900     .
076000 1600-DERIVAR-PRECIO-EXIT.
076100     EXIT.
076200******************************************************************
076300*           2170-ACTUALIZAR-INDICADORES                          *
076400******************************************************************
076500 2170-ACTUALIZAR-INDICADORES.
076600*
076700     SET  IND0-88-ACTUALIZAR         TO TRUE
076800     MOVE WS-TICK-PRECIO-EFECTIVO    TO IND0-TICK-PRECIO
076900*
077000     CALL CT-BK2C010 USING IND0-COMMAREA RET0-COMMAREA
077100*
077200     PERFORM 1200-VERIFICAR-RET0-COMMAREA
077300        THRU 1200-VERIFICAR-RET0-COMMAREA-EXIT
077400*
077500     .
077600 2170-ACTUALIZAR-INDICADORES-EXIT.
077700     EXIT.
077800******************************************************************
077900*             2180-EVALUAR-ESTRATEGIA                            *
078000******************************************************************
078100 2180-EVALUAR-ESTRATEGIA.
078200*
078300     SET  STR0-88-EVALUAR            TO TRUE
078400     MOVE WS-TICK-ACT-SEQ             TO STR0-TICK-SEQ
078500     MOVE WS-TICK-PRECIO-EFECTIVO     TO STR0-TICK-PRECIO
078600     MOVE IND0-TODOS-LISTOS           TO STR0-TODOS-LISTOS
078700     MOVE IND0-NUM-VALORES            TO STR0-NUM-VALORES
078800     PERFORM 2185-COPIAR-VALOR
078900        THRU 2185-COPIAR-VALOR-EXIT
079000        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > IND0-NUM-VALORES
079100     MOVE POS0-POS-LADO               TO STR0-POSICION-LADO
079200*
079300     CALL CT-BK3C020 USING STR0-COMMAREA RET0-COMMAREA
079400*
079500     PERFORM 1200-VERIFICAR-RET0-COMMAREA
079600        THRU 1200-VERIFICAR-RET0-COMMAREA-EXIT
079700*
079800     .
079900 2180-EVALUAR-ESTRATEGIA-EXIT.
080000     EXIT.
080100******************************************************************
080200*                 2185-COPIAR-VALOR                               *
080300******************************************************************
080400 2185-COPIAR-VALOR.
080500*
080600     SET  IND0-VX TO WS-I
080700     SET  STR0-VX TO WS-I
080800     MOVE IND0-VAL-NOMBRE (IND0-VX) TO STR0-VAL-NOMBRE (STR0-VX)
080900     MOVE IND0-VAL-VALOR  (IND0-VX) TO STR0-VAL-VALOR  (STR0-VX)
081000     MOVE IND0-VAL-LISTO  (IND0-VX) TO STR0-VAL-LISTO  (STR0-VX)
081100*
081200     .
081300 2185-COPIAR-VALOR-EXIT.
081400     EXIT.
081500******************************************************************
081600*               2200-EJECUTAR-ORDENES                            *
081700*   SOLO SE EJECUTA LA PRIMERA ORDEN DEL TICK: NINGUNA ESTRATEGIA *
081800*   EMITE MAS DE UNA ORDEN DE MERCADO POR TICK.                   *
081900******************************************************************
082000 2200-EJECUTAR-ORDENES.
082100*
082200     SET  STR0-OX TO 1
082300     EVALUATE STR0-ORD-LADO (STR0-OX)
082400         WHEN 'BUY'
082500             PERFORM 2210-PROCESAR-BUY
082600                THRU 2210-PROCESAR-BUY-EXIT
082700         WHEN 'SELL'
082800             PERFORM 2220-PROCESAR-SELL
082900                THRU 2220-PROCESAR-SELL-EXIT
083000     END-EVALUATE
083100*
083200     .
083300 2200-EJECUTAR-ORDENES-EXIT.
083400     EXIT.
083500******************************************************************
083600*               2210-PROCESAR-BUY                                *
083700******************************************************************
083800 2210-PROCESAR-BUY.
083900*
084000     EVALUATE TRUE
084100         WHEN POS0-88-POS-FLAT
084200             MOVE STR0-ORD-TAMANO (STR0-OX) TO WS-FEE
084300             PERFORM 2212-ABRIR-LARGO
084400                THRU 2212-ABRIR-LARGO-EXIT
084500         WHEN POS0-88-POS-SHORT
084600             PERFORM 2214-CERRAR-CORTO
084700                THRU 2214-CERRAR-CORTO-EXIT
084800         WHEN OTHER
084900             CONTINUE
085000     END-EVALUATE
085100*
085200     .
085300 2210-PROCESAR-BUY-EXIT.
085400     EXIT.
085500******************************************************************
085600*               2212-ABRIR-LARGO                                 *
085700******************************************************************
085800 2212-ABRIR-LARGO.
085900*
086000     COMPUTE WS-FEE ROUNDED =
086100             WS-TICK-PRECIO-EFECTIVO * STR0-ORD-TAMANO (STR0-OX)
086200                 * WS-CFG-TASA-COMISION
086300*
086400     COMPUTE POS0-SALDO-CAJA =
086500             POS0-SALDO-CAJA
086600                 - (WS-TICK-PRECIO-EFECTIVO *
086700                    STR0-ORD-TAMANO (STR0-OX))
086800                 - WS-FEE
086900*
087000     SET  POS0-88-POS-LONG           TO TRUE
087100     MOVE WS-TICK-PRECIO-EFECTIVO    TO POS0-POS-PRECIO-ENTRADA
087200     MOVE STR0-ORD-TAMANO (STR0-OX)  TO POS0-POS-TAMANO
087300     MOVE WS-FEE                     TO POS0-POS-COMISION-ENTR
087400*
087500     .
087600 2212-ABRIR-LARGO-EXIT.
087700     EXIT.
087800******************************************************************
087900*               2214-CERRAR-CORTO                                *
088000******************************************************************
088100 2214-CERRAR-CORTO.
088200*
088300     COMPUTE WS-FEE-SALIDA ROUNDED =
088400             WS-TICK-PRECIO-EFECTIVO * POS0-POS-TAMANO
088500                 * WS-CFG-TASA-COMISION
088600*
088700     COMPUTE WS-PNL-CIERRE ROUNDED =
088800             ((POS0-POS-PRECIO-ENTRADA - WS-TICK-PRECIO-EFECTIVO)
088900                  * POS0-POS-TAMANO)
089000                 - POS0-POS-COMISION-ENTR
089100                 - WS-FEE-SALIDA
089200*
089300     MOVE 'BUY'                      TO WS-BLOTTER-LADO
089400     MOVE WS-TICK-PRECIO-EFECTIVO    TO WS-BLOTTER-PRECIO
089500     MOVE POS0-POS-TAMANO            TO WS-BLOTTER-TAMANO
089600     MOVE WS-PNL-CIERRE              TO WS-BLOTTER-PNL
089700*
089800     PERFORM 2230-GRABAR-BLOTTER
089900        THRU 2230-GRABAR-BLOTTER-EXIT
090000*
090100     COMPUTE POS0-SALDO-CAJA =
090200             POS0-SALDO-CAJA
090300                 - (WS-TICK-PRECIO-EFECTIVO * POS0-POS-TAMANO)
090400                 - WS-FEE-SALIDA
090500*
090600     PERFORM 2240-LIMPIAR-POSICION
090700        THRU 2240-LIMPIAR-POSICION-EXIT
090800*
090900     .
091000 2214-CERRAR-CORTO-EXIT.
091100     EXIT.
091200******************************************************************
091300*               2220-PROCESAR-SELL                               *
091400******************************************************************
091500 2220-PROCESAR-SELL.
091600*
091700     EVALUATE TRUE
091800         WHEN POS0-88-POS-FLAT
091900             PERFORM 2222-ABRIR-CORTO
092000                THRU 2222-ABRIR-CORTO-EXIT
092100         WHEN POS0-88-POS-LONG
092200             PERFORM 2224-CERRAR-LARGO
092300                THRU 2224-CERRAR-LARGO-EXIT
092400         WHEN OTHER
092500             CONTINUE
092600     END-EVALUATE
092700*
092800     .
092900 2220-PROCESAR-SELL-EXIT.
093000     EXIT.
093100******************************************************************
093200*               2222-ABRIR-CORTO                                 *
093300******************************************************************
093400 2222-ABRIR-CORTO.
093500*
093600     COMPUTE WS-FEE ROUNDED =
093700             WS-TICK-PRECIO-EFECTIVO * STR0-ORD-TAMANO (STR0-OX)
093800                 * WS-CFG-TASA-COMISION
093900*
094000     COMPUTE POS0-SALDO-CAJA =
094100             POS0-SALDO-CAJA
094200                 + (WS-TICK-PRECIO-EFECTIVO *
094300                    STR0-ORD-TAMANO (STR0-OX))
094400                 - WS-FEE
094500*
094600     SET  POS0-88-POS-SHORT          TO TRUE
094700     MOVE WS-TICK-PRECIO-EFECTIVO    TO POS0-POS-PRECIO-ENTRADA
094800     MOVE STR0-ORD-TAMANO (STR0-OX)  TO POS0-POS-TAMANO
094900     MOVE WS-FEE                     TO POS0-POS-COMISION-ENTR
095000*
095100     .
095200 2222-ABRIR-CORTO-EXIT.
095300     EXIT.
095400******************************************************************
095500*               2224-CERRAR-LARGO                                *
095600******************************************************************
095700 2224-CERRAR-LARGO.
095800*
095900     COMPUTE WS-FEE-SALIDA ROUNDED =
096000             WS-TICK-PRECIO-EFECTIVO * POS0-POS-TAMANO
096100                 * WS-CFG-TASA-COMISION
096200*
096300     COMPUTE WS-PNL-CIERRE ROUNDED =
096400             ((WS-TICK-PRECIO-EFECTIVO - POS0-POS-PRECIO-ENTRADA)
096500                  * POS0-POS-TAMANO)
096600                 - POS0-POS-COMISION-ENTR
096700                 - WS-FEE-SALIDA
096800*
096900     MOVE 'SELL'                     TO WS-BLOTTER-LADO
097000     MOVE WS-TICK-PRECIO-EFECTIVO    TO WS-BLOTTER-PRECIO
097100     MOVE POS0-POS-TAMANO            TO WS-BLOTTER-TAMANO
097200     MOVE WS-PNL-CIERRE              TO WS-BLOTTER-PNL
097300*
097400     PERFORM 2230-GRABAR-BLOTTER
097500        THRU 2230-GRABAR-BLOTTER-EXIT
097600*
097700     COMPUTE POS0-SALDO-CAJA =
097800             POS0-SALDO-CAJA
097900                 + (WS-TICK-PRECIO-EFECTIVO * POS0-POS-TAMANO)
098000                 - WS-FEE-SALIDA
098100*
098200     PERFORM 2240-LIMPIAR-POSICION
098300        THRU 2240-LIMPIAR-POSICION-EXIT
098400*
098500     .
098600 2224-CERRAR-LARGO-EXIT.
098700     EXIT.
098800******************************************************************
098900*               2230-GRABAR-BLOTTER                              *
099000******************************************************************
099100 2230-GRABAR-BLOTTER.
099200*
099300     MOVE WS-BLOTTER-LADO             TO TRD-SIDE
099400     MOVE WS-BLOTTER-PRECIO           TO TRD-PRICE
099500     MOVE WS-BLOTTER-TAMANO           TO TRD-SIZE
099600     MOVE WS-TICK-ACT-SEQ             TO TRD-SEQ
099700     MOVE WS-BLOTTER-PNL              TO TRD-PNL
099800*
099900     WRITE TRADE-RECORD
100000*
100100     ADD  WS-BLOTTER-PNL              TO POS0-PNL-REALIZADO-ACUM
100200     ADD  1                           TO POS0-TOTAL-TRADES
100300     IF   WS-BLOTTER-PNL > ZERO
100400         ADD 1 TO POS0-TRADES-GANADORES
100500     ELSE
100600         ADD 1 TO POS0-TRADES-PERDEDORES
100700     END-IF
100800*
100900     .
101000 2230-GRABAR-BLOTTER-EXIT.
101100     EXIT.
101200******************************************************************
101300*               2240-LIMPIAR-POSICION                            *
101400******************************************************************
101500 2240-LIMPIAR-POSICION.
101600*
101700     SET  POS0-88-POS-FLAT            TO TRUE
101800     MOVE ZERO                        TO POS0-POS-PRECIO-ENTRADA
101900                                          POS0-POS-TAMANO
102000                                          POS0-POS-COMISION-ENTR
102100*
102200     .
102300 2240-LIMPIAR-POSICION-EXIT.
102400     EXIT.
102500******************************************************************
102600*               2250-CALCULAR-EQUIDAD                            *
102700******************************************************************
102800 2250-CALCULAR-EQUIDAD.
102900*
103000     EVALUATE TRUE
103100         WHEN POS0-88-POS-LONG
103200             COMPUTE WS-VALOR-MERCADO =
103300                     WS-TICK-PRECIO-EFECTIVO * POS0-POS-TAMANO
103400             COMPUTE WS-EQUIDAD-TICK =
103500                     POS0-SALDO-CAJA + WS-VALOR-MERCADO
103600             COMPUTE WS-UNREALIZED-TICK =
103700                     (WS-TICK-PRECIO-EFECTIVO -
103800                          POS0-POS-PRECIO-ENTRADA)
103900                         * POS0-POS-TAMANO
104000         WHEN POS0-88-POS-SHORT
104100             COMPUTE WS-VALOR-MERCADO =
104200                     WS-TICK-PRECIO-EFECTIVO * POS0-POS-TAMANO
104300             COMPUTE WS-EQUIDAD-TICK =
104400                     POS0-SALDO-CAJA - WS-VALOR-MERCADO
104500             COMPUTE WS-UNREALIZED-TICK =
104600                     (POS0-POS-PRECIO-ENTRADA -
104700                          WS-TICK-PRECIO-EFECTIVO)
104800                         * POS0-POS-TAMANO
104900         WHEN OTHER
105000             MOVE POS0-SALDO-CAJA     TO WS-EQUIDAD-TICK
105100             MOVE ZERO                TO WS-UNREALIZED-TICK
105200     END-EVALUATE
105300*
105400     .
105500 2250-CALCULAR-EQUIDAD-EXIT.
105600     EXIT.
105700******************************************************************
105800*               2300-GRABAR-STATE                                *
105900******************************************************************
106000 2300-GRABAR-STATE.
106100*
106200     MOVE WS-TICK-ACT-SEQ             TO ST-SEQ
106300     MOVE WS-TICK-ACT-MERCADO         TO ST-MARKET-ID
106400     MOVE WS-EQUIDAD-TICK             TO ST-EQUITY
106500     MOVE POS0-SALDO-CAJA             TO ST-CASH
106600     MOVE POS0-PNL-REALIZADO-ACUM     TO ST-REALIZED-PNL
106700     MOVE WS-UNREALIZED-TICK          TO ST-UNREALIZED-PNL
106800*
106900     EVALUATE TRUE
107000         WHEN POS0-88-POS-LONG
107100             MOVE POS0-POS-TAMANO      TO ST-POSITION-SIZE
107200         WHEN POS0-88-POS-SHORT
107300             COMPUTE ST-POSITION-SIZE = POS0-POS-TAMANO * -1
107400         WHEN OTHER
107500             MOVE ZERO                 TO ST-POSITION-SIZE
107600     END-EVALUATE
107700*
107800     MOVE POS0-POS-LADO               TO ST-POSITION-SIDE
107900*
108000     WRITE STATE-RECORD
108100*
108200     .
108300 2300-GRABAR-STATE-EXIT.
108400     EXIT.
108500******************************************************************
108600*          2260-ACTUALIZAR-PICO-DRAWDOWN                         *
108700*   ACTUALIZA EL PICO DE EQUIDAD, EL DRAWDOWN MAXIMO Y LOS        *
108800*   ACUMULADORES DE RETORNO PARA EL SHARPE SIMPLIFICADO.  SE      *
108900*   EJECUTA DESPUES DEL CIERRE FORZOSO, SOBRE LA EQUIDAD FINAL.   *
109000******************************************************************
109100 2260-ACTUALIZAR-PICO-DRAWDOWN.
109200*
109300     IF  POS0-88-PRIMER-TICK-CORR
109400         MOVE WS-EQUIDAD-TICK          TO POS0-PICO-EQUIDAD
109500         MOVE ZERO                     TO POS0-DRAWDOWN-MAX
109600         MOVE WS-EQUIDAD-TICK           TO POS0-PREV-EQUIDAD
109700         SET  POS0-88-PRIMER-TICK-CORR TO FALSE
109800     ELSE
109900         IF  WS-EQUIDAD-TICK > POS0-PICO-EQUIDAD
110000             MOVE WS-EQUIDAD-TICK       TO POS0-PICO-EQUIDAD
110100         END-IF
110200*
110300         COMPUTE WS-DRAWDOWN-TICK = POS0-PICO-EQUIDAD
110400                                         - WS-EQUIDAD-TICK
110500         IF  WS-DRAWDOWN-TICK > POS0-DRAWDOWN-MAX
110600             MOVE WS-DRAWDOWN-TICK      TO POS0-DRAWDOWN-MAX
110700         END-IF
110800*
110900         IF  POS0-PREV-EQUIDAD NOT = ZERO
111000             COMPUTE WS-RETORNO-TICK ROUNDED =
111100                     (WS-EQUIDAD-TICK - POS0-PREV-EQUIDAD)
111200                         / POS0-PREV-EQUIDAD
111300             ADD  1                    TO POS0-NUM-RETORNOS
111400             ADD  WS-RETORNO-TICK      TO POS0-SUMA-RETORNOS
111500             COMPUTE WS-RETORNO-TICK-CUAD ROUNDED =
111600                     WS-RETORNO-TICK * WS-RETORNO-TICK
111700             ADD  WS-RETORNO-TICK-CUAD TO POS0-SUMA-RETORNOS-CUAD
111800         END-IF
111900*
112000         MOVE WS-EQUIDAD-TICK           TO POS0-PREV-EQUIDAD
112100     END-IF
112200*
112300     .
112400 2260-ACTUALIZAR-PICO-DRAWDOWN-EXIT.
112500     EXIT.
112600******************************************************************
112700*               2400-CIERRE-MERCADO                              *
112800*   CIERRE FORZOSO DE POSICION AL FINAL DE CADA MERCADO, A LA     *
112900*   MISMA REGLA DE CIERRE Y AL PRECIO DEL ULTIMO TICK.            *
113000******************************************************************
113100 2400-CIERRE-MERCADO.
113200*
113300     EVALUATE TRUE
113400         WHEN POS0-88-POS-LONG
113500             PERFORM 2224-CERRAR-LARGO
113600                THRU 2224-CERRAR-LARGO-EXIT
113700         WHEN POS0-88-POS-SHORT
113800             PERFORM 2214-CERRAR-CORTO
113900                THRU 2214-CERRAR-CORTO-EXIT
114000         WHEN OTHER
114100             CONTINUE
114200     END-EVALUATE
114300*
114400     PERFORM 2250-CALCULAR-EQUIDAD
114500        THRU 2250-CALCULAR-EQUIDAD-EXIT
114600*
114700     .
114800 2400-CIERRE-MERCADO-EXIT.
114900     EXIT.
115000******************************************************************
115100*               2500-SUBTOTAL-MERCADO                            *
115200******************************************************************
115300 2500-SUBTOTAL-MERCADO.
115400*
115500     MOVE WS-TICK-ACT-MERCADO         TO WS-SUB-MERCADO
115600     MOVE WS-TICKS-MERCADO            TO WS-SUB-TICKS
115700     MOVE POS0-PNL-REALIZADO-ACUM     TO WS-SUB-PNL
115800     MOVE WS-EQUIDAD-TICK             TO WS-SUB-EQUIDAD
115900*
116000     MOVE WS-LINEA-SUBTOTAL           TO REPORT-LINE
116100     WRITE REPORT-LINE
116200*
116300     .
116400 2500-SUBTOTAL-MERCADO-EXIT.
116500     EXIT.
116600******************************************************************
116700*                         6000-FIN                               *
116800*   LLAMA A BK4C030 PARA COMPLETAR EL SUMMARY Y GRABA EL REPORTE  *
116900*   DE RESULTADOS.  CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA.      *
117000******************************************************************
117100 6000-FIN.
117200*
117300     MOVE 'PREDICTBACK'               TO STA0-NOMBRE-ESTRATEGIA
117400     MOVE WS-CFG-SALDO-INICIAL         TO STA0-SALDO-INICIAL
117500     MOVE WS-EQUIDAD-TICK              TO STA0-EQUIDAD-FINAL
117600     MOVE POS0-TOTAL-TRADES            TO STA0-TOTAL-TRADES
117700     MOVE POS0-TRADES-GANADORES        TO STA0-TRADES-GANADORES
117800     MOVE POS0-TRADES-PERDEDORES       TO STA0-TRADES-PERDEDORES
117900     MOVE POS0-DRAWDOWN-MAX            TO STA0-DRAWDOWN-MAX
118000     MOVE POS0-PICO-EQUIDAD            TO STA0-PICO-EQUIDAD-MAX
118100     MOVE POS0-NUM-RETORNOS            TO STA0-NUM-RETORNOS
118200     MOVE POS0-SUMA-RETORNOS           TO STA0-SUMA-RETORNOS
118300     MOVE POS0-SUMA-RETORNOS-CUAD      TO STA0-SUMA-RETORNOS-CUAD
118400*
118500     CALL CT-BK4C030 USING STA0-COMMAREA RET0-COMMAREA
118600*
118700     PERFORM 1200-VERIFICAR-RET0-COMMAREA
118800        THRU 1200-VERIFICAR-RET0-COMMAREA-EXIT
118900*
119000     PERFORM 6100-ESCRIBIR-REPORTE
119100        THRU 6100-ESCRIBIR-REPORTE-EXIT
119200*
119300     CLOSE TICKS-FILE
119400     CLOSE STATE-FILE
119500     CLOSE BLOTTER-FILE
119600     CLOSE REPORT-FILE
119700*
119800     .
119900 6000-FIN-EXIT.
120000     EXIT.
120100******************************************************************
120200*              6100-ESCRIBIR-REPORTE                             *
120300******************************************************************
120400 6100-ESCRIBIR-REPORTE.
120500*
120600     MOVE STA0-NOMBRE-ESTRATEGIA       TO WS-T-NOMBRE
120700     MOVE WS-LINEA-TITULO              TO REPORT-LINE
120800     WRITE REPORT-LINE
120900*
121000     PERFORM 6110-LINEA-MONTOS  THRU 6110-LINEA-MONTOS-EXIT
121100     PERFORM 6120-LINEA-TOTALES THRU 6120-LINEA-TOTALES-EXIT
121200     PERFORM 6130-LINEA-FINAL   THRU 6130-LINEA-FINAL-EXIT
121300*
121400     .
121500 6100-ESCRIBIR-REPORTE-EXIT.
121600     EXIT.
121700******************************************************************
121800*               6110-LINEA-MONTOS                                *
121900******************************************************************
122000 6110-LINEA-MONTOS.
122100*
122200     MOVE STA0-SALDO-INICIAL           TO WS-L-SALDO-INICIAL
122300     MOVE WS-LINEA-SALDO                TO REPORT-LINE
122400     WRITE REPORT-LINE
122500*
122600     MOVE STA0-EQUIDAD-FINAL           TO WS-L-EQUIDAD-FINAL
122700     MOVE WS-LINEA-EQUIDAD              TO REPORT-LINE
122800     WRITE REPORT-LINE
122900*
123000     MOVE STA0-TOTAL-PNL               TO WS-L-TOTAL-PNL
123100     MOVE STA0-RETURN-PCT              TO WS-L-RETURN-PCT
123200     MOVE WS-LINEA-PNL                  TO REPORT-LINE
123300     WRITE REPORT-LINE
123400*
123500     .
123600 6110-LINEA-MONTOS-EXIT.
123700     EXIT.
123800******************************************************************
123900*              6120-LINEA-TOTALES                                *
124000******************************************************************
124100 6120-LINEA-TOTALES.
124200*
124300     MOVE STA0-TOTAL-TRADES            TO WS-L-TOTAL-TRADES
124400     MOVE STA0-TRADES-GANADORES        TO WS-L-WINNERS
124500     MOVE STA0-TRADES-PERDEDORES       TO WS-L-LOSERS
124600     MOVE WS-LINEA-TRADES               TO REPORT-LINE
124700     WRITE REPORT-LINE
124800*
124900     MOVE STA0-WIN-RATE-PCT            TO WS-L-WIN-RATE
125000     MOVE WS-LINEA-WINRATE              TO REPORT-LINE
125100     WRITE REPORT-LINE
125200*
125300     .
125400 6120-LINEA-TOTALES-EXIT.
125500     EXIT.
125600******************************************************************
125700*               6130-LINEA-FINAL                                 *
125800******************************************************************
125900 6130-LINEA-FINAL.
126000*
126100     MOVE STA0-DRAWDOWN-MAX            TO WS-L-MAX-DD
126200     MOVE STA0-MAX-DD-PCT              TO WS-L-MAX-DD-PCT
126300     MOVE WS-LINEA-DRAWDOWN             TO REPORT-LINE
126400     WRITE REPORT-LINE
126500*
126600     IF  STA0-88-SHARPE-NA
126700         MOVE 'N/A'                    TO WS-L-SHARPE
126800     ELSE
126900         MOVE STA0-SHARPE              TO WS-ED-SHARPE-VALOR
127000         MOVE WS-ED-SHARPE-VALOR       TO WS-L-SHARPE
127100     END-IF
127200     MOVE WS-LINEA-SHARPE               TO REPORT-LINE
127300     WRITE REPORT-LINE
127400*
127500     .
127600 6130-LINEA-FINAL-EXIT.
127700     EXIT.
127800******************************************************************
127900*               9999-ABEND-CORRIDA                               *
128000*   CORTE ANORMAL DE LA CORRIDA POR ERROR DE VALIDACION.          *
128100******************************************************************
128200 9999-ABEND-CORRIDA.
128300*
128400     DISPLAY 'BK1C001 - CORRIDA ABORTADA: ' WS-MSG-ABEND
128500     MOVE 16 TO RETURN-CODE
128600     STOP RUN
128700*
128800     .
128900 9999-ABEND-CORRIDA-EXIT.
129000     EXIT.
