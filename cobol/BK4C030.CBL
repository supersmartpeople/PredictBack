000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: BK4C030                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/11/1997                                    *
000600*                                                                *
000700*  AUTOR: R. PRIETO                                              *
000800*                                                                *
000900*  APLICACION: BK1 - BACKTESTING DE ESTRATEGIAS DE MERCADOS DE   *
001000*              PREDICCION (PREDICTBACK)                         *
001100*                                                                *
001200*  DESCRIPCION: SUBPROGRAMA DE ESTADISTICAS DE CIERRE DE         *
001300*               CORRIDA.  RECIBE LOS ACUMULADORES DEL BLOTTER Y  *
001400*               DE LA CURVA DE EQUIDAD (CARGADOS POR BK1C001 A   *
001500*               LO LARGO DE LA CORRIDA) Y DEVUELVE LOS CAMPOS    *
001600*               DEL SUMMARY: GANANCIA/PERDIDA TOTAL, RETORNO %,  *
001700*               PORCENTAJE DE ACIERTO, DRAWDOWN MAXIMO % Y EL    *
001800*               INDICE DE SHARPE SIMPLIFICADO.                   *
001900******************************************************************
002000*  L O G   D E   M O D I F I C A C I O N E S                     *
002100******************************************************************
002200*  AUTOR       FECHA        DESCRIPCION                          *
002300*  ----------  ----------   ---------------------------------    *
002400*  R.PRIETO    22/11/1997   VERSION INICIAL - TOTALES Y DRAWDOWN. *
002500*  R.PRIETO    10/06/1998   SE AGREGA EL INDICE DE SHARPE         *
002600*                           SIMPLIFICADO (MEDIA / DESVIACION      *
002700*                           ESTANDAR MUESTRAL DE LOS RETORNOS     *
002800*                           FRACCIONARIOS POR TIC).               *
002900*  A.SALAZAR   04/02/1999   REVISION Y2K - NO SE ENCONTRARON      *
003000*                           CAMPOS DE FECHA DE 2 DIGITOS EN ESTE  *
003100*                           PROGRAMA; SE DEJA CONSTANCIA.         *
003200*  O.MATUTE    09/09/2003   SE BLINDA LA VARIANZA MUESTRAL CONTRA *
003300*                           VALORES NEGATIVOS POR REDONDEO         *
003400*                           (INC-0617 - CORRIDAS DE POCOS TICS).  *
003500******************************************************************
003600*                                                                *
003700*         I D E N T I F I C A T I O N   D I V I S I O N          *
003800*                                                                *
003900*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
004000*                                                                *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.    BK4C030.
004500 AUTHOR.        R. PRIETO.
004600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
004700 DATE-WRITTEN.  22/11/1997.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005000******************************************************************
005100*                                                                *
005200*        E N V I R O N M E N T         D I V I S I O N           *
005300*                                                                *
005400*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *
005500*                                                                *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000*
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400******************************************************************
006500*                                                                *
006600*             D A T A   D I V I S I O N                         *
006700*                                                                *
006800******************************************************************
006900 DATA DIVISION.
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300******************************************************************
007400*          CONSTANTES Y CAMPOS DE TRABAJO GENERALES               *
007500******************************************************************
007600 01  WS-CONSTANTES-GENERALES.
007700     05  WS-MAX-ITER-RAIZ          PIC 9(02) COMP VALUE 12.
007800     05  FILLER                    PIC X(06).
007900*
008000 01  WS-CONSTANTES-GENERALES-R REDEFINES WS-CONSTANTES-GENERALES.
008100     05  WS-CONSTANTES-VISTA-X     PIC X(08).
008200*
008300******************************************************************
008400*          CAMPOS DE TRABAJO DEL PORCENTAJE DE RETORNO             *
008500******************************************************************
008600 01  WS-AREA-RETORNO.
008700     05  WS-RETORNO-PCT-CALC       PIC S9(5)V9(6) COMP-3.
008800     05  FILLER                    PIC X(05).
008900*
009000 01  WS-AREA-RETORNO-R REDEFINES WS-AREA-RETORNO.
009100     05  WS-RETORNO-VISTA-X        PIC X(11).
009200*
009300******************************************************************
009400*        CAMPOS DE TRABAJO DEL PORCENTAJE DE ACIERTO Y DD         *
009500******************************************************************
009600 01  WS-AREA-PORCENTAJES.
009700     05  WS-WIN-RATE-CALC          PIC S9(3)V9(6) COMP-3.
009800     05  WS-MAX-DD-PCT-CALC        PIC S9(3)V9(6) COMP-3.
009900     05  FILLER                    PIC X(06).
010000*
010100 01  WS-AREA-PORCENTAJES-R REDEFINES WS-AREA-PORCENTAJES.
010200     05  WS-PORCENTAJES-VISTA-X    PIC X(16).
010300*
010400******************************************************************
010500*       CAMPOS DE TRABAJO DEL INDICE DE SHARPE SIMPLIFICADO       *
010600******************************************************************
010700 01  WS-AREA-SHARPE.
010800     05  WS-MEDIA-RETORNOS         PIC S9(3)V9(8) COMP-3.
010900     05  WS-VARIANZA-RETORNOS      PIC S9(3)V9(8) COMP-3.
011000     05  WS-DESV-RETORNOS          PIC S9(3)V9(8) COMP-3.
011100     05  WS-N-MENOS-1              PIC 9(07) COMP.
011200     05  FILLER                    PIC X(05).
011300*
011400******************************************************************
011500*   CAMPOS DE TRABAJO DE LA RAIZ CUADRADA (NEWTON).  NO SE USA    *
011600*   LA FUNCION INTRINSECA SQRT EN ESTE DEPARTAMENTO - EL           *
011700*   COMPILADOR DEL BATCH DE PRODUCCION NO LA SOPORTA.              *
011800******************************************************************
011900 01  WS-RAIZ-CUADRADA.
012000     05  WS-RAIZ-ENTRADA           PIC S9(9)V9(6) COMP-3.
012100     05  WS-RAIZ-X                 PIC S9(9)V9(6) COMP-3.
012200     05  WS-RAIZ-SALIDA            PIC S9(9)V9(6) COMP-3.
012300     05  WS-RAIZ-CONTADOR          PIC 9(02) COMP.
012400     05  FILLER                    PIC X(04).
012500*
012600******************************************************************
012700*         LINKAGE SECTION - CONJUNTO DE ENTRADA/SALIDA           *
012800******************************************************************
012900 LINKAGE SECTION.
013000*
013100 COPY BKECSTA0.
013200*
013300 COPY BKECRET0.
013400*
013500******************************************************************
013600*                                                                *
013700*            P R O C E D U R E   D I V I S I O N                *
013800*                                                                *
013900******************************************************************
014000 PROCEDURE DIVISION USING STA0-COMMAREA RET0-COMMAREA.
014100*
014200 0000-MAINLINE.
014300*
014400     PERFORM 1000-TOTALES-BLOTTER THRU 1000-TOTALES-BLOTTER-EXIT
014500     PERFORM 2000-DRAWDOWN-MAXIMO THRU 2000-DRAWDOWN-MAXIMO-EXIT
014600     PERFORM 3000-SHARPE          THRU 3000-SHARPE-EXIT
014700*
014800     SET  RET0-88-OK                TO TRUE
014900*
015000     GOBACK.
015100******************************************************************
015200*              1000-TOTALES-BLOTTER                              *
015300*   GANANCIA/PERDIDA TOTAL, RETORNO % Y PORCENTAJE DE ACIERTO     *
015400*   SOBRE LAS OPERACIONES CERRADAS DEL BLOTTER.                   *
015500******************************************************************
015600 1000-TOTALES-BLOTTER.
015700*
015800     COMPUTE STA0-TOTAL-PNL =
015900         STA0-EQUIDAD-FINAL - STA0-SALDO-INICIAL
016000*
016100     IF  STA0-SALDO-INICIAL NOT = ZERO
016200         COMPUTE WS-RETORNO-PCT-CALC ROUNDED =
016300             (STA0-TOTAL-PNL / STA0-SALDO-INICIAL) * 100
016400         MOVE WS-RETORNO-PCT-CALC TO STA0-RETURN-PCT
016500     ELSE
016600         MOVE ZERO TO STA0-RETURN-PCT
016700     END-IF
016800*
016900     IF  STA0-TOTAL-TRADES > ZERO
017000         COMPUTE WS-WIN-RATE-CALC ROUNDED =
017100             (STA0-TRADES-GANADORES / STA0-TOTAL-TRADES) * 100
017200         MOVE WS-WIN-RATE-CALC TO STA0-WIN-RATE-PCT
017300     ELSE
017400         MOVE ZERO TO STA0-WIN-RATE-PCT
017500     END-IF
017600*
017700     .
017800 1000-TOTALES-BLOTTER-EXIT.
017900     EXIT.
018000******************************************************************
018100*              2000-DRAWDOWN-MAXIMO                              *
018200*   EL DRAWDOWN MAXIMO ABSOLUTO YA LLEGA CALCULADO DESDE          *
018300*   BK1C001 (PICO DE EQUIDAD CORRIENTE MENOS EQUIDAD, MAXIMO      *
018400*   SOBRE LA CORRIDA); AQUI SOLO SE EXPRESA COMO PORCENTAJE.      *
018500******************************************************************
018600 2000-DRAWDOWN-MAXIMO.
018700*
018800     IF  STA0-PICO-EQUIDAD-MAX > ZERO
018900         COMPUTE WS-MAX-DD-PCT-CALC ROUNDED =
019000             (STA0-DRAWDOWN-MAX / STA0-PICO-EQUIDAD-MAX) * 100
019100         MOVE WS-MAX-DD-PCT-CALC TO STA0-MAX-DD-PCT
019200     ELSE
019300         MOVE ZERO TO STA0-MAX-DD-PCT
019400     END-IF
019500*
019600     .
019700 2000-DRAWDOWN-MAXIMO-EXIT.
019800     EXIT.
019900******************************************************************
020000*                   3000-SHARPE                                 *
020100*   INDICE DE SHARPE SIMPLIFICADO = MEDIA DE LOS RETORNOS         *
020200*   FRACCIONARIOS POR TIC / DESVIACION ESTANDAR MUESTRAL DE LOS   *
020300*   MISMOS.  INDEFINIDO (N/A) CON MENOS DE DOS PUNTOS DE EQUIDAD  *
020400*   O VARIANZA CERO.                                              *
020500******************************************************************
020600 3000-SHARPE.
020700*
020800     MOVE ZERO TO STA0-SHARPE
020900     MOVE 'Y'  TO STA0-SHARPE-NA
021000*
021100     IF  STA0-NUM-RETORNOS NOT < 2
021200         COMPUTE WS-MEDIA-RETORNOS ROUNDED =
021300             STA0-SUMA-RETORNOS / STA0-NUM-RETORNOS
021400         COMPUTE WS-N-MENOS-1 = STA0-NUM-RETORNOS - 1
021500         COMPUTE WS-VARIANZA-RETORNOS ROUNDED =
021600             (STA0-SUMA-RETORNOS-CUAD -
021700                 (STA0-NUM-RETORNOS * WS-MEDIA-RETORNOS
021800                     * WS-MEDIA-RETORNOS))
021900             / WS-N-MENOS-1
022000         IF  WS-VARIANZA-RETORNOS > ZERO
022100             MOVE WS-VARIANZA-RETORNOS TO WS-RAIZ-ENTRADA
022200             PERFORM 3100-CALC-RAIZ-CUADRADA
022300                THRU 3100-CALC-RAIZ-CUADRADA-EXIT
022400             MOVE WS-RAIZ-SALIDA TO WS-DESV-RETORNOS
022500             IF  WS-DESV-RETORNOS > ZERO
022600                 COMPUTE STA0-SHARPE ROUNDED =
022700                     WS-MEDIA-RETORNOS / WS-DESV-RETORNOS
022800                 MOVE 'N' TO STA0-SHARPE-NA
022900             END-IF
023000         END-IF
023100     END-IF
023200*
023300     .
023400 3000-SHARPE-EXIT.
023500     EXIT.
023600******************************************************************
023700*           3100-CALC-RAIZ-CUADRADA                              *
023800*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON.  ENTRADA       *
023900*   MENOR O IGUAL A CERO PRODUCE SALIDA CERO.                     *
024000******************************************************************
024100 3100-CALC-RAIZ-CUADRADA.
024200*
024300     IF  WS-RAIZ-ENTRADA NOT > ZERO
024400         MOVE ZERO TO WS-RAIZ-SALIDA
024500     ELSE
024600         MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-X
024700         MOVE ZERO TO WS-RAIZ-CONTADOR
024800         PERFORM 3110-ITERAR-RAIZ-CUADRADA
024900            THRU 3110-ITERAR-RAIZ-CUADRADA-EXIT
025000            VARYING WS-RAIZ-CONTADOR FROM 1 BY 1
025100              UNTIL WS-RAIZ-CONTADOR > WS-MAX-ITER-RAIZ
025200         MOVE WS-RAIZ-X TO WS-RAIZ-SALIDA
025300     END-IF
025400*
025500     .
025600 3100-CALC-RAIZ-CUADRADA-EXIT.
025700     EXIT.
025800******************************************************************
025900*          3110-ITERAR-RAIZ-CUADRADA                             *
026000******************************************************************
026100 3110-ITERAR-RAIZ-CUADRADA.
026200*
026300     COMPUTE WS-RAIZ-X ROUNDED =
026400         (WS-RAIZ-X + (WS-RAIZ-ENTRADA / WS-RAIZ-X)) / 2
026500*
026600     .
026700 3110-ITERAR-RAIZ-CUADRADA-EXIT.
026800     EXIT.
