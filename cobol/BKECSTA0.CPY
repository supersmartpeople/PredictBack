000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECSTA0                                          *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LINKAGE DE CALL HACIA BK4C030 (ESTADISTICAS DE   *
000900*               CIERRE DE CORRIDA).  RECIBE LOS ACUMULADORES DE  *
001000*               LA CORRIDA Y DEVUELVE LOS CAMPOS DEL SUMMARY.    *
001100*                                                                *
001200******************************************************************
001300*  L O G   D E   M O D I F I C A C I O N E S                     *
001400******************************************************************
001500*  AUTOR       FECHA        DESCRIPCION                          *
001600*  ----------  ----------   ---------------------------------    *
001700*  R.PRIETO    22/11/1997   VERSION INICIAL                       *
001800*  R.PRIETO    10/06/1998   SE AGREGA SHARPE RATIO SIMPLIFICADO   *
001900******************************************************************
002000 01  STA0-COMMAREA.
002100     05  STA0-NOMBRE-ESTRATEGIA    PIC X(20).
002200     05  STA0-SALDO-INICIAL        PIC S9(9)V9(6) COMP-3.
002300     05  STA0-EQUIDAD-FINAL        PIC S9(9)V9(6) COMP-3.
002400     05  STA0-TOTAL-TRADES         PIC 9(07) COMP.
002500     05  STA0-TRADES-GANADORES     PIC 9(07) COMP.
002600     05  STA0-TRADES-PERDEDORES    PIC 9(07) COMP.
002700     05  STA0-DRAWDOWN-MAX         PIC S9(9)V9(6) COMP-3.
002800     05  STA0-PICO-EQUIDAD-MAX     PIC S9(9)V9(6) COMP-3.
002900     05  STA0-NUM-RETORNOS         PIC 9(07) COMP.
003000     05  STA0-SUMA-RETORNOS        PIC S9(9)V9(6) COMP-3.
003100     05  STA0-SUMA-RETORNOS-CUAD   PIC S9(9)V9(6) COMP-3.
003200     05  STA0-TOTAL-PNL            PIC S9(9)V9(6) COMP-3.
003300     05  STA0-RETURN-PCT           PIC S9(5)V9(2) COMP-3.
003400     05  STA0-WIN-RATE-PCT         PIC S9(3)V9(2) COMP-3.
003500     05  STA0-MAX-DD-PCT           PIC S9(3)V9(2) COMP-3.
003600     05  STA0-SHARPE               PIC S9(1)V9(4) COMP-3.
003700     05  STA0-SHARPE-NA            PIC X(01).
003800         88  STA0-88-SHARPE-NA          VALUE 'Y'.
003900     05  FILLER                    PIC X(10).
