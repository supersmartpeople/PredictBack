000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECSTR0                                          *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LINKAGE DE CALL HACIA BK3C020 (GENERADOR DE      *
000900*               SENALES).  FUNCION 'R' REINICIA EL ESTADO DE LA  *
001000*               ESTRATEGIA; FUNCION 'E' EVALUA UN TICK Y         *
001100*               DEVUELVE 0, 1 O 2 ORDENES DE MERCADO.            *
001200*                                                                *
001300******************************************************************
001400*  L O G   D E   M O D I F I C A C I O N E S                     *
001500******************************************************************
001600*  AUTOR       FECHA        DESCRIPCION                          *
001700*  ----------  ----------   ---------------------------------    *
001800*  M.USECHE    15/09/1995   VERSION INICIAL - GRID Y MOMENTUM     *
001900*  M.USECHE    03/10/1995   SE AGREGA TABLA DE REGLAS (CUSTOM)    *
002000*  R.PRIETO    22/11/1997   SE AGREGA CONJUNTO DE VALORES ACTUAL  *
002100******************************************************************
002200 01  STR0-COMMAREA.
002300     05  STR0-FUNCION              PIC X(01).
002400         88  STR0-88-REINICIAR          VALUE 'R'.
002500         88  STR0-88-EVALUAR            VALUE 'E'.
002600     05  STR0-TIPO-ESTRATEGIA      PIC X(10).
002700     05  STR0-SALDO-INICIAL        PIC S9(9)V9(6) COMP-3.
002800     05  STR0-TAMANO-ORDEN         PIC S9(9)V9(6) COMP-3.
002900     05  STR0-GRID-TAMANO          PIC 9(02).
003000     05  STR0-GRID-ESPACIADO       PIC S9(1)V9(6) COMP-3.
003100     05  STR0-GRID-PROTECCION      PIC 9(02).
003200     05  STR0-MOM-LOOKBACK         PIC 9(04).
003300     05  STR0-MOM-UMBRAL           PIC S9(1)V9(6) COMP-3.
003400     05  STR0-NUM-REGLAS           PIC 9(03) COMP.
003500     05  STR0-REGLAS OCCURS 50 TIMES
003600                    INDEXED BY STR0-RX.
003700         10  STR0-R-SIGNAL          PIC X(04).
003800         10  STR0-R-GRUPO           PIC 9(02).
003900         10  STR0-R-IND             PIC X(12).
004000         10  STR0-R-OPERADOR        PIC X(12).
004100         10  STR0-R-VALOR           PIC S9(5)V9(6) COMP-3.
004200         10  STR0-R-CMP-IND         PIC X(12).
004300     05  STR0-TICK-SEQ             PIC 9(09).
004400     05  STR0-TICK-PRECIO          PIC S9(3)V9(6) COMP-3.
004500     05  STR0-TODOS-LISTOS         PIC X(01).
004600         88  STR0-88-TODOS-LISTOS       VALUE 'Y'.
004700     05  STR0-NUM-VALORES          PIC 9(03) COMP.
004800     05  STR0-VALORES OCCURS 110 TIMES
004900                    INDEXED BY STR0-VX.
005000         10  STR0-VAL-NOMBRE        PIC X(12).
005100         10  STR0-VAL-VALOR         PIC S9(9)V9(6) COMP-3.
005200         10  STR0-VAL-LISTO         PIC X(01).
005300     05  STR0-POSICION-LADO        PIC X(05).
005400         88  STR0-88-LONG               VALUE 'LONG'.
005500         88  STR0-88-SHORT              VALUE 'SHORT'.
005600         88  STR0-88-FLAT               VALUE 'FLAT'.
005700     05  STR0-NUM-ORDENES          PIC 9(01) COMP.
005800     05  STR0-ORDENES OCCURS 2 TIMES
005900                    INDEXED BY STR0-OX.
006000         10  STR0-ORD-LADO           PIC X(04).
006100         10  STR0-ORD-TAMANO         PIC S9(9)V9(6) COMP-3.
006200     05  FILLER                    PIC X(10).
