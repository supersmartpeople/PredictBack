000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECSTT                                            *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA STATE (DETALLE DE  *
000900*               CADA TICK PROCESADO).  EN MODO CONTINUO EL       *
001000*               ULTIMO REGISTRO DE CADA MERCADO SE REESCRIBE     *
001100*               TRAS EL CIERRE FORZOSO DE POSICION.              *
001200*                                                                *
001300******************************************************************
001400*  L O G   D E   M O D I F I C A C I O N E S                     *
001500******************************************************************
001600*  AUTOR       FECHA        DESCRIPCION                          *
001700*  ----------  ----------   ---------------------------------    *
001800*  J.RONDON    12/03/1994   VERSION INICIAL                       *
001900*  M.USECHE    15/09/1995   SE AGREGA ST-MARKET-ID (MODO CONTINUO)*
002000*  A.SALAZAR   04/02/1999   REVISION Y2K - SIN CAMPOS DE FECHA    *
002100******************************************************************
002200 01  STATE-RECORD.
002300     05  ST-SEQ                    PIC 9(09).
002400     05  ST-MARKET-ID               PIC X(20).
002500     05  ST-EQUITY                  PIC S9(9)V9(6) COMP-3.
002600     05  ST-CASH                    PIC S9(9)V9(6) COMP-3.
002700     05  ST-REALIZED-PNL            PIC S9(9)V9(6) COMP-3.
002800     05  ST-UNREALIZED-PNL          PIC S9(9)V9(6) COMP-3.
002900     05  ST-POSITION-SIZE           PIC S9(9)V9(6) COMP-3.
003000     05  ST-POSITION-SIDE           PIC X(05).
003100         88  ST-ES-LONG                   VALUE 'LONG'.
003200         88  ST-ES-SHORT                  VALUE 'SHORT'.
003300         88  ST-ES-FLAT                   VALUE 'FLAT'.
003400     05  FILLER                     PIC X(20).
