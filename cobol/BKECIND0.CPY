000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECIND0                                           *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LINKAGE DE CALL HACIA BK2C010 (ADMINISTRADOR DE  *
000900*               INDICADORES).  FUNCION 'R' REINICIA Y CARGA LAS  *
001000*               DEFINICIONES; FUNCION 'U' ACTUALIZA UN TICK.     *
001100*                                                                *
001200******************************************************************
001300*  L O G   D E   M O D I F I C A C I O N E S                     *
001400******************************************************************
001500*  AUTOR       FECHA        DESCRIPCION                          *
001600*  ----------  ----------   ---------------------------------    *
001700*  M.USECHE    15/09/1995   VERSION INICIAL                       *
001800*  R.PRIETO    22/11/1997   SE AGREGA CONJUNTO DE VALORES DERIVADO*
001900******************************************************************
002000 01  IND0-COMMAREA.
002100     05  IND0-FUNCION              PIC X(01).
002200         88  IND0-88-REINICIAR           VALUE 'R'.
002300         88  IND0-88-ACTUALIZAR          VALUE 'U'.
002400     05  IND0-NUM-DEFS             PIC 9(02) COMP.
002500     05  IND0-DEFS OCCURS 20 TIMES
002600                   INDEXED BY IND0-DX.
002700         10  IND0-DEF-NOMBRE        PIC X(12).
002800         10  IND0-DEF-TIPO          PIC X(10).
002900         10  IND0-DEF-PERIODO       PIC 9(04).
003000         10  IND0-DEF-RAPIDO        PIC 9(04).
003100         10  IND0-DEF-LENTO         PIC 9(04).
003200         10  IND0-DEF-SENAL         PIC 9(04).
003300         10  IND0-DEF-NUM-DESV      PIC S9(1)V9(2) COMP-3.
003400     05  IND0-TICK-PRECIO          PIC S9(3)V9(6) COMP-3.
003500     05  IND0-TODOS-LISTOS         PIC X(01).
003600         88  IND0-88-TODOS-LISTOS       VALUE 'Y'.
003700     05  IND0-NUM-VALORES          PIC 9(03) COMP.
003800     05  IND0-VALORES OCCURS 110 TIMES
003900                     INDEXED BY IND0-VX.
004000         10  IND0-VAL-NOMBRE        PIC X(12).
004100         10  IND0-VAL-VALOR         PIC S9(9)V9(6) COMP-3.
004200         10  IND0-VAL-LISTO         PIC X(01).
004300             88  IND0-88-VAL-LISTO       VALUE 'Y'.
004400     05  FILLER                    PIC X(10).
