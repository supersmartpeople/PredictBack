000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECTICK                                           *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LAYOUT DEL REGISTRO DE ENTRADA TICKS (UN TRADE   *
000900*               HISTORICO DE UN MERCADO DE PREDICCION).  EL      *
001000*               ARCHIVO TICKS LLEGA PRE-ORDENADO ASCENDENTE POR  *
001100*               (GRUPO DE MERCADO, TICK-SEQ); NO SE HACE SORT    *
001200*               EN EL PROCESO BATCH.                             *
001300*                                                                *
001400******************************************************************
001500*  L O G   D E   M O D I F I C A C I O N E S                     *
001600******************************************************************
001700*  AUTOR       FECHA        DESCRIPCION                          *
001800*  ----------  ----------   ---------------------------------    *
001900*  J.RONDON    12/03/1994   VERSION INICIAL - COPY TICK-RECORD    *
002000*  M.USECHE    02/08/1994   AJUSTE DE ANCHOS SEGUN BGTCTRA        *
002100*  R.PRIETO    22/11/1997   SE AGREGA REDEFINES DE MARKET-ID      *
002200*  A.SALAZAR   04/02/1999   REVISION Y2K - SIN CAMPOS DE FECHA    *
002300******************************************************************
002400 01  TICK-RECORD.
002500     05  TICK-MARKET-ID           PIC X(20).
002600     05  TICK-MARKET-ID-R REDEFINES TICK-MARKET-ID.
002700         10  TICK-MARKET-PREFIJO  PIC X(08).
002800         10  TICK-MARKET-SUFIJO   PIC X(12).
002900     05  TICK-SEQ                 PIC 9(09).
003000     05  TICK-PRICE                PIC S9(3)V9(6) COMP-3.
003100     05  TICK-TAKER-AMT            PIC S9(9)V9(6) COMP-3.
003200     05  TICK-MAKER-AMT            PIC S9(9)V9(6) COMP-3.
003300     05  FILLER                    PIC X(15).
