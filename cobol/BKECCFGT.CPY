000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECCFGT                                           *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: TABLAS DE TRABAJO DE BK1C001 CARGADAS DESDE EL    *
000900*               ARCHIVO CONFIG (DEFINICIONES DE INDICADOR Y      *
001000*               CONDICIONES DE REGLA), SOLO USADAS CUANDO LA     *
001100*               ESTRATEGIA ES CUSTOM.                            *
001200*                                                                *
001300******************************************************************
001400*  L O G   D E   M O D I F I C A C I O N E S                     *
001500******************************************************************
001600*  AUTOR       FECHA        DESCRIPCION                          *
001700*  ----------  ----------   ---------------------------------    *
001800*  M.USECHE    15/09/1995   VERSION INICIAL                       *
001900*  M.USECHE    03/10/1995   SE AGREGA TABLA DE REGLAS             *
002000******************************************************************
002100 01  CFGT-TABLA-INDICADORES.
002200     05  CFGT-NUM-INDICADORES      PIC 9(02) COMP.
002300     05  CFGT-INDICADOR OCCURS 20 TIMES
002400                       INDEXED BY CFGT-IX.
002500         10  CFGT-IND-NOMBRE        PIC X(12).
002600         10  CFGT-IND-TIPO          PIC X(10).
002700         10  CFGT-IND-PERIODO       PIC 9(04).
002800         10  CFGT-IND-RAPIDO        PIC 9(04).
002900         10  CFGT-IND-LENTO         PIC 9(04).
003000         10  CFGT-IND-SENAL         PIC 9(04).
003100         10  CFGT-IND-NUM-DESV      PIC S9(1)V9(2) COMP-3.
003200     05  FILLER                    PIC X(10).
003300*
003400 01  CFGT-TABLA-REGLAS.
003500     05  CFGT-NUM-REGLAS           PIC 9(03) COMP.
003600     05  CFGT-REGLA OCCURS 50 TIMES
003700                    INDEXED BY CFGT-RX.
003800         10  CFGT-R-SIGNAL          PIC X(04).
003900         10  CFGT-R-GRUPO           PIC 9(02).
004000         10  CFGT-R-IND             PIC X(12).
004100         10  CFGT-R-OPERADOR        PIC X(12).
004200         10  CFGT-R-VALOR           PIC S9(5)V9(6) COMP-3.
004300         10  CFGT-R-CMP-IND         PIC X(12).
004400     05  FILLER                    PIC X(10).
