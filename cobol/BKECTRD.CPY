000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECTRD                                            *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA BLOTTER (BITACORA  *
000900*               DE TRADES EJECUTADOS).  SOLO SE GRABAN LOS       *
001000*               CIERRES (CLOSES); LAS APERTURAS NO GENERAN       *
001100*               REGISTRO DE BLOTTER.                             *
001200*                                                                *
001300******************************************************************
001400*  L O G   D E   M O D I F I C A C I O N E S                     *
001500******************************************************************
001600*  AUTOR       FECHA        DESCRIPCION                          *
001700*  ----------  ----------   ---------------------------------    *
001800*  J.RONDON    12/03/1994   VERSION INICIAL                       *
001900*  R.PRIETO    22/11/1997   SE AGREGA TRD-PNL PARA ESTADISTICAS   *
002000*  A.SALAZAR   04/02/1999   REVISION Y2K - SIN CAMPOS DE FECHA    *
002100******************************************************************
002200 01  TRADE-RECORD.
002300     05  TRD-SIDE                  PIC X(04).
002400         88  TRD-ES-BUY                  VALUE 'BUY'.
002500         88  TRD-ES-SELL                 VALUE 'SELL'.
002600     05  TRD-PRICE                 PIC S9(3)V9(6) COMP-3.
002700     05  TRD-SIZE                  PIC S9(9)V9(6) COMP-3.
002800     05  TRD-SEQ                   PIC 9(09).
002900     05  TRD-PNL                   PIC S9(9)V9(6) COMP-3.
003000     05  FILLER                    PIC X(20).
