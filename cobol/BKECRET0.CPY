000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  BKECRET0                                           *
000400*                                                                *
000500*  APLICACION: BACKTESTING DE ESTRATEGIAS - MERCADOS DE          *
000600*              PREDICCION (PREDICTBACK)                         *
000700*                                                                *
000800*  DESCRIPCION: COMMAREA GENERICA DE RETORNO USADA POR TODOS LOS *
000900*               SUBPROGRAMAS LLAMADOS (BK2C010, BK3C020,         *
001000*               BK4C030).  MISMA IDEA QUE BGECRET0 DE LAS        *
001100*               TRANSACCIONES DE CONSULTA DE OFICINA/PAIS.       *
001200*                                                                *
001300******************************************************************
001400*  L O G   D E   M O D I F I C A C I O N E S                     *
001500******************************************************************
001600*  AUTOR       FECHA        DESCRIPCION                          *
001700*  ----------  ----------   ---------------------------------    *
001800*  J.RONDON    12/03/1994   VERSION INICIAL                       *
001900*  R.PRIETO    22/11/1997   SE AGREGAN CODIGOS DE ERROR CUSTOM    *
002000******************************************************************
002100 01  RET0-COMMAREA.
002200     05  RET0-ESTADO               PIC X(01).
002300         88  RET0-88-OK                  VALUE 'O'.
002400         88  RET0-88-COD-ERROR           VALUE 'E'.
002500     05  RET0-COD-ERROR            PIC X(04).
002600         88  RET0-88-ESTRATEGIA-INVALIDA VALUE 'ME01'.
002700         88  RET0-88-INDICADOR-INVALIDO  VALUE 'ME02'.
002800         88  RET0-88-INDICADOR-DUPLIC    VALUE 'ME03'.
002900         88  RET0-88-MACD-PERIODOS       VALUE 'ME04'.
003000         88  RET0-88-SIN-TICKS           VALUE 'ME05'.
003100     05  RET0-VAR1-ERROR           PIC X(12).
003200     05  FILLER                    PIC X(13).
